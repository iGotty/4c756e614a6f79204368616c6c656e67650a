000100******************************************************************
000200* CLINICIAN MASTER RECORD LAYOUT                                 *
000300*        COPYLIB MEMBER CLINMSTR                                 *
000400*        USED BY MATCHRUN / MTCHFILT / MTCHSCOR / MTCHCLUS       *
000500******************************************************************
000600* ONE ENTRY PER CLINICIAN ON THE ROSTER.  LOADED SEQUENTIALLY    *
000700* FROM CLINICIAN-FILE INTO THE IN-CORE CLIN-TABLE BY MATCHRUN    *
000800* PARAGRAPH 050-LOAD-CLINICIAN-TABLE - SEE COPYLIB MEMBER        *
000900* CLINTBL FOR THAT TABLE AND THE PARALLEL CANDIDATE WORK TABLE.  *
001000* THIS MEMBER CARRIES ONLY THE SINGLE-RECORD LAYOUT SO IT CAN BE *
001100* COPIED TWICE (WITH REPLACING) WHERE A SUBPROGRAM COMPARES TWO  *
001200* CLINICIANS AGAINST EACH OTHER (SEE CLNSIM).                    *
001300******************************************************************
001400 01  CLIN-MASTER-REC.
001500     05  CLIN-ID                     PIC X(12).
001600     05  CLIN-NAME                   PIC X(30).
001700     05  CLIN-LICENSE-STATES.
001800         10  CLIN-LIC-STATE          PIC X(02) OCCURS 5 TIMES.
001900     05  CLIN-APPT-FLAGS.
002000         10  CLIN-APPT-THERAPY       PIC X(01).
002100             88  CLIN-OFFERS-THERAPY     VALUE "Y".
002200         10  CLIN-APPT-MEDICATION    PIC X(01).
002300             88  CLIN-OFFERS-MEDS        VALUE "Y".
002400     05  CLIN-GENDER                 PIC X(01).
002500         88  CLIN-GENDER-F               VALUE "F".
002600         88  CLIN-GENDER-M               VALUE "M".
002700         88  CLIN-GENDER-N               VALUE "N".
002800     05  CLIN-LANGUAGES.
002900         10  CLIN-LANGUAGE           PIC X(10) OCCURS 3 TIMES.
003000     05  CLIN-YEARS-EXPERIENCE       PIC 9(02).
003100     05  CLIN-SPECIALTIES.
003200         10  CLIN-SPECIALTY          PIC X(14) OCCURS 6 TIMES.
003300     05  CLIN-AGE-GROUPS.
003400         10  CLIN-AGE-GROUP          PIC X(12) OCCURS 4 TIMES.
003500     05  CLIN-ACCEPTING-NEW          PIC X(01).
003600         88  CLIN-IS-ACCEPTING           VALUE "Y".
003700     05  CLIN-IMMEDIATE-AVAIL        PIC X(01).
003800         88  CLIN-IS-IMMEDIATE           VALUE "Y".
003900     05  CLIN-AVAILABILITY-SCORE     PIC 9V9(4).
004000     05  CLIN-CURRENT-PATIENTS       PIC 9(04).
004100     05  CLIN-MAX-CAPACITY           PIC 9(04).
004200     05  CLIN-AVG-RATING             PIC 9V9(2).
004300     05  CLIN-RETENTION-RATE         PIC 9V9(4).
004400     05  CLIN-IS-NEW-FLAG            PIC X(01).
004500         88  CLIN-IS-NEW                 VALUE "Y".
004600     05  FILLER                      PIC X(07).
