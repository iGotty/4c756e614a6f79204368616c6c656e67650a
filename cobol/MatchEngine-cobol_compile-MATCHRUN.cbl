000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MATCHRUN.
000400 AUTHOR. D PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/25/97.
000700 DATE-COMPILED. 08/25/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY BATCH DRIVER FOR THE PATIENT/CLINICIAN MATCH
001300*          ENGINE.  LOADS THE CLINICIAN ROSTER, THE INTERACTION
001400*          HISTORY AND THE REQUEST POOL INTO CORE, THEN WALKS
001500*          REQUEST-FILE IN ARRIVAL ORDER.  FOR EACH REQUEST -
001600*
001700*              1. HARD-FILTERS THE ROSTER (MTCHFILT) INTO A
001800*                 CANDIDATE TABLE, EXCLUDING PRIOR REJECTED/
001900*                 BOOKED CLINICIANS FOR STRATEGY C REQUESTS.
002000*              2. SCORES EACH SURVIVOR (MTCHSCOR).
002100*              3. STRATEGY B REQUESTS ARE BLENDED WITH A
002200*                 CLUSTER-SIMILARITY BOOST (MTCHCLUS).  STRATEGY
002300*                 C REQUESTS ARE BLENDED WITH A COLLABORATIVE
002400*                 PREDICTION (MTCHCOLB) AND AN IN-LINE HISTORY-
002500*                 BOOST (SEE THE 360 PARAGRAPHS - THIS IS A
002600*                 DIFFERENT SIMILARITY FORMULA THAN CLNSIM USES,
002700*                 PER THE MATCH ENGINE FUNCTIONAL SPEC).
002800*              4. RANKS THE CANDIDATES AND RE-RANKS FOR
002900*                 DIVERSITY - BASIC FOR STRATEGY B, THE
003000*                 EXPLOIT/EXPLORE SPLIT FOR STRATEGY C.
003100*              5. WRITES A HEADER, UP TO REQ-RESULT-LIMIT DETAIL
003200*                 LINES AND A TRAILER TO MATCH-REPORT.
003300*
003400*          A CONTROL-TOTAL SUMMARY BLOCK IS WRITTEN AT END OF RUN.
003500*
003600******************************************************************
003700* CHANGE LOG                                                     *
003800*                                                                *
003900* 082597  DMP  00180 ORIGINAL MATCHRUN - LOAD PASSES, HARD       *   00180
004000*              FILTER, MTCHSCOR CALL, STRATEGY A/B/C HEADER AND  *   00180
004100*              DETAIL WRITE-UP, NO DIVERSITY RE-RANK YET.        *   00180
004200* 090997  RAK  00191 WIRED IN MTCHCLUS - STRATEGY B NOW CALLS    *   00191
004300*              ASSIGN/FIND-SIMILAR/BOOST AND BLENDS THE CLUSTER  *   00191
004400*              FACTOR INTO THE FINAL SCORE.                      *   00191
004500* 092297  DMP  00197 WIRED IN MTCHCOLB AND THE IN-LINE HISTORY-  *   00197
004600*              BOOST FOR STRATEGY C.  EXCLUSION LIST NOW BUILT   *   00197
004700*              FROM HIST-TABLE BEFORE THE ROSTER PASS SO MTCHFILT*   00197
004800*              CAN DROP REJECTED/BOOKED CLINICIANS IN THE SAME   *   00197
004900*              PASS AS THE HARD FILTER.                          *   00197
005000* 100697  RAK  00206 ADDED BASIC DIVERSITY RE-RANK FOR STRATEGIES*   00206
005100*              B AND C - SEE 420-BASIC-DIVERSITY.                *   00206
005200* 030599  DMP  00215 Y2K BASELINE RECOMPILE - NO LOGIC CHANGE.   *   00215
005300* 061799  RAK  00238 ADDED THE EXPLOIT/EXPLORE ADVANCED DIVERSITY*   00238
005400*              SPLIT FOR STRATEGY C (430-ADVANCED-DIVERSITY) AND *   00238
005500*              THE UPSI-0 SWITCH SO OPERATIONS CAN TURN THE      *   00238
005600*              RE-RANKING OFF FOR A RUN WITHOUT A RECOMPILE IF   *   00238
005700*              THE NIGHTLY WINDOW IS TIGHT.                      *   00238
005800* 072699  RAK  00242 HIST-HAS-HISTORY-SW WAS FIRING ON ANY       *   00242
005900*              POSITIVE/REJECTED/VIEWED ROW - CONTACT-ONLY AND   *   00242
006000*              VIEW-ONLY PATIENTS WERE GETTING THE FULL SUCCESS  *   00242
006100*              SCORE, HISTORY BOOST AND EXPLOIT/EXPLORE SPLIT.   *   00242
006200*              260-BUILD-HISTORY-LISTS NOW KEYS THE SWITCH OFF   *   00242
006300*              WS-SEEN-BOOKED-SW, SET BY 262-SCAN-ONE-HIST-ROW   *   00242
006400*              ONLY WHEN HIST-EVER-BOOKED FIRES.                 *   00242
006500* 080399  DMP  00249 430-ADVANCED-DIVERSITY NO-OP GUARD WAS      *   00249
006600*              < CFG-ADV-DIV-MIN-CANDIDATES, LEAVING A           *   00249
006700*              5-CANDIDATE POOL IN THE SPLIT BRANCH AND A        *   00249
006800*              RUNNING THROUGH BASIC DIVERSITY.  CHANGED TO <=   *   00249
006900*              WITH A TRUE NO-OP, AND DROPPED ROUNDED FROM THE   *   00249
007000*              EXPLOIT-COUNT COMPUTE SO THE 70% SPLIT TRUNCATES. *   00249
007100* 030200  DMP  00263 428-ADD-SEEN-ATTRS PERFORMED A               *  00263
007200*              435-TEST-LANG-SEEN THAT WAS NEVER WRITTEN -        *  00263
007300*              LANGUAGE NEVER DEDUPED INTO WS-DIV-SEEN-LANG SO    *  00263
007400*              THE BASIC-DIVERSITY LANGUAGE-NOVELTY BOOST WAS     *  00263
007500*              WRONG FOR ANY CLINICIAN WHOSE LANGUAGE HAD ALREADY *  00263
007600*              BEEN SEEN.  PARAGRAPH ADDED, MODELED ON            *  00263
007700*              431-TEST-GENDER-SEEN.                              *  00263
007800* 081403  RAK  00271 WS-DIV-NEW-ATTRIBUTE SWITCHES SPLIT OUT OF   *  00271
007900*              WS-DIV-WORK INTO THEIR OWN GROUP WITH THE AUDIT-   *  00271
008000*              DUMP REDEFINES - BRINGS THIS PROGRAM IN LINE WITH  *  00271
008100*              THE BYTE-VIEW HABIT MTCHFILT/MTCHCLUS/MTCHCOLB/    *  00271
008200*              CLNSIM ALREADY CARRY FOR THEIR SWITCH GROUPS.      *  00271
008300* 092203  DMP  00278 WS-RES-LIMIT WAS LEFT AT ZERO FOR A          *  00278
008400*              PATIENT REQUEST WITH NO RESULT-LIMIT PUNCHED,      *  00278
008500*              RETURNING EVERY SURVIVING CANDIDATE INSTEAD OF     *  00278
008600*              THE FUNCTIONAL SPEC'S DEFAULT OF 10.  200-BUILD-   *  00278
008700*              AND-SCORE-RESULTS NOW FORCES 10 BEFORE THE         *  00278
008800*              CAND-TAB-CNT CAP.                                  *  00278
008900* 100703  RAK  00279 DTL-REASONS-O WAS ONLY 30 BYTES AND          *  00279
009000*              580-WRITE-DETAIL ONLY STRUNG THE FIRST TWO         *  00279
009100*              COLLECTED REASONS, SLASH-SEPARATED, SILENTLY       *  00279
009200*              DROPPING THE THIRD.  WIDENED DTL-REASONS-O (AND    *  00279
009300*              THE MATCH-REPORT RECORD/RPTFL-REC) TO CARRY ALL    *  00279
009400*              THREE REASONS, "; " SEPARATED, PER THE MATCH       *  00279
009500*              ENGINE FUNCTIONAL SPEC.                            *  00279
009600* 112003  DMP  00280 THE "POPULAR W/SIM"/"NEW PROFILE" EXPLAIN    *  00280
009700*              INSIGHTS WERE COMPARING THE RAW, UNSCALED CLUSTER/ *  00280
009800*              NOVELTY BOOST AGAINST CFG-INSIGHT-xxxx-THRESH MINUS*  00280
009900*              1 INSTEAD OF THE APPLIED SCORE MULTIPLIER AGAINST  *  00280
010000*              THE THRESHOLD ITSELF - A MARGINAL RAW BOOST COULD  *  00280
010100*              FIRE THE INSIGHT EVEN THOUGH THE REAL MULTIPLIER   *  00280
010200*              NEVER GOT CLOSE.  540-EXPLANATION NOW RECONSTRUCTS *  00280
010300*              THE MULTIPLIER (1 + RAW * CFG BOOST FACTOR) AND    *  00280
010400*              COMPARES THAT AGAINST THE THRESHOLD DIRECTLY.      *  00280
010500******************************************************************
010600
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900 SOURCE-COMPUTER. IBM-390.
011000 OBJECT-COMPUTER. IBM-390.
011100 SPECIAL-NAMES.
011200     C01 IS NEXT-PAGE
011300     UPSI-0 ON STATUS IS DIVERSITY-RERANK-ON
011400            OFF STATUS IS DIVERSITY-RERANK-OFF.
011500
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800     SELECT CLINICIAN-FILE  ASSIGN TO UT-S-CLINMST
011900             ACCESS MODE IS SEQUENTIAL
012000             FILE STATUS IS WS-CLINFL-STATUS.
012100     SELECT REQUEST-FILE    ASSIGN TO UT-S-PATREQF
012200             ACCESS MODE IS SEQUENTIAL
012300             FILE STATUS IS WS-REQFL-STATUS.
012400     SELECT INTERACTION-FILE ASSIGN TO UT-S-INTRACF
012500             ACCESS MODE IS SEQUENTIAL
012600             FILE STATUS IS WS-INTFL-STATUS.
012700     SELECT MATCH-REPORT    ASSIGN TO UT-S-MATCHRPT
012800             ACCESS MODE IS SEQUENTIAL
012900             FILE STATUS IS WS-RPTFL-STATUS.
013000
013100 DATA DIVISION.
013200 FILE SECTION.
013300
013400 FD  CLINICIAN-FILE
013500     RECORDING MODE IS F.
013600     LABEL RECORDS ARE STANDARD.
013700     RECORD CONTAINS 250 CHARACTERS.
013800     BLOCK CONTAINS 0 RECORDS.
013900     DATA RECORD IS CLINFL-REC.
014000 01  CLINFL-REC                     PIC X(250).
014100
014200 FD  REQUEST-FILE
014300     RECORDING MODE IS F.
014400     LABEL RECORDS ARE STANDARD.
014500     RECORD CONTAINS 200 CHARACTERS.
014600     BLOCK CONTAINS 0 RECORDS.
014700     DATA RECORD IS REQFL-REC.
014800 01  REQFL-REC                      PIC X(200).
014900
015000 FD  INTERACTION-FILE
015100     RECORDING MODE IS F.
015200     LABEL RECORDS ARE STANDARD.
015300     RECORD CONTAINS 40 CHARACTERS.
015400     BLOCK CONTAINS 0 RECORDS.
015500     DATA RECORD IS INTFL-REC.
015600 01  INTFL-REC                      PIC X(40).
015700
015800 FD  MATCH-REPORT
015900     RECORDING MODE IS F.
016000     LABEL RECORDS ARE STANDARD.
016100     RECORD CONTAINS 193 CHARACTERS.
016200     BLOCK CONTAINS 0 RECORDS.
016300     DATA RECORD IS RPTFL-REC.
016400 01  RPTFL-REC                      PIC X(193).
016500
016600 WORKING-STORAGE SECTION.
016700
016800 01  WS-FILE-STATUSES.
016900     05  WS-CLINFL-STATUS            PIC X(02).
017000         88  CLINFL-OK                   VALUE "00".
017100         88  CLINFL-EOF                  VALUE "10".
017200     05  WS-REQFL-STATUS             PIC X(02).
017300         88  REQFL-OK                    VALUE "00".
017400         88  REQFL-EOF                   VALUE "10".
017500     05  WS-INTFL-STATUS             PIC X(02).
017600         88  INTFL-OK                    VALUE "00".
017700         88  INTFL-EOF                   VALUE "10".
017800     05  WS-RPTFL-STATUS             PIC X(02).
017900         88  RPTFL-OK                    VALUE "00".
018000****** BYTE VIEW OF THE FOUR FILE STATUS FIELDS FOR THE OPEN/
018100****** CLOSE DISPLAYS - SAME PATTERN HOUSEWIDE.
018200 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
018300     05  WS-FILE-STATUS-BYTES        PIC X(08).
018400
018500 01  WS-EOF-SWITCHES.
018600     05  WS-CLINFL-EOF-SW            PIC X(01) VALUE "N".
018700         88  NO-MORE-CLINICIANS          VALUE "Y".
018800     05  WS-REQFL-EOF-SW             PIC X(01) VALUE "N".
018900         88  NO-MORE-REQUESTS            VALUE "Y".
019000     05  WS-INTFL-EOF-SW             PIC X(01) VALUE "N".
019100         88  NO-MORE-INTERACTIONS        VALUE "Y".
019200
019300 01  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.
019400 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
019500 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
019600
019700 COPY MCFGTBL.
019800 COPY CLINMSTR.
019900 COPY CLINTBL.
020000 COPY PATREQ.
020100 COPY REQTBL.
020200 COPY INTRACT.
020300 COPY MATCHLIN.
020400
020500****** SECOND CLINICIAN-SHAPED RECORD FOR THE 360/362 HISTORY-
020600****** BOOST PARAGRAPHS, WHICH HOLD TWO ROSTER ENTRIES AT ONCE -
020700****** SAME COPY-REPLACING TRICK CLNSIM USES FOR ITS TWO INPUT
020800****** CLINICIANS.
020900 COPY CLINMSTR REPLACING CLIN-MASTER-REC BY WS-OTHER-CLIN-HOLD.
021000
021100******************************************************************
021200* WORKING COPIES OF THE CURRENT REQUEST, REDEFINED OVER THE      *
021300* REQ-TABLE ROW CURRENTLY BEING PROCESSED.                       *
021400******************************************************************
021500 01  WS-CUR-REQ                      PIC X(200).
021600
021700******************************************************************
021800* PARAMETER AREAS FOR EACH CALLED SUBPROGRAM - MIRROR THE        *
021900* LINKAGE SECTION OF THE SUBPROGRAM THEY FEED.                   *
022000******************************************************************
022100 01  WS-MTCHFILT-EXCL-LIST.
022200     05  WS-MFL-EXCL-CNT             PIC 9(02) COMP.
022300     05  WS-MFL-EXCL-ROW  PIC X(12) OCCURS 20 TIMES
022400                                     INDEXED BY WS-MFL-EXCL-IDX.
022500 01  WS-MTCHFILT-RESULTS.
022600     05  WS-MFL-SURVIVES-SW          PIC X(01).
022700         88  WS-MFL-SURVIVES             VALUE "Y".
022800     05  WS-MFL-EXCLUDED-SW          PIC X(01).
022900         88  WS-MFL-IS-EXCLUDED          VALUE "Y".
023000     05  WS-MFL-LANG-COMPAT          PIC 9V9(4).
023100
023200 01  WS-MTCHSCOR-RESULTS.
023300     05  WS-SCR-AVAIL-COMP           PIC 9V9(4).
023400     05  WS-SCR-INSUR-COMP           PIC 9V9(4).
023500     05  WS-SCR-SPEC-COMP            PIC 9V9(4).
023600     05  WS-SCR-PREF-COMP            PIC 9V9(4).
023700     05  WS-SCR-LOAD-COMP            PIC 9V9(4).
023800     05  WS-SCR-DEMO-COMP            PIC 9V9(4).
023900     05  WS-SCR-EXPER-COMP           PIC 9V9(4).
024000     05  WS-SCR-SUCCESS-COMP         PIC 9V9(4).
024100     05  WS-SCR-INSUR-ACCEPT-SW      PIC X(01).
024200         88  WS-SCR-INSUR-ACCEPTED       VALUE "Y".
024300     05  WS-SCR-BASE-SCORE           PIC 9V9(4).
024400     05  WS-SCR-FINAL-SCORE          PIC 9V9(4).
024500
024600 01  WS-MTCHCLUS-FUNCTION-CODE       PIC X(01).
024700 01  WS-MTCHCLUS-CAND-CLIN-ID        PIC X(12).
024800 01  WS-MTCHCLUS-SIMILAR-LIST.
024900     05  WS-CLU-SIMILAR-CNT          PIC 9(02) COMP.
025000     05  WS-CLU-SIMILAR-ROW OCCURS 20 TIMES.
025100         10  WS-CLU-SIMILAR-USER-ID  PIC X(12).
025200 01  WS-MTCHCLUS-RESULTS.
025300     05  WS-CLU-CLUSTER-ID           PIC 9(01).
025400     05  WS-CLU-BOOST-VALUE          PIC 9V9(4).
025500
025600 01  WS-MTCHCOLB-FUNCTION-CODE       PIC X(01).
025700 01  WS-MTCHCOLB-TARGET-USER-ID      PIC X(12).
025800 01  WS-MTCHCOLB-CAND-CLIN-ID        PIC X(12).
025900 01  WS-MTCHCOLB-RESULTS.
026000     05  WS-COLB-PREDICTION          PIC 9V9(4).
026100
026200 01  WS-CLNSIM-RESULT                PIC 9V9(4).
026300 01  WS-HASH100-PARMS.
026400     05  WS-HASH-INPUT               PIC X(40).
026500     05  WS-HASH-RESULT              PIC 9(03).
026600
026700******************************************************************
026800* TABLE-LOAD SUBSCRIPTS AND COUNTERS.                            *
026900******************************************************************
027000 01  WS-LOAD-COUNTERS.
027100     05  WS-CLIN-LOAD-CNT            PIC 9(04) COMP.
027200     05  WS-REQ-LOAD-CNT             PIC 9(04) COMP.
027300     05  WS-INT-LOAD-CNT             PIC 9(04) COMP.
027400
027500******************************************************************
027600* PER-REQUEST WORK AREAS.                                        *
027700******************************************************************
027800 01  WS-REQ-WORK.
027900     05  WS-CUR-USER-ID              PIC X(12).
028000     05  WS-CUR-REG-TYPE             PIC X(01).
028100     05  WS-HIST-SCAN-SUB            PIC 9(04) COMP.
028200     05  WS-CAND-SUB                 PIC 9(04) COMP.
028300     05  WS-OTHER-SUB                PIC 9(04) COMP.
028400****** BYTE VIEW FOR THE NIGHTLY QA AUDIT DUMP - SAME HOUSE
028500****** PATTERN AS MTCHSCOR AND MTCHFILT.
028600 01  WS-REQ-WORK-R REDEFINES WS-REQ-WORK.
028700     05  WS-REQ-WORK-BYTES           PIC X(29).
028800
028900 01  WS-ROSTER-SCAN.
029000     05  WS-ROSTER-SUB               PIC 9(04) COMP.
029100     05  WS-ROSTER-SURVIVE-CNT       PIC 9(04) COMP.
029200
029300 01  WS-SCORE-SCAN.
029400     05  WS-SCORE-SUB                PIC 9(04) COMP.
029500
029600 01  WS-RANK-WORK.
029700     05  WS-RANK-OUTER               PIC 9(04) COMP.
029800     05  WS-RANK-INNER                PIC 9(04) COMP.
029900     05  WS-RANK-BEST                PIC 9(04) COMP.
030000     05  WS-RANK-SWAP-BYTES          PIC X(80).
030100
030200 01  WS-HISTBOOST-WORK.
030300     05  WS-HB-SUM                   PIC 9V9(4).
030400     05  WS-HB-CNT                   PIC 9(02) COMP.
030500     05  WS-HB-SUB                   PIC 9(02) COMP.
030600     05  WS-HB-LIMIT                 PIC 9(02) COMP.
030700     05  WS-HB-FIRED-CNT             PIC 9(01) COMP.
030800     05  WS-HB-FIRED-SUM             PIC 9V9(4).
030900     05  WS-HB-SPEC-SUB              PIC 9(02) COMP.
031000     05  WS-HB-SPEC-SUB2             PIC 9(02) COMP.
031100     05  WS-HB-SPEC-TOTAL            PIC 9(02) COMP.
031200     05  WS-HB-SPEC-MATCH            PIC 9(02) COMP.
031300     05  WS-HB-EXP-DIFF              PIC S9(04) COMP.
031400     05  WS-HB-LOOKUP-ID             PIC X(12).
031500     05  WS-HB-FOUND-SW              PIC X(01).
031600         88  WS-HB-FOUND                 VALUE "Y".
031700
031800******************************************************************
031900* BASIC DIVERSITY "SEEN" SETS - RESET ONCE PER REQUEST.          *
032000******************************************************************
032100 01  WS-DIV-SEEN.
032200     05  WS-DIV-SEEN-GENDER  PIC X(01) OCCURS 3 TIMES.
032300     05  WS-DIV-SEEN-GEN-CNT         PIC 9(02) COMP.
032400     05  WS-DIV-SEEN-SPEC-CNT        PIC 9(02) COMP.
032500     05  WS-DIV-SEEN-SPEC   PIC X(14) OCCURS 20 TIMES.
032600     05  WS-DIV-SEEN-LANG-CNT        PIC 9(02) COMP.
032700     05  WS-DIV-SEEN-LANG   PIC X(10) OCCURS 10 TIMES.
032800 01  WS-DIV-WORK.
032900     05  WS-DIV-SUB                  PIC 9(04) COMP.
033000     05  WS-DIV-START                PIC 9(04) COMP.
033100     05  WS-DIV-LIMIT                PIC 9(04) COMP.
033200     05  WS-DIV-SCAN-SUB             PIC 9(02) COMP.
033300     05  WS-DIV-FOUND-SW             PIC X(01).
033400         88  WS-DIV-FOUND                VALUE "Y".
033500     05  WS-DIV-BOOST                PIC 9V9(4).
033600
033700****** 081403 RAK - NEW-ATTRIBUTE SWITCHES GROUPED WITH A
033800****** REDEFINES FOR THE AUDIT-DUMP UTILITY (SAME PATTERN AS
033900****** MTCHFILT'S WS-SWITCH-GROUP).
034000 01  WS-DIV-NEW-SWITCHES.
034100     05  WS-DIV-GENDER-NEW-SW        PIC X(01).
034200         88  WS-DIV-GENDER-NEW           VALUE "Y".
034300     05  WS-DIV-SPEC-NEW-SW          PIC X(01).
034400         88  WS-DIV-SPEC-NEW             VALUE "Y".
034500     05  WS-DIV-LANG-NEW-SW          PIC X(01).
034600         88  WS-DIV-LANG-NEW             VALUE "Y".
034700 01  WS-DIV-NEW-SWITCHES-R REDEFINES WS-DIV-NEW-SWITCHES.
034800     05  WS-DIV-NEW-SWITCH-BYTES     PIC X(03).
034900
035000******************************************************************
035100* ADVANCED (EXPLOIT/EXPLORE) DIVERSITY SPLIT WORK AREA.          *
035200******************************************************************
035300 01  WS-ADV-WORK.
035400     05  WS-ADV-EXPLOIT-CNT          PIC 9(04) COMP.
035500     05  WS-ADV-EXPLORE-CNT          PIC 9(04) COMP.
035600     05  WS-ADV-NOVELTY             PIC 9V9(4).
035700     05  WS-ADV-KEEP-CNT             PIC 9(04) COMP.
035800
035900******************************************************************
036000* RESULT-LINE BUILD WORK AREA.                                   *
036100******************************************************************
036200 01  WS-RESULT-WORK.
036300     05  WS-RES-RANK                 PIC 9(02) COMP.
036400     05  WS-RES-LIMIT                PIC 9(02) COMP.
036500     05  WS-OV-STATE-SW              PIC X(01).
036600     05  WS-OV-LANG-SW               PIC X(01).
036700     05  WS-OV-GENDER-SW             PIC X(01).
036800     05  WS-OV-INSUR-SW              PIC X(01).
036900         88  WS-OV-INSUR-OVERLAP         VALUE "Y".
037000     05  WS-OV-SPEC-CNT              PIC 9(02) COMP.
037100     05  WS-OV-SLOT-SW               PIC X(01).
037200         88  WS-OV-SLOT-OVERLAP          VALUE "Y".
037300     05  WS-OV-SLOT-SUB              PIC 9(02) COMP.
037400     05  WS-OV-SPEC-SUB              PIC 9(02) COMP.
037500     05  WS-OV-SPEC-SUB2             PIC 9(02) COMP.
037600     05  WS-REASON-CNT               PIC 9(01) COMP.
037700     05  WS-REASON-TEXT   PIC X(14) OCCURS 3 TIMES.
037800     05  WS-CONFIDENCE-TEXT          PIC X(09).
037900     05  WS-STRATEGY-DESC            PIC X(20).
038000     05  WS-EXPL-MULT                PIC 9V9(4).
038100
038200 01  WS-MISC-WORK.
038300     05  WS-YEARS-EDIT               PIC 9(02).
038400     05  WS-SLOT-THRESH-WORK         PIC 9(03).
038500     05  WS-SEEN-BOOKED-SW           PIC X(01).
038600         88  WS-SEEN-BOOKED              VALUE "Y".
038700
038800 LINKAGE SECTION.
038900
039000 PROCEDURE DIVISION.
039100
039200 000-HOUSEKEEPING.
039300     MOVE "000-HOUSEKEEPING" TO WS-ABEND-REASON.
039400     DISPLAY "MATCHRUN - PATIENT/CLINICIAN MATCH ENGINE STARTING".
039500
039600     MOVE ZERO TO RUN-REQS-READ RUN-REQS-ZERO-MATCH
039700                  RUN-MATCH-LINES RUN-TYPE-A-CNT
039800                  RUN-TYPE-B-CNT RUN-TYPE-C-CNT.
039900     MOVE ZERO TO RUN-SCORE-TOTAL RUN-AVG-SCORE.
040000
040100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
040200     PERFORM 050-LOAD-CLINICIAN-TABLE THRU 050-EXIT.
040300     PERFORM 060-LOAD-INTERACTION-TABLE THRU 060-EXIT.
040400     PERFORM 070-LOAD-REQUEST-TABLE THRU 070-EXIT.
040500
040600     IF REQ-TAB-CNT = ZERO
040700         MOVE "NO REQUESTS ON REQUEST-FILE" TO WS-ABEND-REASON
040800         GO TO 1000-ABEND-RTN.
040900
041000 100-MAINLINE.
041100     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT
041200         VARYING REQ-IDX FROM 1 BY 1
041300         UNTIL REQ-IDX > REQ-TAB-CNT.
041400
041500     PERFORM 900-WRITE-SUMMARY THRU 900-EXIT.
041600     PERFORM 999-CLEANUP THRU 999-EXIT.
041700     MOVE +0 TO RETURN-CODE.
041800     GOBACK.
041900
042000******************************************************************
042100* TABLE LOADS                                                    *
042200******************************************************************
042300 050-LOAD-CLINICIAN-TABLE.
042400     MOVE ZERO TO WS-CLIN-LOAD-CNT.
042500     READ CLINICIAN-FILE
042600         AT END MOVE "Y" TO WS-CLINFL-EOF-SW.
042700     PERFORM 052-LOAD-ONE-CLINICIAN THRU 052-EXIT
042800         UNTIL NO-MORE-CLINICIANS.
042900     MOVE WS-CLIN-LOAD-CNT TO CLIN-TAB-CNT.
043000     DISPLAY "CLINICIAN ROSTER LOADED - ROWS " WS-CLIN-LOAD-CNT.
043100 050-EXIT.
043200     EXIT.
043300
043400 052-LOAD-ONE-CLINICIAN.
043500     IF WS-CLIN-LOAD-CNT < 500
043600         ADD 1 TO WS-CLIN-LOAD-CNT
043700         MOVE CLINFL-REC TO CLIN-TAB-REC (WS-CLIN-LOAD-CNT).
043800     READ CLINICIAN-FILE
043900         AT END MOVE "Y" TO WS-CLINFL-EOF-SW.
044000 052-EXIT.
044100     EXIT.
044200
044300 060-LOAD-INTERACTION-TABLE.
044400     MOVE ZERO TO WS-INT-LOAD-CNT.
044500     MOVE ZERO TO HIST-ROW-CNT.
044600     MOVE ZERO TO HIST-USER-CNT.
044700     READ INTERACTION-FILE INTO INT-MASTER-REC
044800         AT END MOVE "Y" TO WS-INTFL-EOF-SW.
044900     PERFORM 062-LOAD-ONE-INTERACTION THRU 062-EXIT
045000         UNTIL NO-MORE-INTERACTIONS.
045100     DISPLAY "INTERACTION HISTORY FOLDED - RECORDS READ "
045200             WS-INT-LOAD-CNT " DISTINCT PAIRS " HIST-ROW-CNT.
045300 060-EXIT.
045400     EXIT.
045500
045600 062-LOAD-ONE-INTERACTION.
045700     ADD 1 TO WS-INT-LOAD-CNT.
045800     MOVE "B" TO WS-MTCHCOLB-FUNCTION-CODE.
045900     CALL "MTCHCOLB" USING WS-MTCHCOLB-FUNCTION-CODE
046000                            INT-MASTER-REC
046100                            HIST-TABLE HIST-USER-LIST
046200                            WS-MTCHCOLB-TARGET-USER-ID
046300                            WS-MTCHCOLB-CAND-CLIN-ID
046400                            WS-MTCHCOLB-RESULTS.
046500     READ INTERACTION-FILE INTO INT-MASTER-REC
046600         AT END MOVE "Y" TO WS-INTFL-EOF-SW.
046700 062-EXIT.
046800     EXIT.
046900
047000 070-LOAD-REQUEST-TABLE.
047100****** REQUEST-FILE IS PRELOADED SO THE CLUSTERING SIMILAR-USER
047200****** SEARCH (MTCHCLUS FUNCTION "S") HAS A POOL OF OTHER BASIC/
047300****** COMPLETE REQUESTS TO SCAN - REQUESTS ARE STILL SCORED IN
047400****** ARRIVAL (TABLE) ORDER BELOW.
047500     MOVE ZERO TO WS-REQ-LOAD-CNT.
047600     READ REQUEST-FILE INTO REQ-MASTER-REC
047700         AT END MOVE "Y" TO WS-REQFL-EOF-SW.
047800     PERFORM 072-LOAD-ONE-REQUEST THRU 072-EXIT
047900         UNTIL NO-MORE-REQUESTS.
048000     MOVE WS-REQ-LOAD-CNT TO REQ-TAB-CNT.
048100     DISPLAY "REQUEST POOL LOADED - ROWS " WS-REQ-LOAD-CNT.
048200 070-EXIT.
048300     EXIT.
048400
048500 072-LOAD-ONE-REQUEST.
048600     IF WS-REQ-LOAD-CNT < 300
048700         ADD 1 TO WS-REQ-LOAD-CNT
048800         MOVE REQFL-REC TO REQ-TAB-REC (WS-REQ-LOAD-CNT).
048900     READ REQUEST-FILE INTO REQ-MASTER-REC
049000         AT END MOVE "Y" TO WS-REQFL-EOF-SW.
049100 072-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500* PER-REQUEST DRIVER                                             *
049600******************************************************************
049700 200-PROCESS-ONE-REQUEST.
049800     MOVE REQ-TAB-REC (REQ-IDX) TO WS-CUR-REQ.
049900     MOVE WS-CUR-REQ TO REQ-MASTER-REC.
050000     ADD 1 TO RUN-REQS-READ.
050100     MOVE REQ-USER-ID TO WS-CUR-USER-ID.
050200     MOVE REQ-REG-TYPE TO WS-CUR-REG-TYPE.
050300
050400     EVALUATE TRUE
050500         WHEN REQ-TYPE-ANON    ADD 1 TO RUN-TYPE-A-CNT
050600         WHEN REQ-TYPE-BASIC   ADD 1 TO RUN-TYPE-B-CNT
050700         WHEN REQ-TYPE-COMPLETE ADD 1 TO RUN-TYPE-C-CNT
050800     END-EVALUATE.
050900
051000     MOVE ZERO TO WS-MFL-EXCL-CNT.
051100     MOVE SPACES TO HIST-LISTS.
051200     MOVE ZERO TO HIST-POSITIVE-CNT HIST-REJECTED-CNT
051300                  HIST-VIEWED-CNT.
051400     MOVE "N" TO HIST-HAS-HISTORY-SW.
051500     MOVE "N" TO WS-SEEN-BOOKED-SW.
051600
051700     IF REQ-TYPE-COMPLETE
051800         PERFORM 260-BUILD-HISTORY-LISTS THRU 260-EXIT.
051900
052000     PERFORM 210-FILTER-ROSTER THRU 210-EXIT.
052100
052200     IF CAND-TAB-CNT = ZERO
052300         PERFORM 290-ZERO-MATCH-TRAILER THRU 290-EXIT
052400         GO TO 200-EXIT.
052500
052600     PERFORM 300-SCORE-CANDIDATES THRU 300-EXIT.
052700
052800     EVALUATE TRUE
052900         WHEN REQ-TYPE-BASIC
053000             PERFORM 352-STRATEGY-B-BLEND THRU 352-EXIT
053100         WHEN REQ-TYPE-COMPLETE
053200             PERFORM 354-STRATEGY-C-BLEND THRU 354-EXIT
053300     END-EVALUATE.
053400
053500     PERFORM 400-RANK-CANDIDATES THRU 400-EXIT.
053600
053700     IF DIVERSITY-RERANK-ON
053800         EVALUATE TRUE
053900             WHEN REQ-TYPE-BASIC
054000                 MOVE 1 TO WS-DIV-START
054100                 MOVE CAND-TAB-CNT TO WS-DIV-LIMIT
054200                 PERFORM 420-BASIC-DIVERSITY THRU 420-EXIT
054300             WHEN REQ-TYPE-COMPLETE
054400                 PERFORM 430-ADVANCED-DIVERSITY THRU 430-EXIT
054500         END-EVALUATE.
054600
054700     MOVE REQ-RESULT-LIMIT TO WS-RES-LIMIT.
054800     IF WS-RES-LIMIT = ZERO
054900         MOVE 10 TO WS-RES-LIMIT.
055000     IF WS-RES-LIMIT > CAND-TAB-CNT
055100         MOVE CAND-TAB-CNT TO WS-RES-LIMIT.
055200
055300     PERFORM 600-WRITE-HEADER THRU 600-EXIT.
055400     MOVE ZERO TO WS-RES-RANK.
055500     PERFORM 500-BUILD-ONE-RESULT THRU 500-EXIT
055600         VARYING CAND-IDX FROM 1 BY 1
055700         UNTIL CAND-IDX > WS-RES-LIMIT.
055800     PERFORM 620-WRITE-TRAILER THRU 620-EXIT.
055900 200-EXIT.
056000     EXIT.
056100
056200******************************************************************
056300* HISTORY LISTS AND EXCLUSION LIST - STRATEGY C ONLY.            *
056400* POSITIVE = (BOOKED UNION CONTACTED) MINUS REJECTED.            *
056500* VIEWED   = VIEWED UNION CLICKED.                               *
056600* EXCLUSION LIST (FED TO MTCHFILT) = REJECTED UNION BOOKED.      *
056700******************************************************************
056800 260-BUILD-HISTORY-LISTS.
056900     PERFORM 262-SCAN-ONE-HIST-ROW THRU 262-EXIT
057000         VARYING HIST-IDX FROM 1 BY 1
057100         UNTIL HIST-IDX > HIST-ROW-CNT.
057200     IF WS-SEEN-BOOKED
057300         MOVE "Y" TO HIST-HAS-HISTORY-SW.
057400 260-EXIT.
057500     EXIT.
057600
057700 262-SCAN-ONE-HIST-ROW.
057800     IF HIST-USER-ID (HIST-IDX) NOT = WS-CUR-USER-ID
057900         GO TO 262-EXIT.
058000
058100     IF HIST-EVER-REJECTED (HIST-IDX)
058200         IF HIST-REJECTED-CNT < 20
058300             ADD 1 TO HIST-REJECTED-CNT
058400             MOVE HIST-CLIN-ID (HIST-IDX)
058500                 TO HIST-REJECTED-CLIN (HIST-REJECTED-CNT)
058600         IF WS-MFL-EXCL-CNT < 20
058700             ADD 1 TO WS-MFL-EXCL-CNT
058800             MOVE HIST-CLIN-ID (HIST-IDX)
058900                 TO WS-MFL-EXCL-ROW (WS-MFL-EXCL-CNT)
059000         GO TO 262-EXIT.
059100
059200     IF HIST-EVER-BOOKED (HIST-IDX)
059300             OR HIST-EVER-CONTACTED (HIST-IDX)
059400         IF HIST-POSITIVE-CNT < 20
059500             ADD 1 TO HIST-POSITIVE-CNT
059600             MOVE HIST-CLIN-ID (HIST-IDX)
059700                 TO HIST-POSITIVE-CLIN (HIST-POSITIVE-CNT)
059800             PERFORM 264-LOOKUP-CLIN-YEARS THRU 264-EXIT.
059900
060000     IF HIST-EVER-BOOKED (HIST-IDX)
060100         MOVE "Y" TO WS-SEEN-BOOKED-SW
060200         IF WS-MFL-EXCL-CNT < 20
060300             ADD 1 TO WS-MFL-EXCL-CNT
060400             MOVE HIST-CLIN-ID (HIST-IDX)
060500                 TO WS-MFL-EXCL-ROW (WS-MFL-EXCL-CNT).
060600
060700     IF HIST-EVER-VIEWED (HIST-IDX)
060800             OR HIST-EVER-CLICKED (HIST-IDX)
060900         IF HIST-VIEWED-CNT < 20
061000             ADD 1 TO HIST-VIEWED-CNT
061100             MOVE HIST-CLIN-ID (HIST-IDX)
061200                 TO HIST-VIEWED-CLIN (HIST-VIEWED-CNT).
061300 262-EXIT.
061400     EXIT.
061500
061600 264-LOOKUP-CLIN-YEARS.
061700     MOVE ZERO TO HIST-POSITIVE-YEARS (HIST-POSITIVE-CNT).
061800     MOVE HIST-CLIN-ID (HIST-IDX) TO WS-HB-LOOKUP-ID.
061900     MOVE "N" TO WS-HB-FOUND-SW.
062000     PERFORM 1900-FIND-CLIN-IN-ROSTER THRU 1900-EXIT
062100         VARYING WS-ROSTER-SUB FROM 1 BY 1
062200         UNTIL WS-ROSTER-SUB > CLIN-TAB-CNT OR WS-HB-FOUND.
062300     IF WS-HB-FOUND
062400         MOVE CLIN-YEARS-EXPERIENCE
062500             TO HIST-POSITIVE-YEARS (HIST-POSITIVE-CNT).
062600 264-EXIT.
062700     EXIT.
062800
062900 1900-FIND-CLIN-IN-ROSTER.
063000     IF CLIN-TAB-REC (WS-ROSTER-SUB) (1:12) = WS-HB-LOOKUP-ID
063100         MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC
063200         MOVE "Y" TO WS-HB-FOUND-SW.
063300 1900-EXIT.
063400     EXIT.
063500
063600******************************************************************
063700* HARD FILTER - ONE MTCHFILT CALL PER ROSTER ROW BUILDS          *
063800* CAND-TABLE.  THE EXCLUSION LIST BUILT ABOVE (ZERO-LENGTH FOR   *
063900* STRATEGIES A AND B) IS CARRIED ALONG SO THIS IS A SINGLE       *
064000* ROSTER PASS, NOT TWO.                                          *
064100******************************************************************
064200 210-FILTER-ROSTER.
064300****** WS-MFL-EXCL-CNT AND WS-MFL-EXCL-ROW WERE ALREADY LOADED
064400****** BY 262-SCAN-ONE-HIST-ROW (STRATEGY C) OR LEFT AT ZERO BY
064500****** 200-PROCESS-ONE-REQUEST (STRATEGIES A AND B) - NOTHING
064600****** FURTHER TO MOVE HERE.
064700     MOVE ZERO TO CAND-TAB-CNT.
064800     PERFORM 212-FILTER-ONE-CLINICIAN THRU 212-EXIT
064900         VARYING CLIN-IDX FROM 1 BY 1
065000         UNTIL CLIN-IDX > CLIN-TAB-CNT.
065100 210-EXIT.
065200     EXIT.
065300
065400 212-FILTER-ONE-CLINICIAN.
065500     MOVE CLIN-TAB-REC (CLIN-IDX) TO CLIN-MASTER-REC.
065600     CALL "MTCHFILT" USING CLIN-MASTER-REC REQ-MASTER-REC
065700                            WS-MTCHFILT-EXCL-LIST
065800                            WS-MTCHFILT-RESULTS.
065900     IF WS-MFL-SURVIVES AND CAND-TAB-CNT < 500
066000         ADD 1 TO CAND-TAB-CNT
066100         MOVE CLIN-IDX TO CAND-CLIN-IDX (CAND-TAB-CNT)
066200         MOVE WS-MFL-LANG-COMPAT TO
066300             CAND-LANG-COMPAT (CAND-TAB-CNT)
066400         MOVE ZERO TO CAND-AVAIL-COMP (CAND-TAB-CNT)
066500                      CAND-INSUR-COMP (CAND-TAB-CNT)
066600                      CAND-SPEC-COMP (CAND-TAB-CNT)
066700                      CAND-PREF-COMP (CAND-TAB-CNT)
066800                      CAND-LOAD-COMP (CAND-TAB-CNT)
066900                      CAND-DEMO-COMP (CAND-TAB-CNT)
067000                      CAND-EXPER-COMP (CAND-TAB-CNT)
067100                      CAND-SUCCESS-COMP (CAND-TAB-CNT)
067200                      CAND-BASE-SCORE (CAND-TAB-CNT)
067300                      CAND-FINAL-SCORE (CAND-TAB-CNT)
067400                      CAND-COLLAB-PRED (CAND-TAB-CNT)
067500                      CAND-CLUSTER-BOOST (CAND-TAB-CNT)
067600                      CAND-HISTORY-BOOST (CAND-TAB-CNT)
067700                      CAND-NOVELTY-BOOST (CAND-TAB-CNT)
067800         MOVE "N" TO CAND-GENDER-SEEN-SW (CAND-TAB-CNT)
067900                     CAND-SPEC-SEEN-SW (CAND-TAB-CNT)
068000                     CAND-LANG-SEEN-SW (CAND-TAB-CNT).
068100 212-EXIT.
068200     EXIT.
068300
068400 290-ZERO-MATCH-TRAILER.
068500     ADD 1 TO RUN-REQS-ZERO-MATCH.
068600     PERFORM 600-WRITE-HEADER THRU 600-EXIT.
068700     MOVE ZERO TO TRL-MATCH-COUNT-O.
068800     PERFORM 620-WRITE-TRAILER THRU 620-EXIT.
068900 290-EXIT.
069000     EXIT.
069100
069200******************************************************************
069300* SCORE EACH SURVIVING CANDIDATE (MTCHSCOR).                     *
069400******************************************************************
069500 300-SCORE-CANDIDATES.
069600     PERFORM 302-SCORE-ONE-CANDIDATE THRU 302-EXIT
069700         VARYING CAND-IDX FROM 1 BY 1
069800         UNTIL CAND-IDX > CAND-TAB-CNT.
069900 300-EXIT.
070000     EXIT.
070100
070200 302-SCORE-ONE-CANDIDATE.
070300     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
070400     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
070500     CALL "MTCHSCOR" USING CLIN-MASTER-REC REQ-MASTER-REC
070600                            HIST-LISTS CLIN-TABLE
070700                            WS-MTCHSCOR-RESULTS.
070800     MOVE WS-SCR-AVAIL-COMP   TO CAND-AVAIL-COMP (CAND-IDX).
070900     MOVE WS-SCR-INSUR-COMP   TO CAND-INSUR-COMP (CAND-IDX).
071000     MOVE WS-SCR-SPEC-COMP    TO CAND-SPEC-COMP (CAND-IDX).
071100     MOVE WS-SCR-PREF-COMP    TO CAND-PREF-COMP (CAND-IDX).
071200     MOVE WS-SCR-LOAD-COMP    TO CAND-LOAD-COMP (CAND-IDX).
071300     MOVE WS-SCR-DEMO-COMP    TO CAND-DEMO-COMP (CAND-IDX).
071400     MOVE WS-SCR-EXPER-COMP   TO CAND-EXPER-COMP (CAND-IDX).
071500     MOVE WS-SCR-SUCCESS-COMP TO CAND-SUCCESS-COMP (CAND-IDX).
071600     MOVE WS-SCR-BASE-SCORE   TO CAND-BASE-SCORE (CAND-IDX).
071700     MOVE WS-SCR-FINAL-SCORE  TO CAND-FINAL-SCORE (CAND-IDX).
071800 302-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200* STRATEGY B - CLUSTER-SIMILARITY BLEND.  ASSIGN-CLUSTER AND     *
072300* FIND-SIMILAR ARE CALLED ONCE FOR THE REQUEST, CLUSTER-BOOST    *
072400* ONCE PER CANDIDATE USING THE CACHED SIMILAR-USER LIST.         *
072500******************************************************************
072600 352-STRATEGY-B-BLEND.
072700     MOVE "A" TO WS-MTCHCLUS-FUNCTION-CODE.
072800     CALL "MTCHCLUS" USING WS-MTCHCLUS-FUNCTION-CODE
072900                            REQ-MASTER-REC REQ-TABLE HIST-TABLE
073000                            WS-MTCHCLUS-CAND-CLIN-ID
073100                            WS-MTCHCLUS-SIMILAR-LIST
073200                            WS-MTCHCLUS-RESULTS.
073300
073400     MOVE "S" TO WS-MTCHCLUS-FUNCTION-CODE.
073500     CALL "MTCHCLUS" USING WS-MTCHCLUS-FUNCTION-CODE
073600                            REQ-MASTER-REC REQ-TABLE HIST-TABLE
073700                            WS-MTCHCLUS-CAND-CLIN-ID
073800                            WS-MTCHCLUS-SIMILAR-LIST
073900                            WS-MTCHCLUS-RESULTS.
074000
074100     PERFORM 356-CLUSTER-BOOST-ONE THRU 356-EXIT
074200         VARYING CAND-IDX FROM 1 BY 1
074300         UNTIL CAND-IDX > CAND-TAB-CNT.
074400 352-EXIT.
074500     EXIT.
074600
074700 356-CLUSTER-BOOST-ONE.
074800     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
074900     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) (1:12)
075000         TO WS-MTCHCLUS-CAND-CLIN-ID.
075100     MOVE "B" TO WS-MTCHCLUS-FUNCTION-CODE.
075200     CALL "MTCHCLUS" USING WS-MTCHCLUS-FUNCTION-CODE
075300                            REQ-MASTER-REC REQ-TABLE HIST-TABLE
075400                            WS-MTCHCLUS-CAND-CLIN-ID
075500                            WS-MTCHCLUS-SIMILAR-LIST
075600                            WS-MTCHCLUS-RESULTS.
075700     MOVE WS-CLU-BOOST-VALUE TO CAND-CLUSTER-BOOST (CAND-IDX).
075800     COMPUTE CAND-FINAL-SCORE (CAND-IDX) ROUNDED =
075900         CAND-FINAL-SCORE (CAND-IDX) *
076000         (1 + (WS-CLU-BOOST-VALUE * CFG-CLUSTER-BOOST-FACTOR)).
076100     IF CAND-FINAL-SCORE (CAND-IDX) > 1.0000
076200         MOVE 1.0000 TO CAND-FINAL-SCORE (CAND-IDX).
076300 356-EXIT.
076400     EXIT.
076500
076600******************************************************************
076700* STRATEGY C - COLLABORATIVE BLEND PLUS IN-LINE HISTORY BOOST.   *
076800* NOTE - THE HISTORY-BOOST SIMILARITY FORMULA BELOW (360/362) IS *
076900* DELIBERATELY *NOT* THE SAME AS CLNSIM - CLNSIM AVERAGES FOUR   *
077000* FACTORS UNCONDITIONALLY, THIS ONE AVERAGES ONLY THE FACTORS    *
077100* THAT ACTUALLY FIRE.  SEE THE MATCH ENGINE FUNCTIONAL SPEC.     *
077200******************************************************************
077300 354-STRATEGY-C-BLEND.
077400     MOVE WS-CUR-USER-ID TO WS-MTCHCOLB-TARGET-USER-ID.
077500     PERFORM 358-COLLAB-BLEND-ONE THRU 358-EXIT
077600         VARYING CAND-IDX FROM 1 BY 1
077700         UNTIL CAND-IDX > CAND-TAB-CNT.
077800 354-EXIT.
077900     EXIT.
078000
078100 358-COLLAB-BLEND-ONE.
078200     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
078300     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) (1:12)
078400         TO WS-MTCHCOLB-CAND-CLIN-ID.
078500     MOVE "P" TO WS-MTCHCOLB-FUNCTION-CODE.
078600     CALL "MTCHCOLB" USING WS-MTCHCOLB-FUNCTION-CODE
078700                            INT-MASTER-REC
078800                            HIST-TABLE HIST-USER-LIST
078900                            WS-MTCHCOLB-TARGET-USER-ID
079000                            WS-MTCHCOLB-CAND-CLIN-ID
079100                            WS-MTCHCOLB-RESULTS.
079200     MOVE WS-COLB-PREDICTION TO CAND-COLLAB-PRED (CAND-IDX).
079300
079400     COMPUTE CAND-FINAL-SCORE (CAND-IDX) ROUNDED =
079500         (CAND-FINAL-SCORE (CAND-IDX) * CFG-COLLAB-BLEND-CONTENT)
079600       + (WS-COLB-PREDICTION         * CFG-COLLAB-BLEND-COLLAB).
079700
079800     MOVE ZERO TO CAND-HISTORY-BOOST (CAND-IDX).
079900     IF HIST-HAS-HISTORY
080000         PERFORM 360-HISTORY-BOOST THRU 360-EXIT
080100         MOVE WS-HB-SUM TO CAND-HISTORY-BOOST (CAND-IDX)
080200         COMPUTE CAND-FINAL-SCORE (CAND-IDX) ROUNDED =
080300             CAND-FINAL-SCORE (CAND-IDX) *
080400             (1 + (WS-HB-SUM * CFG-HISTORY-BOOST-FACTOR)).
080500     IF CAND-FINAL-SCORE (CAND-IDX) > 1.0000
080600         MOVE 1.0000 TO CAND-FINAL-SCORE (CAND-IDX).
080700 358-EXIT.
080800     EXIT.
080900
081000******************************************************************
081100* HISTORY BOOST - MEAN CLINICIAN-SIMILARITY (FIRE-ONLY FORMULA)  *
081200* OVER UP TO THE FIRST 5 POSITIVE CLINICIANS.  ZERO IF NONE.     *
081300******************************************************************
081400 360-HISTORY-BOOST.
081500     MOVE ZERO TO WS-HB-SUM.
081600     IF HIST-POSITIVE-CNT = ZERO
081700         GO TO 360-EXIT.
081800     MOVE HIST-POSITIVE-CNT TO WS-HB-LIMIT.
081900     IF WS-HB-LIMIT > 5
082000         MOVE 5 TO WS-HB-LIMIT.
082100
082200     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
082300     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
082400
082500     MOVE ZERO TO WS-HB-FIRED-CNT WS-HB-FIRED-SUM.
082600     PERFORM 362-CLIN-HIST-SIM THRU 362-EXIT
082700         VARYING WS-HB-SUB FROM 1 BY 1
082800         UNTIL WS-HB-SUB > WS-HB-LIMIT.
082900     IF WS-HB-FIRED-CNT > ZERO
083000         COMPUTE WS-HB-SUM ROUNDED =
083100             WS-HB-FIRED-SUM / WS-HB-FIRED-CNT.
083200 360-EXIT.
083300     EXIT.
083400
083500 362-CLIN-HIST-SIM.
083600****** ONE POSITIVE-HISTORY CLINICIAN AGAINST THE CANDIDATE -
083700****** SPECIALTIES JACCARD IF BOTH NON-EMPTY, GENDER-EQUAL
083800****** ALWAYS FIRES (.5000), EXPERIENCE-DIFF <= 3 ALWAYS FIRES
083900****** (.7000).
084000     MOVE HIST-POSITIVE-CLIN (WS-HB-SUB) TO WS-HB-LOOKUP-ID.
084100     MOVE "N" TO WS-HB-FOUND-SW.
084200     PERFORM 1900-FIND-CLIN-IN-ROSTER THRU 1900-EXIT
084300         VARYING WS-ROSTER-SUB FROM 1 BY 1
084400         UNTIL WS-ROSTER-SUB > CLIN-TAB-CNT OR WS-HB-FOUND.
084500****** 1900-FIND-CLIN-IN-ROSTER LEAVES THE MATCH IN CLIN-MASTER-
084600****** REC - BUT THE CANDIDATE ITSELF IS ALSO IN CLIN-MASTER-REC,
084700****** SO CAPTURE THE HISTORY CLINICIAN BEFORE RE-LOADING THE
084800****** CANDIDATE BACK IN.
084900     IF NOT WS-HB-FOUND
085000         GO TO 362-EXIT.
085100     MOVE CLIN-MASTER-REC TO WS-OTHER-CLIN-HOLD.
085200
085300     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
085400     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
085500
085600     MOVE ZERO TO WS-HB-SPEC-TOTAL WS-HB-SPEC-MATCH.
085700     PERFORM 364-COUNT-SPEC-UNION THRU 364-EXIT
085800         VARYING WS-HB-SPEC-SUB FROM 1 BY 1
085900         UNTIL WS-HB-SPEC-SUB > 6.
086000     IF WS-HB-SPEC-TOTAL > ZERO
086100         COMPUTE WS-HB-SPEC-MATCH ROUNDED =
086200             WS-HB-SPEC-MATCH / WS-HB-SPEC-TOTAL
086300         ADD 1 TO WS-HB-FIRED-CNT
086400         ADD WS-HB-SPEC-MATCH TO WS-HB-FIRED-SUM.
086500
086600     IF CLIN-GENDER = CLIN-GENDER OF WS-OTHER-CLIN-HOLD
086700         ADD 1 TO WS-HB-FIRED-CNT
086800         ADD .5000 TO WS-HB-FIRED-SUM.
086900
087000     COMPUTE WS-HB-EXP-DIFF = CLIN-YEARS-EXPERIENCE -
087100         CLIN-YEARS-EXPERIENCE OF WS-OTHER-CLIN-HOLD.
087200     IF WS-HB-EXP-DIFF < ZERO
087300         COMPUTE WS-HB-EXP-DIFF = WS-HB-EXP-DIFF * -1.
087400     IF WS-HB-EXP-DIFF <= 3
087500         ADD 1 TO WS-HB-FIRED-CNT
087600         ADD .7000 TO WS-HB-FIRED-SUM.
087700
087800     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
087900 362-EXIT.
088000     EXIT.
088100
088200****** JACCARD (INTERSECTION / UNION) OVER THE TWO 6-ELEMENT
088300****** SPECIALTY ARRAYS - APPROXIMATED HERE WITH A PER-ENTRY
088400****** MATCH-OR-NOT TALLY SINCE NEITHER LIST HAS DUPLICATES.
088500 364-COUNT-SPEC-UNION.
088600     IF CLIN-SPECIALTY (WS-HB-SPEC-SUB) = SPACES
088700         GO TO 364-EXIT.
088800     ADD 1 TO WS-HB-SPEC-TOTAL.
088900     MOVE "N" TO WS-HB-FOUND-SW.
089000     PERFORM 366-TEST-SPEC-OVERLAP THRU 366-EXIT
089100         VARYING WS-HB-SPEC-SUB2 FROM 1 BY 1
089200         UNTIL WS-HB-SPEC-SUB2 > 6 OR WS-HB-FOUND.
089300     IF WS-HB-FOUND
089400         ADD 1 TO WS-HB-SPEC-MATCH.
089500 364-EXIT.
089600     EXIT.
089700
089800 366-TEST-SPEC-OVERLAP.
089900     IF CLIN-SPECIALTY OF WS-OTHER-CLIN-HOLD (WS-HB-SPEC-SUB2) =
090000        CLIN-SPECIALTY (WS-HB-SPEC-SUB)
090100         MOVE "Y" TO WS-HB-FOUND-SW.
090200 366-EXIT.
090300     EXIT.
090400
090500******************************************************************
090600* DESCENDING STABLE SORT (SELECTION SORT, WHOLE-ROW SWAP).       *
090700******************************************************************
090800 400-RANK-CANDIDATES.
090900     IF CAND-TAB-CNT < 2
091000         GO TO 400-EXIT.
091100     PERFORM 402-RANK-OUTER THRU 402-EXIT
091200         VARYING WS-RANK-OUTER FROM 1 BY 1
091300         UNTIL WS-RANK-OUTER > CAND-TAB-CNT - 1.
091400 400-EXIT.
091500     EXIT.
091600
091700 402-RANK-OUTER.
091800     MOVE WS-RANK-OUTER TO WS-RANK-BEST.
091900     PERFORM 404-RANK-INNER THRU 404-EXIT
092000         VARYING WS-RANK-INNER FROM WS-RANK-OUTER BY 1
092100         UNTIL WS-RANK-INNER > CAND-TAB-CNT.
092200     IF WS-RANK-BEST NOT = WS-RANK-OUTER
092300         MOVE CAND-ROW-BYTES (WS-RANK-OUTER) TO WS-RANK-SWAP-BYTES
092400         MOVE CAND-ROW-BYTES (WS-RANK-BEST)
092500             TO CAND-ROW-BYTES (WS-RANK-OUTER)
092600         MOVE WS-RANK-SWAP-BYTES TO CAND-ROW-BYTES (WS-RANK-BEST).
092700 402-EXIT.
092800     EXIT.
092900
093000 404-RANK-INNER.
093100     IF CAND-FINAL-SCORE (WS-RANK-INNER) >
093200        CAND-FINAL-SCORE (WS-RANK-BEST)
093300         MOVE WS-RANK-INNER TO WS-RANK-BEST.
093400 404-EXIT.
093500     EXIT.
093600
093700******************************************************************
093800* BASIC DIVERSITY RE-RANK - TOP CFG-DIV-KEEP-TOP-N UNCHANGED,    *
093900* REMAINDER BOOSTED FOR UNSEEN GENDER/SPECIALTY/LANGUAGE AND     *
094000* RE-SORTED.  OPERATES OVER WS-DIV-START THRU WS-DIV-LIMIT.      *
094100******************************************************************
094200 420-BASIC-DIVERSITY.
094300     COMPUTE WS-DIV-LIMIT = WS-DIV-START + WS-DIV-LIMIT - 1.
094400     IF WS-DIV-LIMIT - WS-DIV-START + 1 < CFG-DIV-MIN-CANDIDATES
094500         GO TO 420-EXIT.
094600
094700     MOVE ZERO TO WS-DIV-SEEN-GEN-CNT WS-DIV-SEEN-SPEC-CNT
094800                  WS-DIV-SEEN-LANG-CNT.
094900
095000     COMPUTE WS-DIV-SUB = WS-DIV-START + CFG-DIV-KEEP-TOP-N - 1.
095100     PERFORM 422-RECORD-SEEN-ONE THRU 422-EXIT
095200         VARYING CAND-IDX FROM WS-DIV-START BY 1
095300         UNTIL CAND-IDX > WS-DIV-SUB OR CAND-IDX > WS-DIV-LIMIT.
095400
095500     COMPUTE WS-DIV-SUB = WS-DIV-START + CFG-DIV-KEEP-TOP-N.
095600     PERFORM 424-BOOST-ONE-REMAINDER THRU 424-EXIT
095700         VARYING CAND-IDX FROM WS-DIV-SUB BY 1
095800         UNTIL CAND-IDX > WS-DIV-LIMIT.
095900
096000****** RE-SORT ONLY THE REMAINDER - POSITIONS WS-DIV-START THRU
096100****** WS-DIV-SUB - 1 (THE KEPT TOP-N) ARE LEFT ALONE.
096200     IF WS-DIV-LIMIT - WS-DIV-SUB + 1 > 1
096300         PERFORM 426-RESORT-OUTER THRU 426-EXIT
096400             VARYING WS-RANK-OUTER FROM WS-DIV-SUB BY 1
096500             UNTIL WS-RANK-OUTER > WS-DIV-LIMIT - 1.
096600 420-EXIT.
096700     EXIT.
096800
096900 422-RECORD-SEEN-ONE.
097000     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
097100     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
097200     PERFORM 428-ADD-SEEN-ATTRS THRU 428-EXIT.
097300 422-EXIT.
097400     EXIT.
097500
097600 424-BOOST-ONE-REMAINDER.
097700     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
097800     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
097900
098000     MOVE "N" TO WS-DIV-GENDER-NEW-SW WS-DIV-SPEC-NEW-SW
098100                  WS-DIV-LANG-NEW-SW.
098200
098300     MOVE "Y" TO WS-DIV-FOUND-SW.
098400     PERFORM 431-TEST-GENDER-SEEN THRU 431-EXIT.
098500     IF NOT WS-DIV-FOUND
098600         MOVE "Y" TO WS-DIV-GENDER-NEW-SW.
098700
098800     PERFORM 432-TEST-SPEC-UNSEEN THRU 432-EXIT
098900         VARYING WS-OV-SPEC-SUB FROM 1 BY 1
099000         UNTIL WS-OV-SPEC-SUB > 6 OR WS-DIV-SPEC-NEW.
099100
099200     PERFORM 433-TEST-LANG-UNSEEN THRU 433-EXIT
099300         VARYING WS-OV-SPEC-SUB FROM 1 BY 1
099400         UNTIL WS-OV-SPEC-SUB > 3 OR WS-DIV-LANG-NEW.
099500
099600     MOVE 1.0000 TO WS-DIV-BOOST.
099700     IF WS-DIV-GENDER-NEW
099800         COMPUTE WS-DIV-BOOST ROUNDED =
099900             WS-DIV-BOOST * CFG-DIV-GENDER-FACTOR.
100000     IF WS-DIV-SPEC-NEW
100100         COMPUTE WS-DIV-BOOST ROUNDED =
100200             WS-DIV-BOOST * CFG-DIV-SPECIALTY-FACTOR.
100300     IF WS-DIV-LANG-NEW
100400         COMPUTE WS-DIV-BOOST ROUNDED =
100500             WS-DIV-BOOST * CFG-DIV-LANGUAGE-FACTOR.
100600
100700     COMPUTE CAND-FINAL-SCORE (CAND-IDX) ROUNDED =
100800         CAND-FINAL-SCORE (CAND-IDX) * WS-DIV-BOOST.
100900     IF CAND-FINAL-SCORE (CAND-IDX) > 1.0000
101000         MOVE 1.0000 TO CAND-FINAL-SCORE (CAND-IDX).
101100
101200     PERFORM 428-ADD-SEEN-ATTRS THRU 428-EXIT.
101300 424-EXIT.
101400     EXIT.
101500
101600 428-ADD-SEEN-ATTRS.
101700     MOVE "N" TO WS-DIV-FOUND-SW.
101800     PERFORM 431-TEST-GENDER-SEEN THRU 431-EXIT.
101900     IF NOT WS-DIV-FOUND AND WS-DIV-SEEN-GEN-CNT < 3
102000         ADD 1 TO WS-DIV-SEEN-GEN-CNT
102100         MOVE CLIN-GENDER TO
102200             WS-DIV-SEEN-GENDER (WS-DIV-SEEN-GEN-CNT).
102300
102400     PERFORM 434-ADD-SEEN-SPEC THRU 434-EXIT
102500         VARYING WS-OV-SPEC-SUB FROM 1 BY 1
102600         UNTIL WS-OV-SPEC-SUB > 2.
102700
102800     IF CLIN-LANGUAGE (1) NOT = SPACES
102900         MOVE "N" TO WS-DIV-FOUND-SW
103000         PERFORM 435-TEST-LANG-SEEN THRU 435-EXIT
103100         IF NOT WS-DIV-FOUND AND WS-DIV-SEEN-LANG-CNT < 10
103200             ADD 1 TO WS-DIV-SEEN-LANG-CNT
103300             MOVE CLIN-LANGUAGE (1)
103400                 TO WS-DIV-SEEN-LANG (WS-DIV-SEEN-LANG-CNT).
103500 428-EXIT.
103600     EXIT.
103700
103800 431-TEST-GENDER-SEEN.
103900     MOVE "N" TO WS-DIV-FOUND-SW.
104000     PERFORM 436-SCAN-GENDER THRU 436-EXIT
104100         VARYING WS-DIV-SCAN-SUB FROM 1 BY 1
104200         UNTIL WS-DIV-SCAN-SUB > WS-DIV-SEEN-GEN-CNT
104300            OR WS-DIV-FOUND.
104400 431-EXIT.
104500     EXIT.
104600
104700 436-SCAN-GENDER.
104800     IF WS-DIV-SEEN-GENDER (WS-DIV-SCAN-SUB) = CLIN-GENDER
104900         MOVE "Y" TO WS-DIV-FOUND-SW.
105000 436-EXIT.
105100     EXIT.
105200
105300 432-TEST-SPEC-UNSEEN.
105400     IF CLIN-SPECIALTY (WS-OV-SPEC-SUB) = SPACES
105500         GO TO 432-EXIT.
105600     MOVE "N" TO WS-DIV-FOUND-SW.
105700     PERFORM 437-SCAN-SPEC THRU 437-EXIT
105800         VARYING WS-DIV-SCAN-SUB FROM 1 BY 1
105900         UNTIL WS-DIV-SCAN-SUB > WS-DIV-SEEN-SPEC-CNT
106000            OR WS-DIV-FOUND.
106100     IF NOT WS-DIV-FOUND
106200         MOVE "Y" TO WS-DIV-SPEC-NEW-SW.
106300 432-EXIT.
106400     EXIT.
106500
106600 437-SCAN-SPEC.
106700     IF WS-DIV-SEEN-SPEC (WS-DIV-SCAN-SUB) =
106800        CLIN-SPECIALTY (WS-OV-SPEC-SUB)
106900         MOVE "Y" TO WS-DIV-FOUND-SW.
107000 437-EXIT.
107100     EXIT.
107200
107300 433-TEST-LANG-UNSEEN.
107400     IF CLIN-LANGUAGE (WS-OV-SPEC-SUB) = SPACES
107500         GO TO 433-EXIT.
107600     MOVE "N" TO WS-DIV-FOUND-SW.
107700     PERFORM 438-SCAN-LANG THRU 438-EXIT
107800         VARYING WS-DIV-SCAN-SUB FROM 1 BY 1
107900         UNTIL WS-DIV-SCAN-SUB > WS-DIV-SEEN-LANG-CNT
108000            OR WS-DIV-FOUND.
108100     IF NOT WS-DIV-FOUND
108200         MOVE "Y" TO WS-DIV-LANG-NEW-SW.
108300 433-EXIT.
108400     EXIT.
108500
108600 438-SCAN-LANG.
108700     IF WS-DIV-SEEN-LANG (WS-DIV-SCAN-SUB) =
108800        CLIN-LANGUAGE (WS-OV-SPEC-SUB)
108900         MOVE "Y" TO WS-DIV-FOUND-SW.
109000 438-EXIT.
109100     EXIT.
109200
109300 434-ADD-SEEN-SPEC.
109400     IF CLIN-SPECIALTY (WS-OV-SPEC-SUB) = SPACES
109500         GO TO 434-EXIT.
109600     MOVE "N" TO WS-DIV-FOUND-SW.
109700     PERFORM 437-SCAN-SPEC THRU 437-EXIT
109800         VARYING WS-DIV-SCAN-SUB FROM 1 BY 1
109900         UNTIL WS-DIV-SCAN-SUB > WS-DIV-SEEN-SPEC-CNT
110000            OR WS-DIV-FOUND.
110100     IF NOT WS-DIV-FOUND AND WS-DIV-SEEN-SPEC-CNT < 20
110200         ADD 1 TO WS-DIV-SEEN-SPEC-CNT
110300         MOVE CLIN-SPECIALTY (WS-OV-SPEC-SUB)
110400             TO WS-DIV-SEEN-SPEC (WS-DIV-SEEN-SPEC-CNT).
110500 434-EXIT.
110600     EXIT.
110700
110800 435-TEST-LANG-SEEN.
110900     MOVE "N" TO WS-DIV-FOUND-SW.
111000     PERFORM 439-SCAN-LANG-SEEN THRU 439-EXIT
111100         VARYING WS-DIV-SCAN-SUB FROM 1 BY 1
111200         UNTIL WS-DIV-SCAN-SUB > WS-DIV-SEEN-LANG-CNT
111300            OR WS-DIV-FOUND.
111400 435-EXIT.
111500     EXIT.
111600
111700 439-SCAN-LANG-SEEN.
111800     IF WS-DIV-SEEN-LANG (WS-DIV-SCAN-SUB) = CLIN-LANGUAGE (1)
111900         MOVE "Y" TO WS-DIV-FOUND-SW.
112000 439-EXIT.
112100     EXIT.
112200
112300 426-RESORT-OUTER.
112400     MOVE WS-RANK-OUTER TO WS-RANK-BEST.
112500     PERFORM 404-RANK-INNER THRU 404-EXIT
112600         VARYING WS-RANK-INNER FROM WS-RANK-OUTER BY 1
112700         UNTIL WS-RANK-INNER > WS-DIV-LIMIT.
112800     IF WS-RANK-BEST NOT = WS-RANK-OUTER
112900         MOVE CAND-ROW-BYTES (WS-RANK-OUTER) TO WS-RANK-SWAP-BYTES
113000         MOVE CAND-ROW-BYTES (WS-RANK-BEST)
113100             TO CAND-ROW-BYTES (WS-RANK-OUTER)
113200         MOVE WS-RANK-SWAP-BYTES TO CAND-ROW-BYTES (WS-RANK-BEST).
113300 426-EXIT.
113400     EXIT.
113500
113600******************************************************************
113700* ADVANCED DIVERSITY (STRATEGY C) - BELOW THE MINIMUM CANDIDATE  *
113800* COUNT, BASIC DIVERSITY RUNS OVER THE WHOLE LIST.  OTHERWISE    *
113900* THE LIST IS SPLIT AT THE FLOOR OF SPLIT-PCT INTO AN            *
114000* EXPLOITATION HEAD (BASIC-DIVERSIFIED) AND AN EXPLORATION TAIL  *
114100* (NOVELTY-BOOSTED AND RE-SORTED WHEN THE PATIENT HAS HISTORY).  *
114200* THE FINAL CAND-TAB-CNT IS TRIMMED TO EXPLOIT-KEEP +            *
114300* EXPLORE-KEEP (OR JUST THE DIVERSIFIED LIST WITH NO HISTORY).   *
114400******************************************************************
114500 430-ADVANCED-DIVERSITY.
114600     IF CAND-TAB-CNT <= CFG-ADV-DIV-MIN-CANDIDATES
114700         GO TO 430-EXIT.
114800
114900     COMPUTE WS-ADV-EXPLOIT-CNT =
115000         CAND-TAB-CNT * CFG-ADV-DIV-SPLIT-PCT.
115100     IF WS-ADV-EXPLOIT-CNT < 1
115200         MOVE 1 TO WS-ADV-EXPLOIT-CNT.
115300     COMPUTE WS-ADV-EXPLORE-CNT =
115400         CAND-TAB-CNT - WS-ADV-EXPLOIT-CNT.
115500
115600     MOVE 1 TO WS-DIV-START.
115700     MOVE WS-ADV-EXPLOIT-CNT TO WS-DIV-LIMIT.
115800     PERFORM 420-BASIC-DIVERSITY THRU 420-EXIT.
115900
116000     IF NOT HIST-HAS-HISTORY
116100         MOVE WS-ADV-EXPLOIT-CNT TO CAND-TAB-CNT
116200         GO TO 430-EXIT.
116300
116400     COMPUTE WS-DIV-START = WS-ADV-EXPLOIT-CNT + 1.
116500     PERFORM 440-NOVELTY-BOOST-ONE THRU 440-EXIT
116600         VARYING CAND-IDX FROM WS-DIV-START BY 1
116700         UNTIL CAND-IDX > CAND-TAB-CNT.
116800
116900     IF WS-ADV-EXPLORE-CNT > 1
117000         PERFORM 442-RESORT-EXPLORE-OUTER THRU 442-EXIT
117100             VARYING WS-RANK-OUTER FROM WS-DIV-START BY 1
117200             UNTIL WS-RANK-OUTER > CAND-TAB-CNT - 1.
117300
117400****** TRIM TO EXPLOIT-KEEP HEAD + EXPLORE-KEEP HEAD-OF-TAIL -
117500****** SLIDE THE KEPT EXPLORATION ROWS UP AGAINST THE KEPT
117600****** EXPLOITATION ROWS SO 500-BUILD-RESULTS CAN WALK A SINGLE
117700****** CONTIGUOUS RANGE.
117800     MOVE CFG-ADV-DIV-EXPLOIT-KEEP TO WS-ADV-KEEP-CNT.
117900     IF WS-ADV-KEEP-CNT > WS-ADV-EXPLOIT-CNT
118000         MOVE WS-ADV-EXPLOIT-CNT TO WS-ADV-KEEP-CNT.
118100     MOVE WS-ADV-KEEP-CNT TO WS-RANK-OUTER.
118200
118300     MOVE CFG-ADV-DIV-EXPLORE-KEEP TO WS-DIV-LIMIT.
118400     IF WS-DIV-LIMIT > WS-ADV-EXPLORE-CNT
118500         MOVE WS-ADV-EXPLORE-CNT TO WS-DIV-LIMIT.
118600     PERFORM 444-SLIDE-ONE-EXPLORE THRU 444-EXIT
118700         VARYING WS-DIV-SUB FROM 1 BY 1
118800         UNTIL WS-DIV-SUB > WS-DIV-LIMIT.
118900
119000     COMPUTE CAND-TAB-CNT = WS-ADV-KEEP-CNT + WS-DIV-LIMIT.
119100 430-EXIT.
119200     EXIT.
119300
119400 440-NOVELTY-BOOST-ONE.
119500****** NOVELTY = 1 - MEAN HISTORY-BOOST-FORMULA SIMILARITY TO UP
119600****** TO 5 POSITIVE CLINICIANS - REUSES 360/362 BUT CAPTURES
119700****** THE RESULT RATHER THAN APPLYING IT TO THE SCORE.
119800     PERFORM 360-HISTORY-BOOST THRU 360-EXIT.
119900     COMPUTE WS-ADV-NOVELTY ROUNDED = 1.0000 - WS-HB-SUM.
120000     IF WS-ADV-NOVELTY < ZERO
120100         MOVE ZERO TO WS-ADV-NOVELTY.
120200     MOVE WS-ADV-NOVELTY TO CAND-NOVELTY-BOOST (CAND-IDX).
120300     COMPUTE CAND-FINAL-SCORE (CAND-IDX) ROUNDED =
120400         CAND-FINAL-SCORE (CAND-IDX) *
120500         (1 + (WS-ADV-NOVELTY * CFG-NOVELTY-BOOST-FACTOR)).
120600     IF CAND-FINAL-SCORE (CAND-IDX) > 1.0000
120700         MOVE 1.0000 TO CAND-FINAL-SCORE (CAND-IDX).
120800 440-EXIT.
120900     EXIT.
121000
121100 442-RESORT-EXPLORE-OUTER.
121200     MOVE WS-RANK-OUTER TO WS-RANK-BEST.
121300     PERFORM 404-RANK-INNER THRU 404-EXIT
121400         VARYING WS-RANK-INNER FROM WS-RANK-OUTER BY 1
121500         UNTIL WS-RANK-INNER > CAND-TAB-CNT.
121600     IF WS-RANK-BEST NOT = WS-RANK-OUTER
121700         MOVE CAND-ROW-BYTES (WS-RANK-OUTER) TO WS-RANK-SWAP-BYTES
121800         MOVE CAND-ROW-BYTES (WS-RANK-BEST)
121900             TO CAND-ROW-BYTES (WS-RANK-OUTER)
122000         MOVE WS-RANK-SWAP-BYTES TO CAND-ROW-BYTES (WS-RANK-BEST).
122100 442-EXIT.
122200     EXIT.
122300
122400 444-SLIDE-ONE-EXPLORE.
122500     COMPUTE WS-RANK-INNER = WS-ADV-EXPLOIT-CNT + WS-DIV-SUB.
122600     COMPUTE WS-RANK-BEST  = WS-ADV-KEEP-CNT + WS-DIV-SUB.
122700     MOVE CAND-ROW-BYTES (WS-RANK-INNER)
122800         TO CAND-ROW-BYTES (WS-RANK-BEST).
122900 444-EXIT.
123000     EXIT.
123100
123200******************************************************************
123300* RESULT LINE BUILD - OVERLAP ATTRIBUTES, EXPLANATION,           *
123400* CONFIDENCE AND THE DETAIL WRITE.                               *
123500******************************************************************
123600 500-BUILD-ONE-RESULT.
123700     ADD 1 TO WS-RES-RANK.
123800     MOVE CAND-CLIN-IDX (CAND-IDX) TO WS-ROSTER-SUB.
123900     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO CLIN-MASTER-REC.
124000
124100     PERFORM 520-OVERLAP-ATTRS THRU 520-EXIT.
124200     PERFORM 540-EXPLANATION THRU 540-EXIT.
124300     PERFORM 560-CONFIDENCE THRU 560-EXIT.
124400     PERFORM 580-WRITE-DETAIL THRU 580-EXIT.
124500
124600     ADD 1 TO RUN-MATCH-LINES.
124700     ADD CAND-FINAL-SCORE (CAND-IDX) TO RUN-SCORE-TOTAL.
124800 500-EXIT.
124900     EXIT.
125000
125100******************************************************************
125200* OVERLAPPING ATTRIBUTES - STATE AND APPOINTMENT TYPE ARE ALWAYS *
125300* TRUE POST HARD-FILTER.  INSURANCE USES THE FLAT 70 HASH100     *
125400* THRESHOLD (NOT THE TIERED SCORING THRESHOLDS MTCHSCOR USES).   *
125500* TIME SLOTS TEST PER-SLOT AGAINST THE CONFIGURED PERCENTAGE.    *
125600******************************************************************
125700 520-OVERLAP-ATTRS.
125800     MOVE "Y" TO WS-OV-STATE-SW.
125900
126000     IF REQ-LANGUAGE = SPACES
126100         MOVE "Y" TO WS-OV-LANG-SW
126200     ELSE
126300         MOVE "N" TO WS-OV-LANG-SW
126400         PERFORM 522-TEST-LANG-MEMBER THRU 522-EXIT
126500             VARYING WS-OV-SPEC-SUB FROM 1 BY 1
126600             UNTIL WS-OV-SPEC-SUB > 3 OR WS-OV-LANG-SW = "Y".
126700
126800     IF REQ-GENDER-PREF = SPACES
126900         MOVE "Y" TO WS-OV-GENDER-SW
127000     ELSE
127100         IF REQ-GENDER-PREF = CLIN-GENDER
127200             MOVE "Y" TO WS-OV-GENDER-SW
127300         ELSE
127400             MOVE "N" TO WS-OV-GENDER-SW.
127500
127600     MOVE "N" TO WS-OV-INSUR-SW.
127700     IF REQ-INSURANCE = SPACES
127800         MOVE "Y" TO WS-OV-INSUR-SW
127900     ELSE
128000         MOVE SPACES TO WS-HASH-INPUT
128100         STRING CLIN-ID DELIMITED BY SIZE
128200                REQ-INSURANCE DELIMITED BY SIZE
128300                INTO WS-HASH-INPUT
128400         CALL "HASH100" USING WS-HASH100-PARMS
128500         IF WS-HASH-RESULT < CFG-INS-OVERLAP-THRESH
128600             MOVE "Y" TO WS-OV-INSUR-SW.
128700
128800     MOVE ZERO TO WS-OV-SPEC-CNT.
128900     PERFORM 524-COUNT-SPEC-OVERLAP THRU 524-EXIT
129000         VARYING WS-OV-SPEC-SUB FROM 1 BY 1
129100         UNTIL WS-OV-SPEC-SUB > 4.
129200
129300     MOVE "N" TO WS-OV-SLOT-SW.
129400     PERFORM 526-TEST-ONE-SLOT THRU 526-EXIT
129500         VARYING WS-OV-SLOT-SUB FROM 1 BY 1
129600         UNTIL WS-OV-SLOT-SUB > 3 OR WS-OV-SLOT-OVERLAP.
129700 520-EXIT.
129800     EXIT.
129900
130000 522-TEST-LANG-MEMBER.
130100     IF CLIN-LANGUAGE (WS-OV-SPEC-SUB) = REQ-LANGUAGE
130200         MOVE "Y" TO WS-OV-LANG-SW.
130300 522-EXIT.
130400     EXIT.
130500
130600 524-COUNT-SPEC-OVERLAP.
130700     IF REQ-CLIN-NEED (WS-OV-SPEC-SUB) = SPACES
130800         GO TO 524-EXIT.
130900     MOVE "N" TO WS-DIV-FOUND-SW.
131000     PERFORM 528-TEST-NEED-SPEC THRU 528-EXIT
131100         VARYING WS-OV-SPEC-SUB2 FROM 1 BY 1
131200         UNTIL WS-OV-SPEC-SUB2 > 6 OR WS-DIV-FOUND.
131300     IF WS-DIV-FOUND
131400         ADD 1 TO WS-OV-SPEC-CNT.
131500 524-EXIT.
131600     EXIT.
131700
131800 528-TEST-NEED-SPEC.
131900     IF CLIN-SPECIALTY (WS-OV-SPEC-SUB2) =
132000        REQ-CLIN-NEED (WS-OV-SPEC-SUB)
132100         MOVE "Y" TO WS-DIV-FOUND-SW.
132200 528-EXIT.
132300     EXIT.
132400
132500 526-TEST-ONE-SLOT.
132600     IF REQ-TIME-SLOT (WS-OV-SLOT-SUB) = SPACES
132700         GO TO 526-EXIT.
132800     EVALUATE REQ-TIME-SLOT (WS-OV-SLOT-SUB)
132900         WHEN "MORNINGS  "
133000             MOVE CFG-SLOT-THRESH-MORNINGS TO WS-SLOT-THRESH-WORK
133100         WHEN "AFTERNOONS"
133200             MOVE CFG-SLOT-THRESH-AFTERNOONS TO
133300                 WS-SLOT-THRESH-WORK
133400         WHEN "EVENINGS  "
133500             MOVE CFG-SLOT-THRESH-EVENINGS TO WS-SLOT-THRESH-WORK
133600         WHEN "WEEKENDS  "
133700             MOVE CFG-SLOT-THRESH-WEEKENDS TO WS-SLOT-THRESH-WORK
133800         WHEN OTHER
133900             MOVE CFG-SLOT-THRESH-OTHER TO WS-SLOT-THRESH-WORK
134000     END-EVALUATE.
134100     MOVE SPACES TO WS-HASH-INPUT.
134200     STRING CLIN-ID DELIMITED BY SIZE
134300            REQ-TIME-SLOT (WS-OV-SLOT-SUB) DELIMITED BY SIZE
134400            INTO WS-HASH-INPUT.
134500     CALL "HASH100" USING WS-HASH100-PARMS.
134600     IF WS-HASH-RESULT < WS-SLOT-THRESH-WORK
134700         MOVE "Y" TO WS-OV-SLOT-SW.
134800 526-EXIT.
134900     EXIT.
135000
135100******************************************************************
135200* EXPLANATION - PRIORITY ORDER 1 AVAILABILITY, 2 INSURANCE,      *
135300* 3 SPECIALTY, THEN FALLBACKS, THEN THE STRATEGY-SPECIFIC        *
135400* INSIGHT.  THE 90-BYTE REPORT COLUMN HOLDS ALL THREE REASON     *
135500* CODES PICKED, "; " SEPARATED - SEE 580-WRITE-DETAIL.           *
135600* THE CLUSTER/NOVELTY INSIGHTS COMPARE THE RECONSTRUCTED         *
135700* APPLIED MULTIPLIER (1 + RAW * THE CFG BOOST FACTOR) AGAINST    *
135800* THE CFG THRESHOLD DIRECTLY - CAND-CLUSTER-BOOST/NOVELTY-BOOST  *
135900* HOLD THE RAW, UNSCALED VALUE, NOT THE MULTIPLIER ITSELF.       *
136000******************************************************************
136100 540-EXPLANATION.
136200     MOVE ZERO TO WS-REASON-CNT.
136300     MOVE SPACES TO WS-REASON-TEXT (1) WS-REASON-TEXT (2)
136400                    WS-REASON-TEXT (3).
136500
136600     IF CLIN-IS-IMMEDIATE OR CAND-AVAIL-COMP (CAND-IDX) > .7000
136700         ADD 1 TO WS-REASON-CNT
136800         MOVE "AVAILABLE NOW " TO WS-REASON-TEXT (WS-REASON-CNT).
136900
137000     IF WS-REASON-CNT < 3 AND WS-OV-INSUR-OVERLAP
137100         ADD 1 TO WS-REASON-CNT
137200         MOVE "INSUR ACCEPTED" TO WS-REASON-TEXT (WS-REASON-CNT).
137300
137400     IF WS-REASON-CNT < 3 AND WS-OV-SPEC-CNT > ZERO
137500         ADD 1 TO WS-REASON-CNT
137600         MOVE "SPECIALTY MTCH" TO WS-REASON-TEXT (WS-REASON-CNT).
137700
137800     IF WS-REASON-CNT < 3 AND CLIN-IS-ACCEPTING
137900         ADD 1 TO WS-REASON-CNT
138000         MOVE "ACCEPTING NEW " TO WS-REASON-TEXT (WS-REASON-CNT).
138100
138200     IF WS-REASON-CNT < 3 AND CLIN-YEARS-EXPERIENCE > ZERO
138300         ADD 1 TO WS-REASON-CNT
138400         MOVE CLIN-YEARS-EXPERIENCE TO WS-YEARS-EDIT
138500         STRING WS-YEARS-EDIT DELIMITED BY SIZE
138600                " YRS EXPER" DELIMITED BY SIZE
138700                INTO WS-REASON-TEXT (WS-REASON-CNT).
138800
138900     IF WS-REASON-CNT < 3 AND CLIN-LANGUAGE (2) NOT = SPACES
139000         ADD 1 TO WS-REASON-CNT
139100         MOVE "MULTILINGUAL  " TO WS-REASON-TEXT (WS-REASON-CNT).
139200
139300     EVALUATE TRUE
139400         WHEN REQ-TYPE-ANON
139500             MOVE "PROFILE MATCH " TO WS-STRATEGY-DESC
139600         WHEN REQ-TYPE-BASIC
139700             MOVE "CLUSTER MATCH " TO WS-STRATEGY-DESC
139800             COMPUTE WS-EXPL-MULT ROUNDED =
139900                 1 + (CAND-CLUSTER-BOOST (CAND-IDX) *
140000                      CFG-CLUSTER-BOOST-FACTOR)
140100             IF WS-REASON-CNT < 3 AND
140200                WS-EXPL-MULT > CFG-INSIGHT-CLUSTER-THRESH
140300                 ADD 1 TO WS-REASON-CNT
140400                 MOVE "POPULAR W/SIM "
140500                     TO WS-REASON-TEXT (WS-REASON-CNT)
140600             END-IF
140700         WHEN REQ-TYPE-COMPLETE
140800             MOVE "COLLAB MATCH  " TO WS-STRATEGY-DESC
140900             IF WS-REASON-CNT < 3 AND
141000                CAND-COLLAB-PRED (CAND-IDX) >
141100                CFG-INSIGHT-COLLAB-THRESH
141200                 ADD 1 TO WS-REASON-CNT
141300                 MOVE "HIGH SUCC PROB"
141400                     TO WS-REASON-TEXT (WS-REASON-CNT)
141500             ELSE
141600                 COMPUTE WS-EXPL-MULT ROUNDED =
141700                     1 + (CAND-NOVELTY-BOOST (CAND-IDX) *
141800                          CFG-NOVELTY-BOOST-FACTOR)
141900                 IF WS-REASON-CNT < 3 AND
142000                    WS-EXPL-MULT > CFG-INSIGHT-NOVELTY-THRESH
142100                     ADD 1 TO WS-REASON-CNT
142200                     MOVE "NEW PROFILE   "
142300                         TO WS-REASON-TEXT (WS-REASON-CNT)
142400                 END-IF
142500             END-IF
142600     END-EVALUATE.
142700 540-EXIT.
142800     EXIT.
142900
143000******************************************************************
143100* CONFIDENCE LEVEL - STRATEGY C WITH A STRONG COLLABORATIVE      *
143200* SCORE SHORT-CIRCUITS TO VERY_HIGH/HIGH, OTHERWISE THE MEAN OF  *
143300* AVAILABILITY, SPECIALTY AND PREFERENCE DRIVES THE LEVEL.       *
143400******************************************************************
143500 560-CONFIDENCE.
143600     MOVE SPACES TO WS-CONFIDENCE-TEXT.
143700     IF REQ-TYPE-COMPLETE
143800        AND CAND-COLLAB-PRED (CAND-IDX) > CFG-CONF-COLLAB-VHIGH
143900         MOVE "VERY_HIGH" TO WS-CONFIDENCE-TEXT
144000         GO TO 560-EXIT.
144100     IF REQ-TYPE-COMPLETE
144200        AND CAND-COLLAB-PRED (CAND-IDX) > CFG-CONF-COLLAB-HIGH
144300         MOVE "HIGH     " TO WS-CONFIDENCE-TEXT
144400         GO TO 560-EXIT.
144500
144600     COMPUTE WS-DIV-BOOST ROUNDED =
144700         (CAND-AVAIL-COMP (CAND-IDX) + CAND-SPEC-COMP (CAND-IDX)
144800          + CAND-PREF-COMP (CAND-IDX)) / 3.
144900
145000     EVALUATE TRUE
145100         WHEN WS-DIV-BOOST > CFG-CONF-MEAN-HIGH
145200             MOVE "HIGH     " TO WS-CONFIDENCE-TEXT
145300         WHEN WS-DIV-BOOST > CFG-CONF-MEAN-MEDIUM
145400             MOVE "MEDIUM   " TO WS-CONFIDENCE-TEXT
145500         WHEN OTHER
145600             MOVE "LOW      " TO WS-CONFIDENCE-TEXT
145700     END-EVALUATE.
145800 560-EXIT.
145900     EXIT.
146000
146100 580-WRITE-DETAIL.
146200     MOVE SPACES TO RPT-DETAIL-LINE.
146300     MOVE WS-RES-RANK TO DTL-RANK-O.
146400     MOVE CLIN-ID TO DTL-CLIN-ID-O.
146500     MOVE CLIN-NAME TO DTL-CLIN-NAME-O.
146600     MOVE CAND-FINAL-SCORE (CAND-IDX) TO DTL-SCORE-O.
146700     MOVE CAND-AVAIL-COMP (CAND-IDX)  TO DTL-AVAIL-O.
146800     MOVE CAND-INSUR-COMP (CAND-IDX)  TO DTL-INSUR-O.
146900     MOVE CAND-SPEC-COMP (CAND-IDX)   TO DTL-SPEC-O.
147000     MOVE CAND-PREF-COMP (CAND-IDX)   TO DTL-PREF-O.
147100     MOVE CAND-LOAD-COMP (CAND-IDX)   TO DTL-LOAD-O.
147200     MOVE WS-CONFIDENCE-TEXT TO DTL-CONFIDENCE-O.
147300     EVALUATE WS-REASON-CNT
147400         WHEN 1
147500             STRING WS-REASON-TEXT (1) DELIMITED BY SIZE
147600                    INTO DTL-REASONS-O
147700         WHEN 2
147800             STRING WS-REASON-TEXT (1) DELIMITED BY SIZE
147900                    "; "               DELIMITED BY SIZE
148000                    WS-REASON-TEXT (2) DELIMITED BY SIZE
148100                    INTO DTL-REASONS-O
148200         WHEN 3
148300             STRING WS-REASON-TEXT (1) DELIMITED BY SIZE
148400                    "; "               DELIMITED BY SIZE
148500                    WS-REASON-TEXT (2) DELIMITED BY SIZE
148600                    "; "               DELIMITED BY SIZE
148700                    WS-REASON-TEXT (3) DELIMITED BY SIZE
148800                    INTO DTL-REASONS-O
148900     END-EVALUATE.
149000     WRITE RPTFL-REC FROM RPT-DETAIL-LINE.
149100 580-EXIT.
149200     EXIT.
149300
149400******************************************************************
149500* HEADER AND TRAILER                                             *
149600******************************************************************
149700 600-WRITE-HEADER.
149800     MOVE SPACES TO RPT-HEADER-LINE.
149900     MOVE WS-CUR-USER-ID TO HDR-USER-ID-O.
150000     EVALUATE TRUE
150100         WHEN REQ-TYPE-ANON    MOVE "ANONYMOUS" TO HDR-TYPE-DESC-O
150200         WHEN REQ-TYPE-BASIC   MOVE "BASIC    " TO HDR-TYPE-DESC-O
150300         WHEN REQ-TYPE-COMPLETE
150400             MOVE "COMPLETE " TO HDR-TYPE-DESC-O
150500     END-EVALUATE.
150600     MOVE REQ-PREF-STATE TO HDR-STATE-O.
150700     IF REQ-APPT-IS-THERAPY
150800         MOVE "THERAPY   " TO HDR-APPT-DESC-O
150900     ELSE
151000         MOVE "MEDICATION" TO HDR-APPT-DESC-O.
151100     IF REQ-IS-URGENT
151200         MOVE "URGENT  " TO HDR-URGENCY-DESC-O
151300     ELSE
151400         MOVE "FLEXIBLE" TO HDR-URGENCY-DESC-O.
151500     MOVE WS-STRATEGY-DESC TO HDR-STRATEGY-O.
151600     WRITE RPTFL-REC FROM RPT-HEADER-LINE.
151700     WRITE RPTFL-REC FROM RPT-COLM-HDR-LINE.
151800 600-EXIT.
151900     EXIT.
152000
152100 620-WRITE-TRAILER.
152200     MOVE SPACES TO RPT-TRAILER-LINE.
152300     MOVE WS-RES-RANK TO TRL-MATCH-COUNT-O.
152400     WRITE RPTFL-REC FROM RPT-TRAILER-LINE.
152500     WRITE RPTFL-REC FROM RPT-BLANK-LINE.
152600 620-EXIT.
152700     EXIT.
152800
152900******************************************************************
153000* END-OF-RUN CONTROL-TOTAL SUMMARY                               *
153100******************************************************************
153200 900-WRITE-SUMMARY.
153300     WRITE RPTFL-REC FROM RPT-BLANK-LINE.
153400     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-1.
153500
153600     MOVE RUN-REQS-READ TO SUM-REQS-READ-O.
153700     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-2.
153800     MOVE RUN-REQS-ZERO-MATCH TO SUM-REQS-ZERO-O.
153900     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-3.
154000     MOVE RUN-MATCH-LINES TO SUM-MATCHES-O.
154100     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-4.
154200     MOVE RUN-TYPE-A-CNT TO SUM-TYPE-A-O.
154300     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-5.
154400     MOVE RUN-TYPE-B-CNT TO SUM-TYPE-B-O.
154500     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-6.
154600     MOVE RUN-TYPE-C-CNT TO SUM-TYPE-C-O.
154700     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-7.
154800
154900     IF RUN-MATCH-LINES > ZERO
155000         COMPUTE RUN-AVG-SCORE ROUNDED =
155100             RUN-SCORE-TOTAL / RUN-MATCH-LINES.
155200     MOVE RUN-AVG-SCORE TO SUM-AVG-SCORE-O.
155300     WRITE RPTFL-REC FROM RPT-SUMMARY-LINE-8.
155400 900-EXIT.
155500     EXIT.
155600
155700******************************************************************
155800* OPEN / CLOSE                                                   *
155900******************************************************************
156000 800-OPEN-FILES.
156100     OPEN INPUT CLINICIAN-FILE REQUEST-FILE INTERACTION-FILE.
156200     OPEN OUTPUT MATCH-REPORT.
156300     DISPLAY "FILE STATUS AFTER OPEN - " WS-FILE-STATUS-BYTES.
156400     IF NOT CLINFL-OK OR NOT REQFL-OK OR NOT INTFL-OK
156500         MOVE "OPEN FAILED ON AN INPUT FILE" TO WS-ABEND-REASON
156600         GO TO 1000-ABEND-RTN.
156700 800-EXIT.
156800     EXIT.
156900
157000 850-CLOSE-FILES.
157100     CLOSE CLINICIAN-FILE REQUEST-FILE INTERACTION-FILE
157200           MATCH-REPORT.
157300     DISPLAY "FILE STATUS AFTER CLOSE - " WS-FILE-STATUS-BYTES.
157400 850-EXIT.
157500     EXIT.
157600
157700 999-CLEANUP.
157800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
157900     DISPLAY "MATCHRUN - MATCH ENGINE RUN COMPLETE - REQUESTS "
158000             RUN-REQS-READ " MATCHES " RUN-MATCH-LINES.
158100 999-EXIT.
158200     EXIT.
158300
158400 1000-ABEND-RTN.
158500     DISPLAY "*** ABNORMAL END OF JOB-MATCHRUN ***" UPON CONSOLE.
158600     DISPLAY "ABEND REASON - " WS-ABEND-REASON.
158700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
158800     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
158900 1000-EXIT.
159000     EXIT.
