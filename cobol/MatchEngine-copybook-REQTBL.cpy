000100******************************************************************
000200* IN-CORE REQUEST TABLE                                          *
000300*        COPYLIB MEMBER REQTBL                                   *
000400*        USED BY MATCHRUN / MTCHCLUS                             *
000500******************************************************************
000600* 300 REQUESTS PER RUN IS THE SHOP'S BATCH-WINDOW SIZING FOR     *
000700* THIS JOB - INCREASE THE OCCURS AND THE REQ-IDX-MAX TEST IN     *
000800* MATCHRUN IF THE WINDOW GROWS.  EACH ROW REDEFINES TO A         *
000900* REQ-MASTER-REC (COPYLIB MEMBER PATREQ) WHEN A PARAGRAPH NEEDS  *
001000* FIELD-LEVEL ACCESS - SEE MTCHCLUS 200-FIND-SIMILAR.            *
001100******************************************************************
001200 01  REQ-TABLE.
001300     05  REQ-TAB-CNT                 PIC 9(04) COMP.
001400     05  REQ-TAB-ROW OCCURS 300 TIMES INDEXED BY REQ-IDX.
001500         10  REQ-TAB-REC             PIC X(200).
