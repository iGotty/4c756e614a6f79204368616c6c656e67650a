000100******************************************************************
000200* MATCH ENGINE CONFIGURATION CONSTANTS                           *
000300*        COPYLIB MEMBER MCFGTBL                                  *
000400*        USED BY MATCHRUN / MTCHSCOR / MTCHCLUS                  *
000500******************************************************************
000600* SCORING WEIGHT SETS, THRESHOLDS AND BOOST/PENALTY FACTORS.     *
000700* PULLED OUT OF THE PARAGRAPHS SO A TUNING CHANGE IS A ONE-      *
000800* COPYBOOK RECOMPILE INSTEAD OF A HUNT THROUGH EVERY PROGRAM.    *
000900******************************************************************
001000 01  CFG-WEIGHTS-URGENT.
001100     05  CFG-WGT-U-AVAIL             PIC 9V9(4) VALUE .4000.
001200     05  CFG-WGT-U-INSUR             PIC 9V9(4) VALUE .2000.
001300     05  CFG-WGT-U-SPEC              PIC 9V9(4) VALUE .2000.
001400     05  CFG-WGT-U-LOAD              PIC 9V9(4) VALUE .1000.
001500     05  CFG-WGT-U-PREF              PIC 9V9(4) VALUE .1000.
001600
001700 01  CFG-WEIGHTS-FLEXIBLE.
001800     05  CFG-WGT-F-AVAIL             PIC 9V9(4) VALUE .2500.
001900     05  CFG-WGT-F-INSUR             PIC 9V9(4) VALUE .2500.
002000     05  CFG-WGT-F-SPEC              PIC 9V9(4) VALUE .2500.
002100     05  CFG-WGT-F-LOAD              PIC 9V9(4) VALUE .1500.
002200     05  CFG-WGT-F-PREF              PIC 9V9(4) VALUE .1000.
002300
002400 01  CFG-WEIGHT-DEMOGRAPHICS         PIC 9V9(4) VALUE .1500.
002500 01  CFG-WEIGHT-EXPERIENCE           PIC 9V9(4) VALUE .1000.
002600 01  CFG-WEIGHT-SUCCESS              PIC 9V9(4) VALUE .2000.
002700 01  CFG-STRATC-DIVISOR              PIC 9V9(4) VALUE 1.3000.
002800 01  CFG-PREF-HISTORY-GENDER-MULT    PIC 9V9(4) VALUE 1.3000.
002900 01  CFG-SPEC-HISTORY-REPEAT-MULT    PIC 9V9(4) VALUE 1.2000.
003000 01  CFG-SPEC-HISTORY-REPEAT-MIN     PIC 9(02)  VALUE 3.
003100
003200******************************************************************
003300* INSURANCE ACCEPTANCE HASH THRESHOLDS                           *
003400******************************************************************
003500 01  CFG-INS-THRESH-PREFERRED        PIC 9(03)  VALUE 85.
003600 01  CFG-INS-THRESH-PUBLIC           PIC 9(03)  VALUE 60.
003700 01  CFG-INS-THRESH-OTHER            PIC 9(03)  VALUE 70.
003800 01  CFG-INS-OVERLAP-THRESH          PIC 9(03)  VALUE 70.
003900
004000******************************************************************
004100* TIME-SLOT OVERLAP HASH THRESHOLDS                              *
004200******************************************************************
004300 01  CFG-SLOT-THRESH-MORNINGS        PIC 9(03)  VALUE 80.
004400 01  CFG-SLOT-THRESH-AFTERNOONS      PIC 9(03)  VALUE 90.
004500 01  CFG-SLOT-THRESH-EVENINGS        PIC 9(03)  VALUE 70.
004600 01  CFG-SLOT-THRESH-WEEKENDS        PIC 9(03)  VALUE 50.
004700 01  CFG-SLOT-THRESH-OTHER           PIC 9(03)  VALUE 50.
004800
004900******************************************************************
005000* LOAD-BALANCE RATIO BANDS                                       *
005100******************************************************************
005200 01  CFG-LOAD-BAND-1-MAX             PIC 9V9(4) VALUE .5000.
005300 01  CFG-LOAD-BAND-1-SCORE           PIC 9V9(4) VALUE 1.0000.
005400 01  CFG-LOAD-BAND-2-MAX             PIC 9V9(4) VALUE .7000.
005500 01  CFG-LOAD-BAND-2-SCORE           PIC 9V9(4) VALUE .8000.
005600 01  CFG-LOAD-BAND-3-MAX             PIC 9V9(4) VALUE .8500.
005700 01  CFG-LOAD-BAND-3-SCORE           PIC 9V9(4) VALUE .6000.
005800 01  CFG-LOAD-BAND-4-MAX             PIC 9V9(4) VALUE .9500.
005900 01  CFG-LOAD-BAND-4-SCORE           PIC 9V9(4) VALUE .3000.
006000 01  CFG-LOAD-BAND-5-SCORE           PIC 9V9(4) VALUE .1000.
006100
006200******************************************************************
006300* EXPERIENCE-MATCH YEAR-GAP BANDS                                *
006400******************************************************************
006500 01  CFG-EXP-BAND-1-MAX              PIC 9(02)  VALUE 2.
006600 01  CFG-EXP-BAND-1-SCORE            PIC 9V9(4) VALUE 1.0000.
006700 01  CFG-EXP-BAND-2-MAX              PIC 9(02)  VALUE 5.
006800 01  CFG-EXP-BAND-2-SCORE            PIC 9V9(4) VALUE .8000.
006900 01  CFG-EXP-BAND-3-MAX              PIC 9(02)  VALUE 10.
007000 01  CFG-EXP-BAND-3-SCORE            PIC 9V9(4) VALUE .6000.
007100 01  CFG-EXP-BAND-4-SCORE            PIC 9V9(4) VALUE .4000.
007200
007300******************************************************************
007400* BASIC ADJUSTMENTS (ALL STRATEGIES)                             *
007500******************************************************************
007600 01  CFG-NEW-CLIN-BOOST              PIC 9V9(4) VALUE 1.1000.
007700 01  CFG-NEW-CLIN-HASH-THRESH        PIC 9(03)  VALUE 10.
007800 01  CFG-OVERLOAD-RATIO-THRESH       PIC 9V9(4) VALUE .8500.
007900 01  CFG-OVERLOAD-PENALTY            PIC 9V9(4) VALUE .7000.
008000
008100******************************************************************
008200* ENHANCED ADJUSTMENTS (STRATEGIES B AND C)                      *
008300******************************************************************
008400 01  CFG-RATING-BOOST-THRESH         PIC 9V9(2) VALUE 4.50.
008500 01  CFG-RATING-BOOST-FACTOR         PIC 9V9(4) VALUE 1.0500.
008600 01  CFG-CRIT-PREF-BOOST-FACTOR      PIC 9V9(4) VALUE 1.1000.
008700
008800******************************************************************
008900* ML ADJUSTMENTS (STRATEGY C)                                    *
009000******************************************************************
009100 01  CFG-REJECT-RISK-SIM-THRESH      PIC 9V9(4) VALUE .7000.
009200 01  CFG-REJECT-RISK-PENALTY         PIC 9V9(4) VALUE .7000.
009300 01  CFG-TRENDING-RATING-THRESH      PIC 9V9(2) VALUE 4.30.
009400 01  CFG-TRENDING-RETENTION-THRESH   PIC 9V9(4) VALUE .8000.
009500 01  CFG-TRENDING-BOOST-FACTOR       PIC 9V9(4) VALUE 1.0500.
009600
009700******************************************************************
009800* CLUSTER / HISTORY / DIVERSITY / NOVELTY FACTORS                *
009900******************************************************************
010000 01  CFG-CLUSTER-BOOST-FACTOR        PIC 9V9(4) VALUE .2000.
010100 01  CFG-HISTORY-BOOST-FACTOR        PIC 9V9(4) VALUE .1500.
010200 01  CFG-NOVELTY-BOOST-FACTOR        PIC 9V9(4) VALUE .3000.
010300 01  CFG-DIV-GENDER-FACTOR           PIC 9V9(4) VALUE 1.0500.
010400 01  CFG-DIV-SPECIALTY-FACTOR        PIC 9V9(4) VALUE 1.0300.
010500 01  CFG-DIV-LANGUAGE-FACTOR         PIC 9V9(4) VALUE 1.0200.
010600 01  CFG-DIV-KEEP-TOP-N              PIC 9(02)  VALUE 3.
010700 01  CFG-DIV-MIN-CANDIDATES          PIC 9(02)  VALUE 3.
010800 01  CFG-ADV-DIV-MIN-CANDIDATES      PIC 9(02)  VALUE 5.
010900 01  CFG-ADV-DIV-SPLIT-PCT           PIC 9V9(4) VALUE .7000.
011000 01  CFG-ADV-DIV-EXPLOIT-KEEP        PIC 9(02)  VALUE 7.
011100 01  CFG-ADV-DIV-EXPLORE-KEEP        PIC 9(02)  VALUE 3.
011200
011300******************************************************************
011400* COLLABORATIVE ENGINE FACTORS                                   *
011500******************************************************************
011600 01  CFG-COLLAB-MIN-SHARED           PIC 9(02)  VALUE 2.
011700 01  CFG-COLLAB-MAX-NEIGHBORS        PIC 9(02)  VALUE 10.
011800 01  CFG-COLLAB-DEFAULT-PRED         PIC 9V9(4) VALUE .5000.
011900 01  CFG-COLLAB-BLEND-CONTENT        PIC 9V9(4) VALUE .6000.
012000 01  CFG-COLLAB-BLEND-COLLAB         PIC 9V9(4) VALUE .4000.
012100
012200******************************************************************
012300* CONFIDENCE-LEVEL THRESHOLDS                                    *
012400******************************************************************
012500 01  CFG-CONF-COLLAB-VHIGH           PIC 9V9(4) VALUE .8000.
012600 01  CFG-CONF-COLLAB-HIGH            PIC 9V9(4) VALUE .6000.
012700 01  CFG-CONF-MEAN-HIGH              PIC 9V9(4) VALUE .8000.
012800 01  CFG-CONF-MEAN-MEDIUM            PIC 9V9(4) VALUE .6000.
012900
013000******************************************************************
013100* EXPLANATION / INSIGHT THRESHOLDS                               *
013200******************************************************************
013300 01  CFG-INSIGHT-CLUSTER-THRESH      PIC 9V9(4) VALUE 1.1000.
013400 01  CFG-INSIGHT-COLLAB-THRESH       PIC 9V9(4) VALUE .7000.
013500 01  CFG-INSIGHT-NOVELTY-THRESH      PIC 9V9(4) VALUE 1.2000.
013600
013700******************************************************************
013800* MISC / SIMILARITY SUB-SCORE WEIGHTS (USER SIMILARITY)          *
013900******************************************************************
014000 01  CFG-USIM-WEIGHTS.
014100     05  CFG-USIM-W-STATE            PIC 9V9(4) VALUE 1.0000.
014200     05  CFG-USIM-W-APPT             PIC 9V9(4) VALUE 1.5000.
014300     05  CFG-USIM-W-URGENCY          PIC 9V9(4) VALUE .8000.
014400     05  CFG-USIM-W-INSURANCE        PIC 9V9(4) VALUE .7000.
014500     05  CFG-USIM-W-NEEDS            PIC 9V9(4) VALUE 1.3000.
014600     05  CFG-USIM-W-GENDER           PIC 9V9(4) VALUE .6000.
014700     05  CFG-USIM-W-LANGUAGE         PIC 9V9(4) VALUE .7000.
014800     05  CFG-USIM-W-AGERANGE         PIC 9V9(4) VALUE .8000.
014900     05  CFG-USIM-W-THEREXP          PIC 9V9(4) VALUE .9000.
015000     05  CFG-USIM-W-GOALS            PIC 9V9(4) VALUE 1.0000.
015100 01  CFG-CLUS-MAX-SIMILAR            PIC 9(02)  VALUE 20.
