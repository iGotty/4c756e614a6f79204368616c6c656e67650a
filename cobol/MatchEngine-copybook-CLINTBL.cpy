000100******************************************************************
000200* IN-CORE ROSTER AND CANDIDATE WORK TABLES                       *
000300*        COPYLIB MEMBER CLINTBL                                  *
000400*        USED BY MATCHRUN / MTCHSCOR / MTCHCLUS                  *
000500******************************************************************
000600* CLIN-TABLE IS LOADED ONCE PER RUN FROM CLINICIAN-FILE (ROSTER  *
000700* IS SMALL - SEE MATCHRUN 050-LOAD-CLINICIAN-TABLE) AND EACH ROW *
000800* REDEFINES TO A CLIN-MASTER-REC (COPYLIB MEMBER CLINMSTR) WHEN  *
000900* A PARAGRAPH NEEDS FIELD-LEVEL ACCESS TO A PARTICULAR ROSTER    *
001000* ENTRY.  CAND-TABLE HOLDS ONE ROW PER CLINICIAN SURVIVING THE   *
001100* HARD FILTER FOR THE REQUEST CURRENTLY BEING SCORED.            *
001200******************************************************************
001300 01  CLIN-TABLE.
001400     05  CLIN-TAB-CNT                PIC 9(04) COMP.
001500     05  CLIN-TAB-ROW OCCURS 500 TIMES INDEXED BY CLIN-IDX.
001600         10  CLIN-TAB-REC            PIC X(250).
001700
001800 01  CAND-TABLE.
001900     05  CAND-TAB-CNT                PIC 9(04) COMP.
002000     05  CAND-ROW OCCURS 500 TIMES INDEXED BY CAND-IDX.
002100         10  CAND-CLIN-IDX           PIC 9(04) COMP.
002200         10  CAND-AVAIL-COMP         PIC 9V9(4).
002300         10  CAND-INSUR-COMP         PIC 9V9(4).
002400         10  CAND-SPEC-COMP          PIC 9V9(4).
002500         10  CAND-PREF-COMP          PIC 9V9(4).
002600         10  CAND-LOAD-COMP          PIC 9V9(4).
002700         10  CAND-DEMO-COMP          PIC 9V9(4).
002800         10  CAND-EXPER-COMP         PIC 9V9(4).
002900         10  CAND-SUCCESS-COMP       PIC 9V9(4).
003000         10  CAND-LANG-COMPAT        PIC 9V9(4).
003100         10  CAND-BASE-SCORE         PIC 9V9(4).
003200         10  CAND-FINAL-SCORE        PIC 9V9(4).
003300         10  CAND-COLLAB-PRED        PIC 9V9(4).
003400         10  CAND-CLUSTER-BOOST      PIC 9V9(4).
003500         10  CAND-HISTORY-BOOST      PIC 9V9(4).
003600         10  CAND-NOVELTY-BOOST      PIC 9V9(4).
003700         10  CAND-GENDER-SEEN-SW     PIC X(01).
003800         10  CAND-SPEC-SEEN-SW       PIC X(01).
003900         10  CAND-LANG-SEEN-SW       PIC X(01).
004000******************************************************************
004100* BYTE-STRING VIEW OF ONE CANDIDATE ROW - MATCHRUN SWAPS WHOLE   *
004200* ROWS DURING THE DESCENDING SORT AND THE DIVERSITY RE-RANK BY   *
004300* MOVING THIS 80-BYTE FORM RATHER THAN ALL SIXTEEN FIELDS ONE AT *
004400* A TIME (SAME AUDIT-DUMP REDEFINES PATTERN AS MTCHSCOR'S        *
004500* WS-COMPONENT-WORK).                                            *
004600******************************************************************
004700     05  CAND-ROW-R REDEFINES CAND-ROW OCCURS 500 TIMES
004800                             INDEXED BY CAND-RIDX.
004900         10  CAND-ROW-BYTES          PIC X(80).
