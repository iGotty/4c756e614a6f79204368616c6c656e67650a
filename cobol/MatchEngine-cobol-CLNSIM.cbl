000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  CLNSIM.
000400 AUTHOR. R KOWALCZYK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/22/97.
000700 DATE-COMPILED. 04/22/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMPUTES HOW ALIKE TWO CLINICIANS ARE - SPECIALTIES,
001300*          GENDER, YEARS OF EXPERIENCE AND LANGUAGES.  CALLED BY
001400*          MTCHSCOR FOR THE SUCCESS-PREDICTION AND EXPERIENCE-
001500*          MATCH COMPONENTS, AND FOR THE REJECTION-RISK CHECK.
001600*
001700*          THIS IS NOT THE SAME FORMULA MATCHRUN USES FOR THE
001800*          HISTORY BOOST - THAT ONE WEIGHTS GENDER AND EXPERIENCE
001900*          DIFFERENTLY AND IS CODED RIGHT IN MATCHRUN.  DO NOT
002000*          "SIMPLIFY" BY POINTING THE HISTORY BOOST AT THIS
002100*          ROUTINE - THEY WERE DELIBERATELY KEPT SEPARATE WHEN
002200*          THE SCORING ENGINE WAS SPLIT OUT.  SEE REQUEST 00223.
002300*
002400******************************************************************
002500* CHANGE LOG                                                     *
002600*                                                                *
002700* 042297  RAK  ????? ORIGINAL CLNSIM - SPECIALTIES AND GENDER    *
002800*              ONLY.                                             *
002900* 051997  RAK  00139 ADDED THE EXPERIENCE-GAP FACTOR.            *   00139
003000* 070897  DMP  00151 ADDED LANGUAGE JACCARD FACTOR.              *   00151
003100* 022398  RAK  00223 DOCUMENTED THE SPLIT FROM THE ORCHESTRATOR'S*   00223
003200*              OWN HISTORY-BOOST SIMILARITY AFTER A PROD DEFECT  *   00223
003300*              WHERE SOMEONE POINTED ONE AT THE OTHER.           *   00223
003400* 030599  DMP  00215 Y2K BASELINE RECOMPILE - NO LOGIC CHANGE.   *   00215
003500* 042303  DMP  00269 NO FUNCTIONAL CHANGE - RECOMPILED AFTER THE *   00269
003600*              HARDWARE REFRESH TO THE NEW IBM-390 IMAGE.        *   00269
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-SUBSCORE-TOTALS.
005000     05  WS-FACTOR-SUM           PIC S9V9(4) COMP-3.
005100     05  WS-FACTOR-COUNT         PIC 9(02)   COMP.
005200
005300 01  WS-SPEC-SETS.
005400     05  WS-SPEC-A-CNT           PIC 9(02) COMP.
005500     05  WS-SPEC-B-CNT           PIC 9(02) COMP.
005600     05  WS-SPEC-UNION-CNT       PIC 9(02) COMP.
005700     05  WS-SPEC-INTER-CNT       PIC 9(02) COMP.
005800     05  WS-SPEC-JACCARD         PIC 9V9(4).
005900 01  WS-SPEC-SETS-R REDEFINES WS-SPEC-SETS.
006000     05  FILLER                  PIC X(10).
006100
006200 01  WS-LANG-SETS.
006300     05  WS-LANG-A-CNT           PIC 9(02) COMP.
006400     05  WS-LANG-B-CNT           PIC 9(02) COMP.
006500     05  WS-LANG-UNION-CNT       PIC 9(02) COMP.
006600     05  WS-LANG-INTER-CNT       PIC 9(02) COMP.
006700     05  WS-LANG-JACCARD         PIC 9V9(4).
006800 01  WS-LANG-SETS-R REDEFINES WS-LANG-SETS.
006900     05  FILLER                  PIC X(10).
007000
007100 01  WS-EXPER-FACTOR.
007200     05  WS-EXPER-DIFF           PIC S9(03) COMP.
007300     05  WS-EXPER-MAX            PIC 9(03)  COMP.
007400     05  WS-EXPER-SCORE          PIC 9V9(4).
007500 01  WS-EXPER-FACTOR-R REDEFINES WS-EXPER-FACTOR.
007600     05  FILLER                  PIC X(09).
007700
007800 01  WS-GENDER-SCORE             PIC 9V9(4).
007900 01  WS-SUBA                     PIC 9(02) COMP.
008000 01  WS-SUBB                     PIC 9(02) COMP.
008100 01  WS-FOUND-SW                 PIC X(01).
008200     88  WS-FOUND                    VALUE "Y".
008300
008400 LINKAGE SECTION.
008500     COPY CLINMSTR REPLACING CLIN-MASTER-REC BY CLNSIM-CLIN-A.
008600     COPY CLINMSTR REPLACING CLIN-MASTER-REC BY CLNSIM-CLIN-B.
008700 01  CLNSIM-RESULT               PIC 9V9(4).
008800
008900 PROCEDURE DIVISION USING CLNSIM-CLIN-A CLNSIM-CLIN-B
009000                           CLNSIM-RESULT.
009100
009200 000-HOUSEKEEPING.
009300     MOVE ZERO TO WS-FACTOR-SUM.
009400     MOVE ZERO TO WS-FACTOR-COUNT.
009500
009600     PERFORM 100-SPECIALTY-JACCARD THRU 100-EXIT.
009700     PERFORM 200-GENDER-FACTOR     THRU 200-EXIT.
009800     PERFORM 300-EXPERIENCE-FACTOR THRU 300-EXIT.
009900     PERFORM 400-LANGUAGE-JACCARD  THRU 400-EXIT.
010000
010100     IF WS-FACTOR-COUNT = ZERO
010200         MOVE ZERO TO CLNSIM-RESULT
010300     ELSE
010400         COMPUTE CLNSIM-RESULT ROUNDED =
010500             WS-FACTOR-SUM / WS-FACTOR-COUNT.
010600     GOBACK.
010700
010800 100-SPECIALTY-JACCARD.
010900     MOVE ZERO TO WS-SPEC-A-CNT WS-SPEC-B-CNT
011000                  WS-SPEC-UNION-CNT WS-SPEC-INTER-CNT.
011100     PERFORM 110-COUNT-SPEC-A THRU 110-EXIT
011200         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 6.
011300     PERFORM 120-COUNT-SPEC-B THRU 120-EXIT
011400         VARYING WS-SUBB FROM 1 BY 1 UNTIL WS-SUBB > 6.
011500     IF WS-SPEC-A-CNT = ZERO OR WS-SPEC-B-CNT = ZERO
011600         GO TO 100-EXIT.
011700
011800     PERFORM 130-COUNT-SPEC-INTERSECT THRU 130-EXIT
011900         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 6.
012000
012100     COMPUTE WS-SPEC-UNION-CNT =
012200         WS-SPEC-A-CNT + WS-SPEC-B-CNT - WS-SPEC-INTER-CNT.
012300     IF WS-SPEC-UNION-CNT > ZERO
012400         COMPUTE WS-SPEC-JACCARD ROUNDED =
012500             WS-SPEC-INTER-CNT / WS-SPEC-UNION-CNT
012600         ADD WS-SPEC-JACCARD TO WS-FACTOR-SUM
012700         ADD 1 TO WS-FACTOR-COUNT.
012800 100-EXIT.
012900     EXIT.
013000
013100 110-COUNT-SPEC-A.
013200     IF CLIN-SPECIALTY IN CLNSIM-CLIN-A (WS-SUBA) NOT = SPACES
013300         ADD 1 TO WS-SPEC-A-CNT.
013400 110-EXIT.
013500     EXIT.
013600
013700 120-COUNT-SPEC-B.
013800     IF CLIN-SPECIALTY IN CLNSIM-CLIN-B (WS-SUBB) NOT = SPACES
013900         ADD 1 TO WS-SPEC-B-CNT.
014000 120-EXIT.
014100     EXIT.
014200
014300 130-COUNT-SPEC-INTERSECT.
014400     IF CLIN-SPECIALTY IN CLNSIM-CLIN-A (WS-SUBA) = SPACES
014500         GO TO 130-EXIT.
014600     MOVE "N" TO WS-FOUND-SW.
014700     PERFORM 140-SEARCH-SPEC-B THRU 140-EXIT
014800         VARYING WS-SUBB FROM 1 BY 1
014900         UNTIL WS-SUBB > 6 OR WS-FOUND.
015000     IF WS-FOUND
015100         ADD 1 TO WS-SPEC-INTER-CNT.
015200 130-EXIT.
015300     EXIT.
015400
015500 140-SEARCH-SPEC-B.
015600     IF CLIN-SPECIALTY IN CLNSIM-CLIN-B (WS-SUBB) =
015700        CLIN-SPECIALTY IN CLNSIM-CLIN-A (WS-SUBA)
015800         MOVE "Y" TO WS-FOUND-SW.
015900 140-EXIT.
016000     EXIT.
016100
016200 200-GENDER-FACTOR.
016300     IF CLIN-GENDER IN CLNSIM-CLIN-A = CLIN-GENDER IN
016400        CLNSIM-CLIN-B
016500         MOVE .8000 TO WS-GENDER-SCORE
016600     ELSE
016700         MOVE .2000 TO WS-GENDER-SCORE.
016800     ADD WS-GENDER-SCORE TO WS-FACTOR-SUM.
016900     ADD 1 TO WS-FACTOR-COUNT.
017000 200-EXIT.
017100     EXIT.
017200
017300 300-EXPERIENCE-FACTOR.
017400     COMPUTE WS-EXPER-DIFF =
017500         CLIN-YEARS-EXPERIENCE IN CLNSIM-CLIN-A -
017600         CLIN-YEARS-EXPERIENCE IN CLNSIM-CLIN-B.
017700     IF WS-EXPER-DIFF < ZERO
017800         COMPUTE WS-EXPER-DIFF = WS-EXPER-DIFF * -1.
017900
018000     MOVE CLIN-YEARS-EXPERIENCE IN CLNSIM-CLIN-A TO WS-EXPER-MAX.
018100     IF CLIN-YEARS-EXPERIENCE IN CLNSIM-CLIN-B > WS-EXPER-MAX
018200         MOVE CLIN-YEARS-EXPERIENCE IN CLNSIM-CLIN-B
018300             TO WS-EXPER-MAX.
018400     IF WS-EXPER-MAX < 1
018500         MOVE 1 TO WS-EXPER-MAX.
018600
018700     COMPUTE WS-EXPER-SCORE ROUNDED =
018800         1 - (WS-EXPER-DIFF / WS-EXPER-MAX).
018900     IF WS-EXPER-SCORE < ZERO
019000         MOVE ZERO TO WS-EXPER-SCORE.
019100     ADD WS-EXPER-SCORE TO WS-FACTOR-SUM.
019200     ADD 1 TO WS-FACTOR-COUNT.
019300 300-EXIT.
019400     EXIT.
019500
019600 400-LANGUAGE-JACCARD.
019700     MOVE ZERO TO WS-LANG-A-CNT WS-LANG-B-CNT
019800                  WS-LANG-UNION-CNT WS-LANG-INTER-CNT.
019900     PERFORM 410-COUNT-LANG-A THRU 410-EXIT
020000         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 3.
020100     PERFORM 420-COUNT-LANG-B THRU 420-EXIT
020200         VARYING WS-SUBB FROM 1 BY 1 UNTIL WS-SUBB > 3.
020300     IF WS-LANG-A-CNT = ZERO OR WS-LANG-B-CNT = ZERO
020400         GO TO 400-EXIT.
020500
020600     PERFORM 430-COUNT-LANG-INTERSECT THRU 430-EXIT
020700         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 3.
020800
020900     COMPUTE WS-LANG-UNION-CNT =
021000         WS-LANG-A-CNT + WS-LANG-B-CNT - WS-LANG-INTER-CNT.
021100     IF WS-LANG-UNION-CNT > ZERO
021200         COMPUTE WS-LANG-JACCARD ROUNDED =
021300             WS-LANG-INTER-CNT / WS-LANG-UNION-CNT
021400         ADD WS-LANG-JACCARD TO WS-FACTOR-SUM
021500         ADD 1 TO WS-FACTOR-COUNT.
021600 400-EXIT.
021700     EXIT.
021800
021900 410-COUNT-LANG-A.
022000     IF CLIN-LANGUAGE IN CLNSIM-CLIN-A (WS-SUBA) NOT = SPACES
022100         ADD 1 TO WS-LANG-A-CNT.
022200 410-EXIT.
022300     EXIT.
022400
022500 420-COUNT-LANG-B.
022600     IF CLIN-LANGUAGE IN CLNSIM-CLIN-B (WS-SUBB) NOT = SPACES
022700         ADD 1 TO WS-LANG-B-CNT.
022800 420-EXIT.
022900     EXIT.
023000
023100 430-COUNT-LANG-INTERSECT.
023200     IF CLIN-LANGUAGE IN CLNSIM-CLIN-A (WS-SUBA) = SPACES
023300         GO TO 430-EXIT.
023400     MOVE "N" TO WS-FOUND-SW.
023500     PERFORM 440-SEARCH-LANG-B THRU 440-EXIT
023600         VARYING WS-SUBB FROM 1 BY 1
023700         UNTIL WS-SUBB > 3 OR WS-FOUND.
023800     IF WS-FOUND
023900         ADD 1 TO WS-LANG-INTER-CNT.
024000 430-EXIT.
024100     EXIT.
024200
024300 440-SEARCH-LANG-B.
024400     IF CLIN-LANGUAGE IN CLNSIM-CLIN-B (WS-SUBB) =
024500        CLIN-LANGUAGE IN CLNSIM-CLIN-A (WS-SUBA)
024600         MOVE "Y" TO WS-FOUND-SW.
024700 440-EXIT.
024800     EXIT.
