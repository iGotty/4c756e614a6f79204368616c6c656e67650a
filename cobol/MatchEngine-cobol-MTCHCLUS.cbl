000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MTCHCLUS.
000400 AUTHOR. D PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/10/97.
000700 DATE-COMPILED. 06/10/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          USER CLUSTERING SERVICE FOR THE STRATEGY B ROLLOUT.
001300*          ONE CALL POINT, THREE FUNCTIONS SELECTED BY
001400*          MTCHCLUS-FUNCTION-CODE (THE CLCLBCST-STYLE SWITCH) -
001500*
001600*             "A"  ASSIGN-CLUSTER   ASSIGN THE 0-7 CLUSTER ID
001700*             "S"  FIND-SIMILAR     SCAN REQ-TABLE FOR THE 20
001800*                                   MOST SIMILAR BASIC/COMPLETE
001900*                                   USERS IN THE SAME STATE
002000*             "B"  CLUSTER-BOOST    FOLD HIST-TABLE OVER THE
002100*                                   SIMILAR-USER LIST FOR ONE
002200*                                   CANDIDATE CLINICIAN
002300*
002400*          MATCHRUN CALLS "S" ONCE PER REQUEST AND KEEPS THE
002500*          RETURNED MTCHCLUS-SIMILAR-LIST, THEN FEEDS IT BACK IN
002600*          ON EVERY "B" CALL FOR THAT REQUEST'S CANDIDATES - THIS
002700*          PROGRAM HOLDS NO STATE BETWEEN CALLS.
002800*
002900******************************************************************
003000* CHANGE LOG                                                     *
003100*                                                                *
003200* 061097  DMP  ????? ORIGINAL MTCHCLUS - ASSIGN-CLUSTER ONLY.    *
003300* 062497  DMP  00146 ADDED FIND-SIMILAR AND THE USER-SIMILARITY  *   00146
003400*              FORMULA FOR THE BASIC ROLLOUT.                    *   00146
003500* 070997  RAK  00151 ADDED CLUSTER-BOOST.                        *   00151
003600* 030599  DMP  00215 Y2K BASELINE RECOMPILE - NO LOGIC CHANGE.   *   00215
003700* 050701  DMP  00261 NO FUNCTIONAL CHANGE - RECOMPILED AFTER THE *   00261
003800*              HARDWARE REFRESH TO THE NEW IBM-390 IMAGE.        *   00261
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 COPY MCFGTBL.
005200
005300     COPY PATREQ REPLACING REQ-MASTER-REC BY WS-OTHR-REQ-REC
005400                            HIST-LISTS     BY WS-OTHR-REQ-HIST.
005500
005600 01  WS-REQ-SUB                  PIC 9(04) COMP.
005700 01  WS-NEED-SUB                 PIC 9(02) COMP.
005800 01  WS-GOAL-SUB                 PIC 9(02) COMP.
005900 01  WS-FOUND-SW                 PIC X(01).
006000     88  WS-FOUND                    VALUE "Y".
006100
006200 01  WS-SIMILARITY-WORK.
006300     05  WS-SIM-SUM              PIC 9V9(4).
006400     05  WS-SIM-WGT              PIC 9V9(4).
006500     05  WS-SIM-SCORE            PIC 9V9(4).
006600     05  WS-SUBSCORE             PIC 9V9(4).
006700
006800 01  WS-JACCARD-WORK.
006900     05  WS-JAC-A-CNT            PIC 9(02) COMP.
007000     05  WS-JAC-B-CNT            PIC 9(02) COMP.
007100     05  WS-JAC-UNION-CNT        PIC 9(02) COMP.
007200     05  WS-JAC-INTER-CNT        PIC 9(02) COMP.
007300     05  WS-JAC-RESULT           PIC 9V9(4).
007400     05  WS-SUBA                 PIC 9(02) COMP.
007500     05  WS-SUBB                 PIC 9(02) COMP.
007600
007700 01  WS-AGE-ORDINAL-WORK.
007800     05  WS-AGE-ORD-A            PIC 9(01) COMP.
007900     05  WS-AGE-ORD-B            PIC 9(01) COMP.
008000     05  WS-AGE-DIFF             PIC S9(02) COMP.
008100
008200 01  WS-TOP20-WORK.
008300     05  WS-TOP-CNT              PIC 9(02) COMP.
008400     05  WS-TOP-ROW OCCURS 20 TIMES.
008500         10  WS-TOP-ID           PIC X(12).
008600         10  WS-TOP-SCORE        PIC 9V9(4).
008700     05  WS-TOP-MIN-SUB          PIC 9(02) COMP.
008800     05  WS-TOP-MIN-VALUE        PIC 9V9(4).
008900     05  WS-INS-SUB              PIC 9(02) COMP.
009000
009100 01  WS-BOOST-WORK.
009200     05  WS-BOOST-POSITIVE       PIC 9V9(4).
009300     05  WS-BOOST-VIEWERS        PIC 9(02) COMP.
009400     05  WS-HIST-SUB             PIC 9(04) COMP.
009500     05  WS-SIM-SUB              PIC 9(02) COMP.
009600****** 030599 DMP - AUDIT-DUMP REDEFINES, SAME PATTERN AS
009700****** MTCHSCOR'S WS-COMPONENT-WORK-R.
009800 01  WS-BOOST-WORK-R REDEFINES WS-BOOST-WORK.
009900     05  WS-BOOST-WORK-BYTES     PIC X(08).
010000
010100 01  WS-SIMILARITY-WORK-R REDEFINES WS-SIMILARITY-WORK.
010200     05  WS-SIMILARITY-WORK-BYTES PIC X(20).
010300
010400 01  WS-TOP20-WORK-R REDEFINES WS-TOP20-WORK.
010500     05  WS-TOP20-BYTES          PIC X(351).
010600
010700 LINKAGE SECTION.
010800 01  MTCHCLUS-FUNCTION-CODE      PIC X(01).
010900     88  MTCHCLUS-FN-ASSIGN          VALUE "A".
011000     88  MTCHCLUS-FN-FINDSIM         VALUE "S".
011100     88  MTCHCLUS-FN-BOOST           VALUE "B".
011200     COPY PATREQ.
011300     COPY REQTBL.
011400     COPY INTRACT.
011500 01  MTCHCLUS-CAND-CLIN-ID       PIC X(12).
011600 01  MTCHCLUS-SIMILAR-LIST.
011700     05  CLU-SIMILAR-CNT         PIC 9(02) COMP.
011800     05  CLU-SIMILAR-ROW OCCURS 20 TIMES.
011900         10  CLU-SIMILAR-USER-ID PIC X(12).
012000 01  MTCHCLUS-RESULTS.
012100     05  CLU-CLUSTER-ID          PIC 9(01).
012200     05  CLU-BOOST-VALUE         PIC 9V9(4).
012300
012400 PROCEDURE DIVISION USING MTCHCLUS-FUNCTION-CODE REQ-MASTER-REC
012500                           REQ-TABLE HIST-TABLE
012600                           MTCHCLUS-CAND-CLIN-ID
012700                           MTCHCLUS-SIMILAR-LIST MTCHCLUS-RESULTS.
012800
012900 000-HOUSEKEEPING.
013000     EVALUATE TRUE
013100         WHEN MTCHCLUS-FN-ASSIGN
013200             PERFORM 100-ASSIGN-CLUSTER THRU 100-EXIT
013300         WHEN MTCHCLUS-FN-FINDSIM
013400             PERFORM 200-FIND-SIMILAR THRU 200-EXIT
013500         WHEN MTCHCLUS-FN-BOOST
013600             PERFORM 400-CLUSTER-BOOST THRU 400-EXIT
013700     END-EVALUATE.
013800     GOBACK.
013900
014000 100-ASSIGN-CLUSTER.
014100****** APPLIED IN SPEC ORDER - FIRST RULE THAT FIRES WINS.
014200     MOVE "N" TO WS-FOUND-SW.
014300     IF REQ-APPT-IS-MEDICATION
014400         MOVE 5 TO CLU-CLUSTER-ID
014500         GO TO 100-EXIT.
014600
014700     PERFORM 110-TEST-TRAUMA-NEED THRU 110-EXIT
014800         VARYING WS-NEED-SUB FROM 1 BY 1
014900         UNTIL WS-NEED-SUB > 4 OR WS-FOUND.
015000     IF WS-FOUND
015100         MOVE 6 TO CLU-CLUSTER-ID
015200         GO TO 100-EXIT.
015300
015400     MOVE "N" TO WS-FOUND-SW.
015500     PERFORM 120-TEST-RELATE-NEED THRU 120-EXIT
015600         VARYING WS-NEED-SUB FROM 1 BY 1
015700         UNTIL WS-NEED-SUB > 4 OR WS-FOUND.
015800     IF WS-FOUND
015900         MOVE 4 TO CLU-CLUSTER-ID
016000         GO TO 100-EXIT.
016100
016200     IF REQ-IS-URGENT AND REQ-INSURANCE NOT = SPACES
016300         MOVE 2 TO CLU-CLUSTER-ID
016400         GO TO 100-EXIT.
016500
016600     IF REQ-IS-FLEXIBLE AND REQ-INSURANCE = SPACES
016700         MOVE 3 TO CLU-CLUSTER-ID
016800         GO TO 100-EXIT.
016900
017000     IF REQ-EXP-FIRST-TIME
017100        AND (REQ-AGE-RANGE = "18-24" OR REQ-AGE-RANGE = "25-34")
017200         MOVE 0 TO CLU-CLUSTER-ID
017300         GO TO 100-EXIT.
017400
017500     IF REQ-EXP-SOME OR REQ-EXP-EXPERIENCED
017600         MOVE 1 TO CLU-CLUSTER-ID
017700         GO TO 100-EXIT.
017800
017900     MOVE 7 TO CLU-CLUSTER-ID.
018000 100-EXIT.
018100     EXIT.
018200
018300 110-TEST-TRAUMA-NEED.
018400     IF REQ-CLIN-NEED (WS-NEED-SUB) = "TRAUMA"
018500        OR REQ-CLIN-NEED (WS-NEED-SUB) = "PTSD"
018600        OR REQ-CLIN-NEED (WS-NEED-SUB) = "ABUSE"
018700         MOVE "Y" TO WS-FOUND-SW.
018800 110-EXIT.
018900     EXIT.
019000
019100 120-TEST-RELATE-NEED.
019200     IF REQ-CLIN-NEED (WS-NEED-SUB) = "RELATIONSHIPS"
019300        OR REQ-CLIN-NEED (WS-NEED-SUB) = "COUPLES"
019400        OR REQ-CLIN-NEED (WS-NEED-SUB) = "FAMILY"
019500         MOVE "Y" TO WS-FOUND-SW.
019600 120-EXIT.
019700     EXIT.
019800
019900 200-FIND-SIMILAR.
020000     MOVE ZERO TO WS-TOP-CNT.
020100     MOVE ZERO TO WS-TOP-MIN-VALUE.
020200     MOVE 1 TO WS-TOP-MIN-SUB.
020300     IF REQ-TAB-CNT = ZERO
020400         GO TO 200-EXIT.
020500
020600     PERFORM 210-TEST-ONE-REQUEST THRU 210-EXIT
020700         VARYING WS-REQ-SUB FROM 1 BY 1
020800         UNTIL WS-REQ-SUB > REQ-TAB-CNT.
020900
021000     MOVE WS-TOP-CNT TO CLU-SIMILAR-CNT.
021100     PERFORM 230-COPY-ONE-TOP-ROW THRU 230-EXIT
021200         VARYING WS-INS-SUB FROM 1 BY 1
021300         UNTIL WS-INS-SUB > WS-TOP-CNT.
021400 200-EXIT.
021500     EXIT.
021600
021700 210-TEST-ONE-REQUEST.
021800     MOVE REQ-TAB-REC (WS-REQ-SUB) TO WS-OTHR-REQ-REC.
021900     IF REQ-USER-ID OF WS-OTHR-REQ-REC = REQ-USER-ID
022000         GO TO 210-EXIT.
022100     IF NOT (REQ-TYPE-BASIC OF WS-OTHR-REQ-REC
022200             OR REQ-TYPE-COMPLETE OF WS-OTHR-REQ-REC)
022300         GO TO 210-EXIT.
022400     IF REQ-PREF-STATE OF WS-OTHR-REQ-REC NOT = REQ-PREF-STATE
022500         GO TO 210-EXIT.
022600
022700     PERFORM 300-USER-SIMILARITY THRU 300-EXIT.
022800
022900     IF WS-TOP-CNT < 20
023000         ADD 1 TO WS-TOP-CNT
023100         MOVE REQ-USER-ID OF WS-OTHR-REQ-REC
023200             TO WS-TOP-ID (WS-TOP-CNT)
023300         MOVE WS-SIM-SCORE TO WS-TOP-SCORE (WS-TOP-CNT)
023400         IF WS-TOP-CNT = 20
023500             PERFORM 220-FIND-TOP-MIN THRU 220-EXIT
023600     ELSE
023700         IF WS-SIM-SCORE > WS-TOP-MIN-VALUE
023800             MOVE REQ-USER-ID OF WS-OTHR-REQ-REC
023900                 TO WS-TOP-ID (WS-TOP-MIN-SUB)
024000             MOVE WS-SIM-SCORE TO WS-TOP-SCORE (WS-TOP-MIN-SUB)
024100             PERFORM 220-FIND-TOP-MIN THRU 220-EXIT.
024200 210-EXIT.
024300     EXIT.
024400
024500 220-FIND-TOP-MIN.
024600     MOVE 1 TO WS-TOP-MIN-SUB.
024700     MOVE WS-TOP-SCORE (1) TO WS-TOP-MIN-VALUE.
024800     PERFORM 222-TEST-ONE-MIN THRU 222-EXIT
024900         VARYING WS-INS-SUB FROM 2 BY 1
025000         UNTIL WS-INS-SUB > WS-TOP-CNT.
025100 220-EXIT.
025200     EXIT.
025300
025400 222-TEST-ONE-MIN.
025500     IF WS-TOP-SCORE (WS-INS-SUB) < WS-TOP-MIN-VALUE
025600         MOVE WS-TOP-SCORE (WS-INS-SUB) TO WS-TOP-MIN-VALUE
025700         MOVE WS-INS-SUB TO WS-TOP-MIN-SUB.
025800 222-EXIT.
025900     EXIT.
026000
026100 230-COPY-ONE-TOP-ROW.
026200     MOVE WS-TOP-ID (WS-INS-SUB)
026300         TO CLU-SIMILAR-USER-ID (WS-INS-SUB).
026400 230-EXIT.
026500     EXIT.
026600
026700 300-USER-SIMILARITY.
026800****** RESULT LEFT IN WS-SIM-SCORE.  STATE MISMATCH SHORT-
026900****** CIRCUITS THE WHOLE FORMULA TO 0.0 PER THE SPEC.
027000     IF REQ-PREF-STATE OF WS-OTHR-REQ-REC NOT = REQ-PREF-STATE
027100         MOVE ZERO TO WS-SIM-SCORE
027200         GO TO 300-EXIT.
027300
027400     MOVE ZERO TO WS-SIM-SUM.
027500     MOVE ZERO TO WS-SIM-WGT.
027600
027700     ADD CFG-USIM-W-STATE TO WS-SIM-SUM.
027800     ADD CFG-USIM-W-STATE TO WS-SIM-WGT.
027900
028000     IF REQ-APPT-TYPE OF WS-OTHR-REQ-REC = REQ-APPT-TYPE
028100         COMPUTE WS-SIM-SUM = WS-SIM-SUM + CFG-USIM-W-APPT
028200     END-IF.
028300     ADD CFG-USIM-W-APPT TO WS-SIM-WGT.
028400
028500     IF REQ-URGENCY OF WS-OTHR-REQ-REC = REQ-URGENCY
028600         COMPUTE WS-SIM-SUM = WS-SIM-SUM +
028700             (.8000 * CFG-USIM-W-URGENCY)
028800     ELSE
028900         COMPUTE WS-SIM-SUM = WS-SIM-SUM +
029000             (.2000 * CFG-USIM-W-URGENCY)
029100     END-IF.
029200     ADD CFG-USIM-W-URGENCY TO WS-SIM-WGT.
029300
029400     IF REQ-INSURANCE OF WS-OTHR-REQ-REC = SPACES
029500        AND REQ-INSURANCE = SPACES
029600         COMPUTE WS-SIM-SUM =
029700             WS-SIM-SUM + (.7000 * CFG-USIM-W-INSURANCE)
029800     ELSE
029900         IF REQ-INSURANCE OF WS-OTHR-REQ-REC NOT = SPACES
030000            AND REQ-INSURANCE NOT = SPACES
030100             COMPUTE WS-SIM-SUM =
030200                 WS-SIM-SUM + (.7000 * CFG-USIM-W-INSURANCE)
030300         ELSE
030400             COMPUTE WS-SIM-SUM =
030500                 WS-SIM-SUM + (.3000 * CFG-USIM-W-INSURANCE)
030600         END-IF
030700     END-IF.
030800     ADD CFG-USIM-W-INSURANCE TO WS-SIM-WGT.
030900
031000     PERFORM 320-NEEDS-JACCARD THRU 320-EXIT.
031100     COMPUTE WS-SIM-SUM = WS-SIM-SUM + (WS-JAC-RESULT *
031200         CFG-USIM-W-NEEDS).
031300     ADD CFG-USIM-W-NEEDS TO WS-SIM-WGT.
031400
031500     IF REQ-GENDER-PREF OF WS-OTHR-REQ-REC = REQ-GENDER-PREF
031600         COMPUTE WS-SIM-SUM =
031700             WS-SIM-SUM + (.6000 * CFG-USIM-W-GENDER)
031800     ELSE
031900         COMPUTE WS-SIM-SUM =
032000             WS-SIM-SUM + (.4000 * CFG-USIM-W-GENDER)
032100     END-IF.
032200     ADD CFG-USIM-W-GENDER TO WS-SIM-WGT.
032300
032400     IF REQ-LANGUAGE OF WS-OTHR-REQ-REC = REQ-LANGUAGE
032500         COMPUTE WS-SIM-SUM =
032600             WS-SIM-SUM + (.7000 * CFG-USIM-W-LANGUAGE)
032700     ELSE
032800         COMPUTE WS-SIM-SUM =
032900             WS-SIM-SUM + (.3000 * CFG-USIM-W-LANGUAGE)
033000     END-IF.
033100     ADD CFG-USIM-W-LANGUAGE TO WS-SIM-WGT.
033200
033300     IF REQ-AGE-RANGE OF WS-OTHR-REQ-REC NOT = SPACES
033400        AND REQ-AGE-RANGE NOT = SPACES
033500         PERFORM 340-AGE-SUBSCORE THRU 340-EXIT
033600         COMPUTE WS-SIM-SUM =
033700             WS-SIM-SUM + (WS-SUBSCORE * CFG-USIM-W-AGERANGE)
033800         ADD CFG-USIM-W-AGERANGE TO WS-SIM-WGT.
033900
034000     IF REQ-THERAPY-EXP OF WS-OTHR-REQ-REC NOT = SPACES
034100        AND REQ-THERAPY-EXP NOT = SPACES
034200         IF REQ-THERAPY-EXP OF WS-OTHR-REQ-REC = REQ-THERAPY-EXP
034300             COMPUTE WS-SIM-SUM =
034400                 WS-SIM-SUM + (.9000 * CFG-USIM-W-THEREXP)
034500         ELSE
034600             COMPUTE WS-SIM-SUM =
034700                 WS-SIM-SUM + (.4000 * CFG-USIM-W-THEREXP)
034800         END-IF
034900         ADD CFG-USIM-W-THEREXP TO WS-SIM-WGT.
035000
035100     PERFORM 360-GOALS-JACCARD THRU 360-EXIT.
035200     IF WS-JAC-A-CNT > ZERO AND WS-JAC-B-CNT > ZERO
035300         COMPUTE WS-SIM-SUM =
035400             WS-SIM-SUM + (WS-JAC-RESULT * CFG-USIM-W-GOALS)
035500         ADD CFG-USIM-W-GOALS TO WS-SIM-WGT.
035600
035700     IF WS-SIM-WGT = ZERO
035800         MOVE ZERO TO WS-SIM-SCORE
035900     ELSE
036000         COMPUTE WS-SIM-SCORE ROUNDED = WS-SIM-SUM / WS-SIM-WGT.
036100 300-EXIT.
036200     EXIT.
036300
036400 320-NEEDS-JACCARD.
036500****** FIRST 3 SLOTS OF EACH REQUEST'S CLINICAL-NEEDS LIST.
036600     MOVE ZERO TO WS-JAC-A-CNT WS-JAC-B-CNT
036700                  WS-JAC-UNION-CNT WS-JAC-INTER-CNT.
036800     PERFORM 322-COUNT-NEED-A THRU 322-EXIT
036900         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 3.
037000     PERFORM 324-COUNT-NEED-B THRU 324-EXIT
037100         VARYING WS-SUBB FROM 1 BY 1 UNTIL WS-SUBB > 3.
037200
037300     IF WS-JAC-A-CNT = ZERO AND WS-JAC-B-CNT = ZERO
037400         MOVE .5000 TO WS-JAC-RESULT
037500         GO TO 320-EXIT.
037600     IF WS-JAC-A-CNT = ZERO OR WS-JAC-B-CNT = ZERO
037700         MOVE ZERO TO WS-JAC-RESULT
037800         GO TO 320-EXIT.
037900
038000     PERFORM 326-COUNT-NEED-INTERSECT THRU 326-EXIT
038100         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 3.
038200     COMPUTE WS-JAC-UNION-CNT =
038300         WS-JAC-A-CNT + WS-JAC-B-CNT - WS-JAC-INTER-CNT.
038400     IF WS-JAC-UNION-CNT = ZERO
038500         MOVE ZERO TO WS-JAC-RESULT
038600     ELSE
038700         COMPUTE WS-JAC-RESULT ROUNDED =
038800             WS-JAC-INTER-CNT / WS-JAC-UNION-CNT.
038900 320-EXIT.
039000     EXIT.
039100
039200 322-COUNT-NEED-A.
039300     IF REQ-CLIN-NEED (WS-SUBA) NOT = SPACES
039400         ADD 1 TO WS-JAC-A-CNT.
039500 322-EXIT.
039600     EXIT.
039700
039800 324-COUNT-NEED-B.
039900     IF REQ-CLIN-NEED (WS-SUBB) OF WS-OTHR-REQ-REC NOT = SPACES
040000         ADD 1 TO WS-JAC-B-CNT.
040100 324-EXIT.
040200     EXIT.
040300
040400 326-COUNT-NEED-INTERSECT.
040500     IF REQ-CLIN-NEED (WS-SUBA) = SPACES
040600         GO TO 326-EXIT.
040700     MOVE "N" TO WS-FOUND-SW.
040800     PERFORM 328-SEARCH-NEED-B THRU 328-EXIT
040900         VARYING WS-SUBB FROM 1 BY 1
041000         UNTIL WS-SUBB > 3 OR WS-FOUND.
041100     IF WS-FOUND
041200         ADD 1 TO WS-JAC-INTER-CNT.
041300 326-EXIT.
041400     EXIT.
041500
041600 328-SEARCH-NEED-B.
041700     IF REQ-CLIN-NEED (WS-SUBB) OF WS-OTHR-REQ-REC =
041800        REQ-CLIN-NEED (WS-SUBA)
041900         MOVE "Y" TO WS-FOUND-SW.
042000 328-EXIT.
042100     EXIT.
042200
042300 340-AGE-SUBSCORE.
042400****** RESULT LEFT IN WS-SUBSCORE.
042500     PERFORM 342-MAP-AGE-A THRU 342-EXIT.
042600     PERFORM 344-MAP-AGE-B THRU 344-EXIT.
042700     IF WS-AGE-ORD-A = WS-AGE-ORD-B
042800         MOVE .8000 TO WS-SUBSCORE
042900         GO TO 340-EXIT.
043000     COMPUTE WS-AGE-DIFF = WS-AGE-ORD-A - WS-AGE-ORD-B.
043100     IF WS-AGE-DIFF < ZERO
043200         COMPUTE WS-AGE-DIFF = WS-AGE-DIFF * -1.
043300     IF WS-AGE-DIFF = 1
043400         MOVE .5000 TO WS-SUBSCORE
043500     ELSE
043600         MOVE .2000 TO WS-SUBSCORE.
043700 340-EXIT.
043800     EXIT.
043900
044000 342-MAP-AGE-A.
044100     EVALUATE REQ-AGE-RANGE
044200         WHEN "18-24" MOVE 1 TO WS-AGE-ORD-A
044300         WHEN "25-34" MOVE 2 TO WS-AGE-ORD-A
044400         WHEN "35-44" MOVE 3 TO WS-AGE-ORD-A
044500         WHEN "45-54" MOVE 4 TO WS-AGE-ORD-A
044600         WHEN "55-64" MOVE 5 TO WS-AGE-ORD-A
044700         WHEN OTHER   MOVE 6 TO WS-AGE-ORD-A
044800     END-EVALUATE.
044900 342-EXIT.
045000     EXIT.
045100
045200 344-MAP-AGE-B.
045300     EVALUATE REQ-AGE-RANGE OF WS-OTHR-REQ-REC
045400         WHEN "18-24" MOVE 1 TO WS-AGE-ORD-B
045500         WHEN "25-34" MOVE 2 TO WS-AGE-ORD-B
045600         WHEN "35-44" MOVE 3 TO WS-AGE-ORD-B
045700         WHEN "45-54" MOVE 4 TO WS-AGE-ORD-B
045800         WHEN "55-64" MOVE 5 TO WS-AGE-ORD-B
045900         WHEN OTHER   MOVE 6 TO WS-AGE-ORD-B
046000     END-EVALUATE.
046100 344-EXIT.
046200     EXIT.
046300
046400 360-GOALS-JACCARD.
046500     MOVE ZERO TO WS-JAC-A-CNT WS-JAC-B-CNT
046600                  WS-JAC-UNION-CNT WS-JAC-INTER-CNT.
046700     PERFORM 362-COUNT-GOAL-A THRU 362-EXIT
046800         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 3.
046900     PERFORM 364-COUNT-GOAL-B THRU 364-EXIT
047000         VARYING WS-SUBB FROM 1 BY 1 UNTIL WS-SUBB > 3.
047100     IF WS-JAC-A-CNT = ZERO OR WS-JAC-B-CNT = ZERO
047200         MOVE ZERO TO WS-JAC-RESULT
047300         GO TO 360-EXIT.
047400
047500     PERFORM 366-COUNT-GOAL-INTERSECT THRU 366-EXIT
047600         VARYING WS-SUBA FROM 1 BY 1 UNTIL WS-SUBA > 3.
047700     COMPUTE WS-JAC-UNION-CNT =
047800         WS-JAC-A-CNT + WS-JAC-B-CNT - WS-JAC-INTER-CNT.
047900     IF WS-JAC-UNION-CNT = ZERO
048000         MOVE ZERO TO WS-JAC-RESULT
048100     ELSE
048200         COMPUTE WS-JAC-RESULT ROUNDED =
048300             WS-JAC-INTER-CNT / WS-JAC-UNION-CNT.
048400 360-EXIT.
048500     EXIT.
048600
048700 362-COUNT-GOAL-A.
048800     IF REQ-THERAPY-GOAL (WS-SUBA) NOT = SPACES
048900         ADD 1 TO WS-JAC-A-CNT.
049000 362-EXIT.
049100     EXIT.
049200
049300 364-COUNT-GOAL-B.
049400     IF REQ-THERAPY-GOAL (WS-SUBB) OF WS-OTHR-REQ-REC NOT = SPACES
049500         ADD 1 TO WS-JAC-B-CNT.
049600 364-EXIT.
049700     EXIT.
049800
049900 366-COUNT-GOAL-INTERSECT.
050000     IF REQ-THERAPY-GOAL (WS-SUBA) = SPACES
050100         GO TO 366-EXIT.
050200     MOVE "N" TO WS-FOUND-SW.
050300     PERFORM 368-SEARCH-GOAL-B THRU 368-EXIT
050400         VARYING WS-SUBB FROM 1 BY 1
050500         UNTIL WS-SUBB > 3 OR WS-FOUND.
050600     IF WS-FOUND
050700         ADD 1 TO WS-JAC-INTER-CNT.
050800 366-EXIT.
050900     EXIT.
051000
051100 368-SEARCH-GOAL-B.
051200     IF REQ-THERAPY-GOAL (WS-SUBB) OF WS-OTHR-REQ-REC =
051300        REQ-THERAPY-GOAL (WS-SUBA)
051400         MOVE "Y" TO WS-FOUND-SW.
051500 368-EXIT.
051600     EXIT.
051700
051800 400-CLUSTER-BOOST.
051900****** POSITIVE = 2 PER SIMILAR USER WHO BOOKED THE CANDIDATE +
052000****** 1 PER USER WHO CONTACTED THEM.  INTERACTIONS = COUNT OF
052100****** SIMILAR USERS WHO VIEWED THE CANDIDATE.  NO VIEWERS MEANS
052200****** NO SIGNAL - BOOST STAYS AT ZERO.
052300     MOVE ZERO TO WS-BOOST-POSITIVE.
052400     MOVE ZERO TO WS-BOOST-VIEWERS.
052500     IF CLU-SIMILAR-CNT = ZERO OR HIST-ROW-CNT = ZERO
052600         MOVE ZERO TO CLU-BOOST-VALUE
052700         GO TO 400-EXIT.
052800
052900     PERFORM 410-SCAN-ONE-SIMILAR-USER THRU 410-EXIT
053000         VARYING WS-SIM-SUB FROM 1 BY 1
053100         UNTIL WS-SIM-SUB > CLU-SIMILAR-CNT.
053200
053300     IF WS-BOOST-VIEWERS = ZERO
053400         MOVE ZERO TO CLU-BOOST-VALUE
053500         GO TO 400-EXIT.
053600
053700     COMPUTE CLU-BOOST-VALUE ROUNDED =
053800         WS-BOOST-POSITIVE / CLU-SIMILAR-CNT.
053900     IF CLU-BOOST-VALUE > 1.0000
054000         MOVE 1.0000 TO CLU-BOOST-VALUE.
054100 400-EXIT.
054200     EXIT.
054300
054400 410-SCAN-ONE-SIMILAR-USER.
054500     PERFORM 420-TEST-ONE-HIST-ROW THRU 420-EXIT
054600         VARYING WS-HIST-SUB FROM 1 BY 1
054700         UNTIL WS-HIST-SUB > HIST-ROW-CNT.
054800 410-EXIT.
054900     EXIT.
055000
055100 420-TEST-ONE-HIST-ROW.
055200     IF HIST-CLIN-ID (WS-HIST-SUB) NOT = MTCHCLUS-CAND-CLIN-ID
055300         GO TO 420-EXIT.
055400     IF HIST-USER-ID (WS-HIST-SUB) NOT =
055500        CLU-SIMILAR-USER-ID (WS-SIM-SUB)
055600         GO TO 420-EXIT.
055700
055800     IF HIST-EVER-BOOKED (WS-HIST-SUB)
055900         ADD 2.0000 TO WS-BOOST-POSITIVE.
056000     IF HIST-EVER-CONTACTED (WS-HIST-SUB)
056100         ADD 1.0000 TO WS-BOOST-POSITIVE.
056200     IF HIST-EVER-VIEWED (WS-HIST-SUB)
056300         ADD 1 TO WS-BOOST-VIEWERS.
056400 420-EXIT.
056500     EXIT.
