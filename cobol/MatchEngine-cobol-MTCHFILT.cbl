000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MTCHFILT.
000400 AUTHOR. D PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/97.
000700 DATE-COMPILED. 03/18/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          HARD ELIGIBILITY TEST FOR ONE ROSTER CLINICIAN AGAINST
001300*          ONE REQUEST - STATE LICENSURE, APPOINTMENT TYPE AND
001400*          ACCEPTING-NEW-PATIENTS MUST ALL BE SATISFIED OR THE
001500*          CLINICIAN IS OUT OF THE RUNNING FOR THIS REQUEST.
001600*
001700*          ALSO RETURNS THE LANGUAGE-COMPATIBILITY FACTOR (THIS
001800*          IS *NOT* A HARD FILTER - A CLINICIAN CAN SURVIVE WITH
001900*          A LOW LANGUAGE SCORE, MTCHSCOR USES IT AS ONE OF THE
002000*          SCORE COMPONENTS) AND A SEPARATE YES/NO FOR THE
002100*          EXCLUSION-LIST TEST MATCHRUN RUNS FOR STRATEGY C.
002200*
002300******************************************************************
002400* CHANGE LOG                                                     *
002500*                                                                *
002600* 031897  DMP  ????? ORIGINAL MTCHFILT - STATE/APPT/ACCEPTING.   *
002700* 042997  DMP  00125 ADDED THE LANGUAGE-COMPATIBILITY RETURN SO  *   00125
002800*              MTCHSCOR DOES NOT HAVE TO RESCAN THE REQUEST.     *   00125
002900* 060397  RAK  00134 EXCLUSION-LIST CHECK MOVED IN HERE FROM     *   00134
003000*              MATCHRUN AT QA'S REQUEST - ONE ROSTER PASS, NOT   *   00134
003100*              TWO.                                              *   00134
003200* 030599  DMP  00215 Y2K BASELINE RECOMPILE - NO LOGIC CHANGE.   *   00215
003300* 110601  RAK  00259 NO FUNCTIONAL CHANGE - RECOMPILED AFTER THE *   00259
003400*              HARDWARE REFRESH TO THE NEW IBM-390 IMAGE.        *   00259
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700****** 030599 DMP - SWITCHES AND SUBSCRIPTS GROUPED WITH
004800****** REDEFINES FOR THE AUDIT-DUMP UTILITY (SAME PATTERN AS
004900****** MTCHSCOR'S WS-COMPONENT-WORK).
005000 01  WS-SWITCH-GROUP.
005100     05  WS-STATE-MATCH-SW           PIC X(01).
005200         88  WS-STATE-MATCHED            VALUE "Y".
005300     05  WS-EXCL-MATCH-SW            PIC X(01).
005400         88  WS-EXCL-MATCHED             VALUE "Y".
005500 01  WS-SWITCH-GROUP-R REDEFINES WS-SWITCH-GROUP.
005600     05  WS-SWITCH-BYTES             PIC X(02).
005700
005800 01  WS-SUB-GROUP.
005900     05  WS-LIC-SUB                  PIC 9(02) COMP.
006000     05  WS-EXCL-SUB                 PIC 9(02) COMP.
006100 01  WS-SUB-GROUP-R REDEFINES WS-SUB-GROUP.
006200     05  WS-SUB-BYTES                PIC X(04).
006300
006400 01  WS-FILT-WORK.
006500     05  WS-FILT-WORK-01             PIC X(01).
006600     05  WS-FILT-WORK-02             PIC X(01).
006700 01  WS-FILT-WORK-R REDEFINES WS-FILT-WORK.
006800     05  WS-FILT-WORK-BYTES          PIC X(02).
006900
007000 LINKAGE SECTION.
007100     COPY CLINMSTR.
007200     COPY PATREQ.
007300 01  MTCHFILT-EXCL-LIST.
007400     05  MFL-EXCL-CNT                PIC 9(02) COMP.
007500     05  MFL-EXCL-ROW  PIC X(12) OCCURS 20 TIMES
007600                                     INDEXED BY MFL-EXCL-IDX.
007700 01  MTCHFILT-RESULTS.
007800     05  MFL-SURVIVES-SW             PIC X(01).
007900         88  MFL-SURVIVES                VALUE "Y".
008000     05  MFL-EXCLUDED-SW             PIC X(01).
008100         88  MFL-IS-EXCLUDED             VALUE "Y".
008200     05  MFL-LANG-COMPAT             PIC 9V9(4).
008300
008400 PROCEDURE DIVISION USING CLIN-MASTER-REC REQ-MASTER-REC
008500                           MTCHFILT-EXCL-LIST MTCHFILT-RESULTS.
008600
008700 000-HOUSEKEEPING.
008800     MOVE "N" TO MFL-SURVIVES-SW.
008900     MOVE "N" TO MFL-EXCLUDED-SW.
009000     MOVE ZERO TO MFL-LANG-COMPAT.
009100
009200     PERFORM 100-HARD-FILTER THRU 100-EXIT.
009300     IF MFL-SURVIVES
009400         PERFORM 200-EXCL-FILTER THRU 200-EXIT
009500         PERFORM 300-LANG-COMPAT THRU 300-EXIT.
009600     GOBACK.
009700
009800 100-HARD-FILTER.
009900****** PREF-STATE MUST APPEAR SOMEWHERE IN LICENSE-STATES
010000     MOVE "N" TO WS-STATE-MATCH-SW.
010100     PERFORM 110-TEST-ONE-STATE THRU 110-EXIT
010200         VARYING WS-LIC-SUB FROM 1 BY 1
010300         UNTIL WS-LIC-SUB > 5 OR WS-STATE-MATCHED.
010400     IF NOT WS-STATE-MATCHED
010500         GO TO 100-EXIT.
010600
010700****** REQUESTED APPOINTMENT TYPE FLAG MUST BE Y
010800     IF REQ-APPT-IS-THERAPY
010900         IF NOT CLIN-OFFERS-THERAPY
011000             GO TO 100-EXIT.
011100     IF REQ-APPT-IS-MEDICATION
011200         IF NOT CLIN-OFFERS-MEDS
011300             GO TO 100-EXIT.
011400
011500****** CLINICIAN MUST BE ACCEPTING NEW PATIENTS
011600     IF NOT CLIN-IS-ACCEPTING
011700         GO TO 100-EXIT.
011800
011900     MOVE "Y" TO MFL-SURVIVES-SW.
012000 100-EXIT.
012100     EXIT.
012200
012300 110-TEST-ONE-STATE.
012400     IF CLIN-LIC-STATE (WS-LIC-SUB) =
012500        REQ-PREF-STATE
012600         MOVE "Y" TO WS-STATE-MATCH-SW.
012700 110-EXIT.
012800     EXIT.
012900
013000 200-EXCL-FILTER.
013100****** STRATEGY C ONLY - MATCHRUN PASSES A ZERO-LENGTH LIST
013200****** (MFL-EXCL-CNT = ZERO) FOR OTHER STRATEGIES, SO THIS
013300****** ALWAYS FALLS THROUGH HARMLESSLY FOR A/B.
013400     MOVE "N" TO WS-EXCL-MATCH-SW.
013500     IF MFL-EXCL-CNT = ZERO
013600         GO TO 200-EXIT.
013700     PERFORM 210-TEST-ONE-EXCL THRU 210-EXIT
013800         VARYING WS-EXCL-SUB FROM 1 BY 1
013900         UNTIL WS-EXCL-SUB > MFL-EXCL-CNT OR WS-EXCL-MATCHED.
014000     IF WS-EXCL-MATCHED
014100         MOVE "Y" TO MFL-EXCLUDED-SW
014200         MOVE "N" TO MFL-SURVIVES-SW.
014300 200-EXIT.
014400     EXIT.
014500
014600 210-TEST-ONE-EXCL.
014700     IF MFL-EXCL-ROW (WS-EXCL-SUB) = CLIN-ID
014800         MOVE "Y" TO WS-EXCL-MATCH-SW.
014900 210-EXIT.
015000     EXIT.
015100
015200 300-LANG-COMPAT.
015300****** 1.0 EXACT MATCH, 0.5 CLINICIAN SPEAKS ENGLISH AND THE
015400****** REQUEST LANGUAGE IS NOT ENGLISH, ELSE 0.0. NOT A HARD
015500****** FILTER - CARRIED FORWARD FOR SCORING ONLY.
015600     MOVE ZERO TO MFL-LANG-COMPAT.
015700     PERFORM 310-TEST-ONE-LANG THRU 310-EXIT
015800         VARYING WS-LIC-SUB FROM 1 BY 1
015900         UNTIL WS-LIC-SUB > 3 OR MFL-LANG-COMPAT = 1.0000.
016000 300-EXIT.
016100     EXIT.
016200
016300 310-TEST-ONE-LANG.
016400     IF CLIN-LANGUAGE (WS-LIC-SUB) =
016500        REQ-LANGUAGE
016600         MOVE 1.0000 TO MFL-LANG-COMPAT
016700     ELSE
016800         IF CLIN-LANGUAGE (WS-LIC-SUB) =
016900            "ENGLISH   "
017000            AND REQ-LANGUAGE NOT = "ENGLISH   "
017100            AND MFL-LANG-COMPAT < .5000
017200             MOVE .5000 TO MFL-LANG-COMPAT.
017300 310-EXIT.
017400     EXIT.
