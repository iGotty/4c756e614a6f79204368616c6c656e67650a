000100******************************************************************
000200* PATIENT/CLINICIAN INTERACTION RECORD LAYOUT                    *
000300*        COPYLIB MEMBER INTRACT                                  *
000400*        USED BY MATCHRUN / MTCHCOLB / MTCHCLUS                  *
000500******************************************************************
000600* ONE ENTRY PER LOGGED PATIENT<->CLINICIAN EVENT.  THE WHOLE     *
000700* FILE IS FOLDED INTO HIST-TABLE BY MATCHRUN PARAGRAPH           *
000800* 060-LOAD-INTERACTION-TABLE, CALLING MTCHCOLB'S BUILD ENTRY     *
000900* ONCE PER RECORD.  HIST-TABLE HOLDS ONE ROW PER DISTINCT        *
001000* (USER, CLINICIAN) PAIR - MAXIMUM INTERACTION SCORE PLUS THE    *
001100* ACTION FLAGS THE HISTORY/CLUSTER/COLLABORATIVE UNITS NEED.     *
001200******************************************************************
001300 01  INT-MASTER-REC.
001400     05  INT-USER-ID                 PIC X(12).
001500     05  INT-CLIN-ID                 PIC X(12).
001600     05  INT-ACTION                  PIC X(10).
001700         88  INT-ACT-BOOKED              VALUE "booked".
001800         88  INT-ACT-CONTACTED           VALUE "contacted".
001900         88  INT-ACT-CLICKED             VALUE "clicked".
002000         88  INT-ACT-VIEWED              VALUE "viewed".
002100         88  INT-ACT-IGNORED             VALUE "ignored".
002200         88  INT-ACT-REJECTED            VALUE "rejected".
002300     05  INT-TIME-TO-ACTION          PIC 9(05).
002400     05  INT-APPT-SCHEDULED          PIC X(01).
002500         88  INT-WAS-SCHEDULED           VALUE "Y".
002600
002700******************************************************************
002800* AGGREGATED USER X CLINICIAN HISTORY TABLE.  2000 ROWS COVERS   *
002900* THE SHOP'S NIGHTLY INTERACTION VOLUME - RAISE THE OCCURS AND   *
003000* HIST-ROW-MAX IN MCFGTBL IF THE FEED GROWS.                     *
003100******************************************************************
003200 01  HIST-TABLE.
003300     05  HIST-ROW-CNT                PIC 9(04) COMP.
003400     05  HIST-ROW OCCURS 2000 TIMES INDEXED BY HIST-IDX.
003500         10  HIST-USER-ID            PIC X(12).
003600         10  HIST-CLIN-ID            PIC X(12).
003700         10  HIST-MAX-SCORE          PIC S9V9(4).
003800         10  HIST-EVER-BOOKED-SW     PIC X(01).
003900             88  HIST-EVER-BOOKED        VALUE "Y".
004000         10  HIST-EVER-CONTACTED-SW  PIC X(01).
004100             88  HIST-EVER-CONTACTED     VALUE "Y".
004200         10  HIST-EVER-REJECTED-SW   PIC X(01).
004300             88  HIST-EVER-REJECTED      VALUE "Y".
004400         10  HIST-EVER-VIEWED-SW     PIC X(01).
004500             88  HIST-EVER-VIEWED        VALUE "Y".
004600         10  HIST-EVER-CLICKED-SW    PIC X(01).
004700             88  HIST-EVER-CLICKED       VALUE "Y".
004800
004900******************************************************************
005000* DISTINCT-USER INDEX INTO HIST-TABLE, BUILT IN THE SAME LOAD    *
005100* PASS SO THE COLLABORATIVE ENGINE HAS A USER LIST TO SCAN FOR   *
005200* "OTHER USERS SHARING SCORED CLINICIANS" WITHOUT SORTING.       *
005300******************************************************************
005400 01  HIST-USER-LIST.
005500     05  HIST-USER-CNT               PIC 9(04) COMP.
005600     05  HIST-USER-ROW OCCURS 500 TIMES INDEXED BY HUSR-IDX.
005700         10  HIST-USER-ENTRY         PIC X(12).
