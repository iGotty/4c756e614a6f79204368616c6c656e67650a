000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MTCHSCOR.
000400 AUTHOR. R KOWALCZYK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/06/97.
000700 DATE-COMPILED. 05/06/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SCORES ONE SURVIVING CANDIDATE CLINICIAN AGAINST ONE
001300*          PATIENT REQUEST.  EIGHT COMPONENTS ARE COMPUTED -
001400*          AVAILABILITY, INSURANCE, SPECIALTY, PREFERENCE,
001500*          LOAD-BALANCE, DEMOGRAPHIC, EXPERIENCE-MATCH AND
001600*          SUCCESS-PREDICTION - THEN WEIGHTED AND BLENDED
001700*          ACCORDING TO WHICH OF THE THREE REGISTRATION
001800*          STRATEGIES (A-ANONYMOUS, B-BASIC, C-COMPLETE) THE
001900*          REQUEST CARRIES, AND FINALLY ADJUSTED BY THE BASIC /
002000*          ENHANCED / ML MULTIPLIER SETS.
002100*
002200*          THE CALLER (MATCHRUN) IS RESPONSIBLE FOR BUILDING
002300*          HIST-LISTS BEFORE THE CALL - PASS A ZERO-COUNT,
002400*          "N"-SWITCHED HIST-LISTS FOR STRATEGIES A AND B SO THE
002500*          DEMOGRAPHIC / EXPERIENCE / SUCCESS PARAGRAPHS FALL
002600*          THROUGH THEIR "NO HISTORY" DEFAULTS CLEANLY.
002700*
002800******************************************************************
002900* CHANGE LOG                                                     *
003000*                                                                *
003100* 050697  RAK  ????? ORIGINAL MTCHSCOR - AVAILABILITY, INSURANCE,*
003200*              SPECIALTY AND LOAD-BALANCE ONLY (STRATEGY A).     *
003300* 052897  RAK  00131 ADDED PREFERENCE COMPONENT AND THE URGENT / *   00131
003400*              FLEXIBLE WEIGHT SETS.                             *   00131
003500* 061697  DMP  00144 ADDED DEMOGRAPHIC COMPONENT AND STRATEGY B  *   00144
003600*              WEIGHT RENORMALIZATION FOR THE BASIC ROLLOUT.     *   00144
003700* 072297  RAK  00158 ADDED EXPERIENCE-MATCH, SUCCESS-PREDICTION, *   00158
003800*              HISTORY-ADAPTED WEIGHTS AND THE ML ADJUSTMENT SET *   00158
003900*              FOR THE STRATEGY C (COMPLETE PROFILE) ROLLOUT.    *   00158
004000* 081197  DMP  00163 PREFERENCE-PATTERN-MATCH (760/1400) ADDED - *   00163
004100*              FEEDS THE ML PREFERENCE COMPONENT.                *   00163
004200* 091597  RAK  00171 MEDICATION-APPOINTMENT RULE MOVED IN HERE   *   00171
004300*              FROM THE ORCHESTRATOR SO SPECIALTY SCORING NEVER  *   00171
004400*              SEES A STALE CLINICAL-NEEDS LIST.                 *   00171
004500* 030599  DMP  00215 Y2K BASELINE RECOMPILE - NO LOGIC CHANGE.   *   00215
004600* 072699  RAK  00241 EXPERIENCE-MATCH (750) WAS AVERAGING OVER   *   00241
004700*              THE SAME 10-CLINICIAN SAMPLE AS PREFERENCE-       *   00241
004800*              PATTERN-MATCH - SPEC CALLS FOR A 5-CLINICIAN MEAN *   00241
004900*              HERE, SO 700/720 NOW KEEP A SEPARATE SUM5/CNT5.   *   00241
005000* 021402  DMP  00257 CFG-EXP-BAND THRESHOLDS MOVED TO MCFGTBL    *   00257
005100*              FROM IN-LINE 77-LEVELS AFTER THE CLINICAL REVIEW  *   00257
005200*              BOARD ASKED TO RETUNE THE EXPERIENCE BANDS        *   00257
005300*              WITHOUT A RECOMPILE.                              *   00257
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600 COPY MCFGTBL.
006700
006800 01  WS-EFFECTIVE-NEEDS.
006900     05  WS-EFF-NEED             PIC X(14) OCCURS 4 TIMES.
007000
007100 01  WS-WEIGHT-WORK.
007200     05  WS-WGT-AVAIL            PIC 9V9(4).
007300     05  WS-WGT-INSUR            PIC 9V9(4).
007400     05  WS-WGT-SPEC             PIC 9V9(4).
007500     05  WS-WGT-LOAD             PIC 9V9(4).
007600     05  WS-WGT-PREF             PIC 9V9(4).
007700     05  WS-WGT-DEMO             PIC 9V9(4).
007800     05  WS-WGT-TOTAL            PIC 9V9(4).
007900****** BYTE VIEW FOR THE SAME 050599 AUDIT DUMP - LETS QA SNAPSHOT
008000****** THE WEIGHT SET CHOSEN FOR A GIVEN STRATEGY ALONGSIDE THE
008100****** COMPONENT DUMP BELOW.
008200 01  WS-WEIGHT-WORK-R REDEFINES WS-WEIGHT-WORK.
008300     05  WS-WEIGHT-BYTES         PIC X(35).
008400
008500 01  WS-COMPONENT-WORK.
008600     05  WS-AVAIL-COMP           PIC 9V9(4).
008700     05  WS-INSUR-COMP           PIC 9V9(4).
008800     05  WS-INSUR-ACCEPT-SW      PIC X(01).
008900         88  WS-INSUR-ACCEPTED       VALUE "Y".
009000     05  WS-SPEC-COMP            PIC 9V9(4).
009100     05  WS-PREF-BASIC           PIC 9V9(4).
009200     05  WS-PREF-ENH             PIC 9V9(4).
009300     05  WS-PREF-ML              PIC 9V9(4).
009400     05  WS-GENDER-MATCHED-SW    PIC X(01).
009500         88  WS-GENDER-MATCHED       VALUE "Y".
009600     05  WS-LOAD-COMP            PIC 9V9(4).
009700     05  WS-LOAD-RATIO           PIC 9V9(4).
009800     05  WS-DEMO-COMP            PIC 9V9(4).
009900     05  WS-EXPER-COMP           PIC 9V9(4).
010000     05  WS-SUCCESS-COMP         PIC 9V9(4).
010100****** BYTE VIEW USED BY THE 050599 AUDIT DUMP WHEN QA NEEDS TO
010200****** SNAPSHOT ALL EIGHT RAW COMPONENTS IN ONE DISPLAY STATEMENT.
010300 01  WS-COMPONENT-WORK-R REDEFINES WS-COMPONENT-WORK.
010400     05  WS-COMPONENT-BYTES      PIC X(52).
010500
010600 01  WS-PREF-BASIC-WORK.
010700     05  WS-PREF-SUM             PIC 9V9(4).
010800     05  WS-PREF-CNT             PIC 9(02) COMP.
010900
011000 01  WS-DEMO-WORK.
011100     05  WS-DEMO-SUM             PIC 9V9(4).
011200     05  WS-DEMO-CNT             PIC 9(02) COMP.
011300     05  WS-GOAL-MATCH-CNT       PIC 9(02) COMP.
011400     05  WS-GOAL-TOTAL-CNT       PIC 9(02) COMP.
011500
011600 01  WS-NEED-COUNTS.
011700     05  WS-NEED-TOTAL-CNT       PIC 9(02) COMP.
011800     05  WS-NEED-MATCH-CNT       PIC 9(02) COMP.
011900     05  WS-CLIN-SPEC-CNT        PIC 9(02) COMP.
012000     05  WS-NEED-SUB             PIC 9(02) COMP.
012100     05  WS-SPEC-SUB             PIC 9(02) COMP.
012200     05  WS-LANG-SUB             PIC 9(02) COMP.
012300     05  WS-GOAL-SUB             PIC 9(02) COMP.
012400     05  WS-SLOT-SUB             PIC 9(02) COMP.
012500     05  WS-AGE-SUB              PIC 9(02) COMP.
012600
012700 01  WS-FOUND-SW                 PIC X(01).
012800     88  WS-FOUND                    VALUE "Y".
012900
013000 01  WS-AGE-GROUP-MAPPED         PIC X(12).
013100
013200 01  WS-POSITIVE-TALLIES.
013300     05  WS-POS-SUB              PIC 9(02) COMP.
013400     05  WS-POS-LIMIT             PIC 9(02) COMP.
013500     05  WS-POS-GENDER-F-CNT     PIC 9(02) COMP.
013600     05  WS-POS-GENDER-M-CNT     PIC 9(02) COMP.
013700     05  WS-POS-GENDER-N-CNT     PIC 9(02) COMP.
013800     05  WS-POS-YEARS-SUM10      PIC 9(04) COMP.
013900     05  WS-POS-YEARS-CNT10      PIC 9(02) COMP.
014000     05  WS-POS-YEARS-SUM5       PIC 9(04) COMP.
014100     05  WS-POS-YEARS-CNT5       PIC 9(02) COMP.
014200     05  WS-SIM-SUM5             PIC 9V9(4).
014300     05  WS-SIM-CNT5             PIC 9(02) COMP.
014400     05  WS-LOOKUP-ID            PIC X(12).
014500     05  WS-LOOKUP-FOUND-SW      PIC X(01).
014600         88  WS-LOOKUP-FOUND         VALUE "Y".
014700     05  WS-ROSTER-SUB           PIC 9(04) COMP.
014800
014900 01  WS-SPEC-TALLY.
015000     05  WS-SPEC-TAL-CNT         PIC 9(02) COMP.
015100     05  WS-SPEC-TAL-ROW OCCURS 20 TIMES.
015200         10  WS-SPEC-TAL-TEXT    PIC X(14).
015300         10  WS-SPEC-TAL-COUNT   PIC 9(02) COMP.
015400
015500 01  WS-LANG-TALLY.
015600     05  WS-LANG-TAL-CNT         PIC 9(02) COMP.
015700     05  WS-LANG-TAL-ROW OCCURS 10 TIMES.
015800         10  WS-LANG-TAL-TEXT    PIC X(10).
015900         10  WS-LANG-TAL-COUNT   PIC 9(02) COMP.
016000
016100 01  WS-WEIGHT-ADAPT-FLAGS.
016200     05  WS-ALL-SAME-GENDER-SW   PIC X(01).
016300         88  WS-ALL-SAME-GENDER      VALUE "Y".
016400     05  WS-SPEC-REPEATS-SW      PIC X(01).
016500         88  WS-SPEC-REPEATS          VALUE "Y".
016600     05  WS-TOPSET-CNT           PIC 9(02) COMP.
016700
016800 01  WS-PATTERN-WORK.
016900     05  WS-PATT-SUM             PIC 9V9(4).
017000     05  WS-PATT-CNT             PIC 9(02) COMP.
017100     05  WS-MOST-FREQ-GENDER     PIC X(01).
017200     05  WS-MOST-FREQ-GCNT       PIC 9(02) COMP.
017300     05  WS-YEARS-DIFF           PIC S9(04) COMP.
017400     05  WS-YEARS-MEAN10         PIC 9V9(4).
017500     05  WS-YEARS-MEAN5          PIC 9V9(4).
017600     05  WS-OVERLAP-CNT          PIC 9(02) COMP.
017700     05  WS-PATT-RATIO           PIC 9V9(4).
017800
017900 01  WS-REJECT-SCAN.
018000     05  WS-REJ-SUB              PIC 9(02) COMP.
018100     05  WS-REJ-LIMIT            PIC 9(02) COMP.
018200     05  WS-REJ-MAX-SIM          PIC 9V9(4).
018300     05  WS-SIM-RESULT           PIC 9V9(4).
018400
018500 01  WS-HASH-PARMS.
018600     05  WS-HASH-INPUT           PIC X(40).
018700     05  WS-HASH-RESULT          PIC 9(03).
018800
018900     COPY CLINMSTR REPLACING CLIN-MASTER-REC BY WS-OTHER-CLIN.
019000
019100****** REDEFINES ON THE ADJUSTMENT WORK AREA LET QA COMPARE THE
019200****** BASIC/ENHANCED/ML SCORE AT EACH STAGE DURING AN AUDIT
019300****** WITHOUT ADDING SEPARATE FIELDS FOR EACH.
019400 01  WS-ADJUST-TRACE.
019500     05  WS-ADJ-BASIC            PIC 9V9(4).
019600     05  WS-ADJ-ENHANCED         PIC 9V9(4).
019700     05  WS-ADJ-ML               PIC 9V9(4).
019800 01  WS-ADJUST-TRACE-R REDEFINES WS-ADJUST-TRACE.
019900     05  WS-ADJ-ALL-BYTES        PIC X(18).
020000
020100 LINKAGE SECTION.
020200     COPY CLINMSTR.
020300     COPY PATREQ.
020400     COPY CLINTBL.
020500 01  MTCHSCOR-RESULTS.
020600     05  SCR-AVAIL-COMP          PIC 9V9(4).
020700     05  SCR-INSUR-COMP          PIC 9V9(4).
020800     05  SCR-SPEC-COMP           PIC 9V9(4).
020900     05  SCR-PREF-COMP           PIC 9V9(4).
021000     05  SCR-LOAD-COMP           PIC 9V9(4).
021100     05  SCR-DEMO-COMP           PIC 9V9(4).
021200     05  SCR-EXPER-COMP          PIC 9V9(4).
021300     05  SCR-SUCCESS-COMP        PIC 9V9(4).
021400     05  SCR-INSUR-ACCEPTED-SW   PIC X(01).
021500         88  SCR-INSUR-ACCEPTED      VALUE "Y".
021600     05  SCR-BASE-SCORE          PIC 9V9(4).
021700     05  SCR-FINAL-SCORE         PIC 9V9(4).
021800
021900 PROCEDURE DIVISION USING CLIN-MASTER-REC REQ-MASTER-REC
022000                           HIST-LISTS CLIN-TABLE
022100                           MTCHSCOR-RESULTS.
022200
022300 000-HOUSEKEEPING.
022400     PERFORM 050-CLEAR-NEEDS-IF-MEDS THRU 050-EXIT.
022500     PERFORM 100-AVAILABILITY        THRU 100-EXIT.
022600     PERFORM 200-INSURANCE           THRU 200-EXIT.
022700     PERFORM 300-SPECIALTY           THRU 300-EXIT.
022800     PERFORM 400-PREFERENCE-BASIC    THRU 400-EXIT.
022900     PERFORM 440-PREFERENCE-ENHANCED THRU 440-EXIT.
023000     PERFORM 500-LOAD-BALANCE        THRU 500-EXIT.
023100     PERFORM 600-DEMOGRAPHIC         THRU 600-EXIT.
023200     PERFORM 700-SCAN-POSITIVE-HIST  THRU 700-EXIT.
023300     PERFORM 450-PREFERENCE-ML       THRU 450-EXIT.
023400     PERFORM 750-EXPERIENCE-MATCH    THRU 750-EXIT.
023500     PERFORM 800-SUCCESS-PREDICTION  THRU 800-EXIT.
023600
023700     PERFORM 900-WEIGHT-SELECT       THRU 900-EXIT.
023800     IF REQ-TYPE-COMPLETE
023900         PERFORM 910-HISTORY-ADAPT-WEIGHTS THRU 910-EXIT.
024000     PERFORM 920-RENORMALIZE-5       THRU 920-EXIT.
024100
024200     EVALUATE TRUE
024300         WHEN REQ-TYPE-ANON
024400             PERFORM 930-SCORE-STRATEGY-A THRU 930-EXIT
024500         WHEN REQ-TYPE-BASIC
024600             PERFORM 940-ADD-DEMO-WEIGHT-RENORM6 THRU 940-EXIT
024700             PERFORM 950-SCORE-STRATEGY-B THRU 950-EXIT
024800         WHEN REQ-TYPE-COMPLETE
024900             PERFORM 940-ADD-DEMO-WEIGHT-RENORM6 THRU 940-EXIT
025000             PERFORM 960-SCORE-STRATEGY-C THRU 960-EXIT
025100     END-EVALUATE.
025200
025300     PERFORM 1000-BASIC-ADJUSTMENTS THRU 1000-EXIT.
025400     IF REQ-TYPE-BASIC OR REQ-TYPE-COMPLETE
025500         PERFORM 1100-ENHANCED-ADJUSTMENTS THRU 1100-EXIT.
025600     IF REQ-TYPE-COMPLETE
025700         PERFORM 1200-ML-ADJUSTMENTS THRU 1200-EXIT.
025800     PERFORM 1300-CAP-FINAL-SCORE    THRU 1300-EXIT.
025900
026000     MOVE WS-AVAIL-COMP   TO SCR-AVAIL-COMP.
026100     MOVE WS-INSUR-COMP   TO SCR-INSUR-COMP.
026200     MOVE WS-SPEC-COMP    TO SCR-SPEC-COMP.
026300     MOVE WS-LOAD-COMP    TO SCR-LOAD-COMP.
026400     MOVE WS-DEMO-COMP    TO SCR-DEMO-COMP.
026500     MOVE WS-EXPER-COMP   TO SCR-EXPER-COMP.
026600     MOVE WS-SUCCESS-COMP TO SCR-SUCCESS-COMP.
026700     MOVE WS-INSUR-ACCEPT-SW TO SCR-INSUR-ACCEPTED-SW.
026800     EVALUATE TRUE
026900         WHEN REQ-TYPE-ANON
027000             MOVE WS-PREF-BASIC TO SCR-PREF-COMP
027100         WHEN REQ-TYPE-BASIC
027200             MOVE WS-PREF-ENH   TO SCR-PREF-COMP
027300         WHEN REQ-TYPE-COMPLETE
027400             MOVE WS-PREF-ML    TO SCR-PREF-COMP
027500     END-EVALUATE.
027600     GOBACK.
027700
027800 050-CLEAR-NEEDS-IF-MEDS.
027900     IF REQ-APPT-IS-MEDICATION
028000         MOVE SPACES TO WS-EFFECTIVE-NEEDS
028100     ELSE
028200         MOVE REQ-CLINICAL-NEEDS TO WS-EFFECTIVE-NEEDS.
028300 050-EXIT.
028400     EXIT.
028500
028600 100-AVAILABILITY.
028700     IF REQ-IS-URGENT
028800         IF CLIN-IS-IMMEDIATE
028900             MOVE 1.0000 TO WS-AVAIL-COMP
029000         ELSE
029100             MOVE .2000 TO WS-AVAIL-COMP
029200     ELSE
029300         MOVE CLIN-AVAILABILITY-SCORE TO WS-AVAIL-COMP
029400         IF CLIN-IS-ACCEPTING
029500             ADD .2000 TO WS-AVAIL-COMP
029600             IF WS-AVAIL-COMP > 1.0000
029700                 MOVE 1.0000 TO WS-AVAIL-COMP.
029800 100-EXIT.
029900     EXIT.
030000
030100 200-INSURANCE.
030200     IF REQ-INSURANCE = SPACES
030300         MOVE "Y" TO WS-INSUR-ACCEPT-SW
030400         MOVE .5000 TO WS-INSUR-COMP
030500         GO TO 200-EXIT.
030600
030700     MOVE SPACES TO WS-HASH-INPUT.
030800     STRING CLIN-ID DELIMITED BY SIZE
030900            REQ-INSURANCE DELIMITED BY SIZE
031000            INTO WS-HASH-INPUT.
031100     CALL "HASH100" USING WS-HASH-PARMS.
031200
031300     IF REQ-INSURANCE = "AETNA" OR REQ-INSURANCE = "BLUE CROSS"
031400         IF WS-HASH-RESULT < CFG-INS-THRESH-PREFERRED
031500             MOVE "Y" TO WS-INSUR-ACCEPT-SW
031600         ELSE
031700             MOVE "N" TO WS-INSUR-ACCEPT-SW
031800     ELSE
031900     IF REQ-INSURANCE = "MEDICAID" OR REQ-INSURANCE = "MEDICARE"
032000         IF WS-HASH-RESULT < CFG-INS-THRESH-PUBLIC
032100             MOVE "Y" TO WS-INSUR-ACCEPT-SW
032200         ELSE
032300             MOVE "N" TO WS-INSUR-ACCEPT-SW
032400     ELSE
032500         IF WS-HASH-RESULT < CFG-INS-THRESH-OTHER
032600             MOVE "Y" TO WS-INSUR-ACCEPT-SW
032700         ELSE
032800             MOVE "N" TO WS-INSUR-ACCEPT-SW.
032900
033000     IF WS-INSUR-ACCEPTED
033100         MOVE 1.0000 TO WS-INSUR-COMP
033200     ELSE
033300         MOVE ZERO TO WS-INSUR-COMP.
033400 200-EXIT.
033500     EXIT.
033600
033700 300-SPECIALTY.
033800     PERFORM 310-COUNT-EFFECTIVE-NEEDS THRU 310-EXIT.
033900     IF WS-NEED-TOTAL-CNT = ZERO
034000         MOVE .5000 TO WS-SPEC-COMP
034100         GO TO 300-EXIT.
034200
034300     PERFORM 340-COUNT-CLIN-SPECIALTIES THRU 340-EXIT.
034400     IF WS-CLIN-SPEC-CNT = ZERO
034500         MOVE ZERO TO WS-SPEC-COMP
034600         GO TO 300-EXIT.
034700
034800     MOVE ZERO TO WS-NEED-MATCH-CNT.
034900     PERFORM 320-COUNT-NEEDS-MATCHED THRU 320-EXIT
035000         VARYING WS-NEED-SUB FROM 1 BY 1
035100         UNTIL WS-NEED-SUB > 4.
035200     COMPUTE WS-SPEC-COMP ROUNDED =
035300         WS-NEED-MATCH-CNT / WS-NEED-TOTAL-CNT.
035400 300-EXIT.
035500     EXIT.
035600
035700 310-COUNT-EFFECTIVE-NEEDS.
035800     MOVE ZERO TO WS-NEED-TOTAL-CNT.
035900     PERFORM 312-COUNT-ONE-NEED THRU 312-EXIT
036000         VARYING WS-NEED-SUB FROM 1 BY 1
036100         UNTIL WS-NEED-SUB > 4.
036200 310-EXIT.
036300     EXIT.
036400
036500 312-COUNT-ONE-NEED.
036600     IF WS-EFF-NEED (WS-NEED-SUB) NOT = SPACES
036700         ADD 1 TO WS-NEED-TOTAL-CNT.
036800 312-EXIT.
036900     EXIT.
037000
037100 320-COUNT-NEEDS-MATCHED.
037200     IF WS-EFF-NEED (WS-NEED-SUB) = SPACES
037300         GO TO 320-EXIT.
037400     MOVE "N" TO WS-FOUND-SW.
037500     PERFORM 330-TEST-ONE-NEED-MATCH THRU 330-EXIT
037600         VARYING WS-SPEC-SUB FROM 1 BY 1
037700         UNTIL WS-SPEC-SUB > 6 OR WS-FOUND.
037800     IF WS-FOUND
037900         ADD 1 TO WS-NEED-MATCH-CNT.
038000 320-EXIT.
038100     EXIT.
038200
038300 330-TEST-ONE-NEED-MATCH.
038400     IF CLIN-SPECIALTY (WS-SPEC-SUB) = WS-EFF-NEED (WS-NEED-SUB)
038500         MOVE "Y" TO WS-FOUND-SW.
038600 330-EXIT.
038700     EXIT.
038800
038900 340-COUNT-CLIN-SPECIALTIES.
039000     MOVE ZERO TO WS-CLIN-SPEC-CNT.
039100     PERFORM 342-COUNT-ONE-CLIN-SPEC THRU 342-EXIT
039200         VARYING WS-SPEC-SUB FROM 1 BY 1
039300         UNTIL WS-SPEC-SUB > 6.
039400 340-EXIT.
039500     EXIT.
039600
039700 342-COUNT-ONE-CLIN-SPEC.
039800     IF CLIN-SPECIALTY (WS-SPEC-SUB) NOT = SPACES
039900         ADD 1 TO WS-CLIN-SPEC-CNT.
040000 342-EXIT.
040100     EXIT.
040200
040300 400-PREFERENCE-BASIC.
040400     MOVE ZERO TO WS-PREF-SUM.
040500     MOVE ZERO TO WS-PREF-CNT.
040600     MOVE "N" TO WS-GENDER-MATCHED-SW.
040700
040800     IF REQ-GENDER-PREF NOT = SPACES
040900         IF REQ-GENDER-PREF = CLIN-GENDER
041000             ADD 1.0000 TO WS-PREF-SUM
041100             MOVE "Y" TO WS-GENDER-MATCHED-SW
041200         ELSE
041300             ADD ZERO TO WS-PREF-SUM
041400         END-IF
041500         ADD 1 TO WS-PREF-CNT
041600     END-IF.
041700
041800     PERFORM 420-LANGUAGE-SUBSCORE THRU 420-EXIT.
041900     ADD WS-PATT-RATIO TO WS-PREF-SUM.
042000     ADD 1 TO WS-PREF-CNT.
042100
042200     MOVE "N" TO WS-FOUND-SW.
042300     PERFORM 430-TEST-ONE-SLOT THRU 430-EXIT
042400         VARYING WS-SLOT-SUB FROM 1 BY 1
042500         UNTIL WS-SLOT-SUB > 3 OR WS-FOUND.
042600     IF WS-FOUND
042700         ADD .6000 TO WS-PREF-SUM
042800         ADD 1 TO WS-PREF-CNT.
042900
043000     IF WS-PREF-CNT = ZERO
043100         MOVE .5000 TO WS-PREF-BASIC
043200     ELSE
043300         COMPUTE WS-PREF-BASIC ROUNDED =
043400             WS-PREF-SUM / WS-PREF-CNT.
043500 400-EXIT.
043600     EXIT.
043700
043800 420-LANGUAGE-SUBSCORE.
043900****** RESULT LEFT IN WS-PATT-RATIO (REUSED SCRATCH FIELD) FOR
044000****** THE CALLER TO ADD INTO THE PREFERENCE AVERAGE.
044100     MOVE "N" TO WS-FOUND-SW.
044200     PERFORM 424-SEARCH-CLIN-LANG THRU 424-EXIT
044300         VARYING WS-LANG-SUB FROM 1 BY 1
044400         UNTIL WS-LANG-SUB > 3 OR WS-FOUND.
044500     IF WS-FOUND
044600         MOVE 1.0000 TO WS-PATT-RATIO
044700     ELSE
044800         IF REQ-LANGUAGE = "ENGLISH   "
044900             MOVE .8000 TO WS-PATT-RATIO
045000         ELSE
045100             MOVE ZERO TO WS-PATT-RATIO.
045200 420-EXIT.
045300     EXIT.
045400
045500 424-SEARCH-CLIN-LANG.
045600     IF CLIN-LANGUAGE (WS-LANG-SUB) = REQ-LANGUAGE
045700         MOVE "Y" TO WS-FOUND-SW.
045800 424-EXIT.
045900     EXIT.
046000
046100 430-TEST-ONE-SLOT.
046200     IF REQ-TIME-SLOT (WS-SLOT-SUB) NOT = SPACES
046300         MOVE "Y" TO WS-FOUND-SW.
046400 430-EXIT.
046500     EXIT.
046600
046700 440-PREFERENCE-ENHANCED.
046800     MOVE WS-PREF-BASIC TO WS-PREF-ENH.
046900     IF REQ-AGE-RANGE = SPACES
047000         GO TO 440-EXIT.
047100
047200     EVALUATE REQ-AGE-RANGE
047300         WHEN "18-24" MOVE "YOUNG_ADULTS" TO WS-AGE-GROUP-MAPPED
047400         WHEN "25-34" MOVE "ADULTS      " TO WS-AGE-GROUP-MAPPED
047500         WHEN "35-44" MOVE "ADULTS      " TO WS-AGE-GROUP-MAPPED
047600         WHEN "45-54" MOVE "ADULTS      " TO WS-AGE-GROUP-MAPPED
047700         WHEN "55-64" MOVE "OLDER_ADULTS" TO WS-AGE-GROUP-MAPPED
047800         WHEN "65+  "  MOVE "SENIORS     " TO WS-AGE-GROUP-MAPPED
047900         WHEN OTHER    MOVE "ADULTS      " TO WS-AGE-GROUP-MAPPED
048000     END-EVALUATE.
048100
048200     MOVE "N" TO WS-FOUND-SW.
048300     PERFORM 444-TEST-ONE-AGE-GROUP THRU 444-EXIT
048400         VARYING WS-AGE-SUB FROM 1 BY 1
048500         UNTIL WS-AGE-SUB > 4 OR WS-FOUND.
048600     IF WS-FOUND
048700         ADD .1000 TO WS-PREF-ENH
048800         IF WS-PREF-ENH > 1.0000
048900             MOVE 1.0000 TO WS-PREF-ENH.
049000 440-EXIT.
049100     EXIT.
049200
049300 444-TEST-ONE-AGE-GROUP.
049400     IF CLIN-AGE-GROUP (WS-AGE-SUB) = WS-AGE-GROUP-MAPPED
049500        OR CLIN-AGE-GROUP (WS-AGE-SUB) = "ADULTS      "
049600         MOVE "Y" TO WS-FOUND-SW.
049700 444-EXIT.
049800     EXIT.
049900
050000 450-PREFERENCE-ML.
050100     IF NOT HIST-HAS-HISTORY
050200         MOVE WS-PREF-ENH TO WS-PREF-ML
050300         GO TO 450-EXIT.
050400     PERFORM 1400-PREF-PATTERN-MATCH THRU 1400-EXIT.
050500     COMPUTE WS-PREF-ML ROUNDED =
050600         (WS-PREF-ENH * .4000) + (WS-PATT-SUM * .6000).
050700     IF WS-PREF-ML > 1.0000
050800         MOVE 1.0000 TO WS-PREF-ML.
050900 450-EXIT.
051000     EXIT.
051100
051200 500-LOAD-BALANCE.
051300     IF CLIN-MAX-CAPACITY = ZERO
051400         MOVE ZERO TO WS-LOAD-COMP
051500         MOVE ZERO TO WS-LOAD-RATIO
051600         GO TO 500-EXIT.
051700
051800     COMPUTE WS-LOAD-RATIO ROUNDED =
051900         CLIN-CURRENT-PATIENTS / CLIN-MAX-CAPACITY.
052000
052100     EVALUATE TRUE
052200         WHEN WS-LOAD-RATIO < CFG-LOAD-BAND-1-MAX
052300             MOVE CFG-LOAD-BAND-1-SCORE TO WS-LOAD-COMP
052400         WHEN WS-LOAD-RATIO < CFG-LOAD-BAND-2-MAX
052500             MOVE CFG-LOAD-BAND-2-SCORE TO WS-LOAD-COMP
052600         WHEN WS-LOAD-RATIO < CFG-LOAD-BAND-3-MAX
052700             MOVE CFG-LOAD-BAND-3-SCORE TO WS-LOAD-COMP
052800         WHEN WS-LOAD-RATIO < CFG-LOAD-BAND-4-MAX
052900             MOVE CFG-LOAD-BAND-4-SCORE TO WS-LOAD-COMP
053000         WHEN OTHER
053100             MOVE CFG-LOAD-BAND-5-SCORE TO WS-LOAD-COMP
053200     END-EVALUATE.
053300 500-EXIT.
053400     EXIT.
053500
053600 600-DEMOGRAPHIC.
053700     IF NOT (REQ-TYPE-BASIC OR REQ-TYPE-COMPLETE)
053800         MOVE .5000 TO WS-DEMO-COMP
053900         GO TO 600-EXIT.
054000
054100     MOVE ZERO TO WS-DEMO-SUM.
054200     MOVE ZERO TO WS-DEMO-CNT.
054300
054400     IF REQ-THERAPY-EXP NOT = SPACES
054500         PERFORM 610-THERAPY-EXP-FACTOR THRU 610-EXIT
054600         ADD 1 TO WS-DEMO-CNT.
054700
054800     MOVE ZERO TO WS-GOAL-TOTAL-CNT.
054900     PERFORM 624-COUNT-ONE-GOAL THRU 624-EXIT
055000         VARYING WS-GOAL-SUB FROM 1 BY 1
055100         UNTIL WS-GOAL-SUB > 3.
055200     IF WS-GOAL-TOTAL-CNT > ZERO
055300         PERFORM 620-GOALS-FACTOR THRU 620-EXIT
055400         ADD 1 TO WS-DEMO-CNT.
055500
055600     IF WS-DEMO-CNT = ZERO
055700         MOVE .5000 TO WS-DEMO-COMP
055800     ELSE
055900         COMPUTE WS-DEMO-COMP ROUNDED =
056000             WS-DEMO-SUM / WS-DEMO-CNT.
056100 600-EXIT.
056200     EXIT.
056300
056400 610-THERAPY-EXP-FACTOR.
056500     IF REQ-EXP-FIRST-TIME
056600         IF CLIN-YEARS-EXPERIENCE >= 3
056700            AND CLIN-YEARS-EXPERIENCE <= 10
056800             ADD 1.0000 TO WS-DEMO-SUM
056900         ELSE
057000             IF CLIN-YEARS-EXPERIENCE > 10
057100                 ADD .7000 TO WS-DEMO-SUM
057200             ELSE
057300                 ADD .5000 TO WS-DEMO-SUM
057400     ELSE
057500         IF CLIN-YEARS-EXPERIENCE > 5
057600             COMPUTE WS-DEMO-SUM ROUNDED =
057700                 WS-DEMO-SUM + (CLIN-YEARS-EXPERIENCE / 20)
057800             IF WS-DEMO-SUM > 1.0000
057900                 MOVE 1.0000 TO WS-DEMO-SUM
058000             END-IF
058100         ELSE
058200             ADD .5000 TO WS-DEMO-SUM.
058300 610-EXIT.
058400     EXIT.
058500
058600 620-GOALS-FACTOR.
058700     MOVE ZERO TO WS-GOAL-MATCH-CNT.
058800     PERFORM 622-TEST-ONE-GOAL THRU 622-EXIT
058900         VARYING WS-GOAL-SUB FROM 1 BY 1
059000         UNTIL WS-GOAL-SUB > 3.
059100     COMPUTE WS-DEMO-SUM ROUNDED = WS-DEMO-SUM +
059200         (WS-GOAL-MATCH-CNT / WS-GOAL-TOTAL-CNT).
059300 620-EXIT.
059400     EXIT.
059500
059600 622-TEST-ONE-GOAL.
059700     IF REQ-THERAPY-GOAL (WS-GOAL-SUB) = SPACES
059800         GO TO 622-EXIT.
059900     MOVE "N" TO WS-FOUND-SW.
060000     PERFORM 626-TEST-GOAL-SPEC-OVERLAP THRU 626-EXIT
060100         VARYING WS-SPEC-SUB FROM 1 BY 1
060200         UNTIL WS-SPEC-SUB > 6 OR WS-FOUND.
060300     IF WS-FOUND
060400         ADD 1 TO WS-GOAL-MATCH-CNT.
060500 622-EXIT.
060600     EXIT.
060700
060800 624-COUNT-ONE-GOAL.
060900     IF REQ-THERAPY-GOAL (WS-GOAL-SUB) NOT = SPACES
061000         ADD 1 TO WS-GOAL-TOTAL-CNT.
061100 624-EXIT.
061200     EXIT.
061300
061400 626-TEST-GOAL-SPEC-OVERLAP.
061500****** MANAGE_SYMPTOMS->ANXIETY/DEPRESSION/STRESS,
061600****** PERSONAL_GROWTH->SELF_ESTEEM/LIFE_COACHING/MINDFULNESS,
061700****** RELATIONSHIP_ISSUES->RELATIONSHIPS/COUPLES/FAMILY,
061800****** TRAUMA_HEALING->TRAUMA/PTSD/ABUSE
061900     EVALUATE TRUE
062000         WHEN REQ-THERAPY-GOAL (WS-GOAL-SUB) = "MANAGE_SYMPTOMS"
062100             IF CLIN-SPECIALTY (WS-SPEC-SUB) = "ANXIETY"
062200                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "DEPRESSION"
062300                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "STRESS"
062400                 MOVE "Y" TO WS-FOUND-SW
062500             END-IF
062600         WHEN REQ-THERAPY-GOAL (WS-GOAL-SUB) = "PERSONAL_GROWTH"
062700             IF CLIN-SPECIALTY (WS-SPEC-SUB) = "SELF_ESTEEM"
062800                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "LIFE_COACHING"
062900                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "MINDFULNESS"
063000                 MOVE "Y" TO WS-FOUND-SW
063100             END-IF
063200         WHEN REQ-THERAPY-GOAL (WS-GOAL-SUB) =
063300                                       "RELATIONSHIP_ISSUES"
063400             IF CLIN-SPECIALTY (WS-SPEC-SUB) = "RELATIONSHIPS"
063500                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "COUPLES"
063600                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "FAMILY"
063700                 MOVE "Y" TO WS-FOUND-SW
063800             END-IF
063900         WHEN REQ-THERAPY-GOAL (WS-GOAL-SUB) = "TRAUMA_HEALING"
064000             IF CLIN-SPECIALTY (WS-SPEC-SUB) = "TRAUMA"
064100                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "PTSD"
064200                OR CLIN-SPECIALTY (WS-SPEC-SUB) = "ABUSE"
064300                 MOVE "Y" TO WS-FOUND-SW
064400             END-IF
064500     END-EVALUATE.
064600 626-EXIT.
064700     EXIT.
064800
064900 700-SCAN-POSITIVE-HIST.
065000     PERFORM 710-INIT-TALLIES THRU 710-EXIT.
065100     IF HIST-POSITIVE-CNT = ZERO
065200         GO TO 700-EXIT.
065300
065400     MOVE HIST-POSITIVE-CNT TO WS-POS-LIMIT.
065500     IF WS-POS-LIMIT > 10
065600         MOVE 10 TO WS-POS-LIMIT.
065700
065800     PERFORM 720-SCAN-ONE-POSITIVE THRU 720-EXIT
065900         VARYING WS-POS-SUB FROM 1 BY 1
066000         UNTIL WS-POS-SUB > WS-POS-LIMIT.
066100
066200     IF WS-POS-GENDER-F-CNT = WS-POS-LIMIT
066300        OR WS-POS-GENDER-M-CNT = WS-POS-LIMIT
066400        OR WS-POS-GENDER-N-CNT = WS-POS-LIMIT
066500         MOVE "Y" TO WS-ALL-SAME-GENDER-SW.
066600
066700     PERFORM 740-TEST-SPEC-REPEATS THRU 740-EXIT
066800         VARYING WS-SPEC-SUB FROM 1 BY 1
066900         UNTIL WS-SPEC-SUB > WS-SPEC-TAL-CNT.
067000
067100     IF WS-POS-YEARS-CNT10 > ZERO
067200         COMPUTE WS-YEARS-MEAN10 ROUNDED =
067300             WS-POS-YEARS-SUM10 / WS-POS-YEARS-CNT10.
067400
067500     IF WS-SIM-CNT5 > ZERO
067600         COMPUTE WS-SIM-SUM5 ROUNDED = WS-SIM-SUM5 / WS-SIM-CNT5.
067700
067800     IF WS-POS-YEARS-CNT5 > ZERO
067900         COMPUTE WS-YEARS-MEAN5 ROUNDED =
068000             WS-POS-YEARS-SUM5 / WS-POS-YEARS-CNT5.
068100 700-EXIT.
068200     EXIT.
068300
068400 710-INIT-TALLIES.
068500     MOVE ZERO TO WS-POS-GENDER-F-CNT WS-POS-GENDER-M-CNT
068600                  WS-POS-GENDER-N-CNT WS-POS-YEARS-SUM10
068700                  WS-POS-YEARS-CNT10 WS-SIM-SUM5 WS-SIM-CNT5
068800                  WS-POS-YEARS-SUM5 WS-POS-YEARS-CNT5
068900                  WS-SPEC-TAL-CNT WS-LANG-TAL-CNT
069000                  WS-YEARS-MEAN10 WS-YEARS-MEAN5 WS-TOPSET-CNT.
069100     MOVE "N" TO WS-ALL-SAME-GENDER-SW.
069200     MOVE "N" TO WS-SPEC-REPEATS-SW.
069300 710-EXIT.
069400     EXIT.
069500
069600 720-SCAN-ONE-POSITIVE.
069700     MOVE HIST-POSITIVE-CLIN (WS-POS-SUB) TO WS-LOOKUP-ID.
069800     PERFORM 1900-FIND-CLIN-IN-ROSTER THRU 1900-EXIT.
069900     IF NOT WS-LOOKUP-FOUND
070000         GO TO 720-EXIT.
070100
070200     EVALUATE CLIN-GENDER OF WS-OTHER-CLIN
070300         WHEN "F" ADD 1 TO WS-POS-GENDER-F-CNT
070400         WHEN "M" ADD 1 TO WS-POS-GENDER-M-CNT
070500         WHEN "N" ADD 1 TO WS-POS-GENDER-N-CNT
070600     END-EVALUATE.
070700
070800     ADD HIST-POSITIVE-YEARS (WS-POS-SUB) TO WS-POS-YEARS-SUM10.
070900     ADD 1 TO WS-POS-YEARS-CNT10.
071000     IF WS-POS-SUB <= 5
071100         ADD HIST-POSITIVE-YEARS (WS-POS-SUB) TO
071200             WS-POS-YEARS-SUM5
071300         ADD 1 TO WS-POS-YEARS-CNT5.
071400
071500     PERFORM 724-TALLY-ONE-CLIN-SPEC THRU 724-EXIT
071600         VARYING WS-SPEC-SUB FROM 1 BY 1
071700         UNTIL WS-SPEC-SUB > 6.
071800     PERFORM 726-TALLY-ONE-CLIN-LANG THRU 726-EXIT
071900         VARYING WS-LANG-SUB FROM 1 BY 1
072000         UNTIL WS-LANG-SUB > 3.
072100
072200     IF WS-POS-SUB <= 5
072300         CALL "CLNSIM" USING CLIN-MASTER-REC WS-OTHER-CLIN
072400                              WS-SIM-RESULT
072500         ADD WS-SIM-RESULT TO WS-SIM-SUM5
072600         ADD 1 TO WS-SIM-CNT5.
072700 720-EXIT.
072800     EXIT.
072900
073000 724-TALLY-ONE-CLIN-SPEC.
073100     IF CLIN-SPECIALTY OF WS-OTHER-CLIN (WS-SPEC-SUB) = SPACES
073200         GO TO 724-EXIT.
073300     MOVE "N" TO WS-FOUND-SW.
073400     PERFORM 730-SEARCH-SPEC-TALLY THRU 730-EXIT
073500         VARYING WS-GOAL-SUB FROM 1 BY 1
073600         UNTIL WS-GOAL-SUB > WS-SPEC-TAL-CNT OR WS-FOUND.
073700     IF NOT WS-FOUND AND WS-SPEC-TAL-CNT < 20
073800         ADD 1 TO WS-SPEC-TAL-CNT
073900         MOVE CLIN-SPECIALTY OF WS-OTHER-CLIN (WS-SPEC-SUB)
074000             TO WS-SPEC-TAL-TEXT (WS-SPEC-TAL-CNT)
074100         MOVE 1 TO WS-SPEC-TAL-COUNT (WS-SPEC-TAL-CNT).
074200 724-EXIT.
074300     EXIT.
074400
074500 730-SEARCH-SPEC-TALLY.
074600     IF WS-SPEC-TAL-TEXT (WS-GOAL-SUB) =
074700        CLIN-SPECIALTY OF WS-OTHER-CLIN (WS-SPEC-SUB)
074800         ADD 1 TO WS-SPEC-TAL-COUNT (WS-GOAL-SUB)
074900         MOVE "Y" TO WS-FOUND-SW.
075000 730-EXIT.
075100     EXIT.
075200
075300 726-TALLY-ONE-CLIN-LANG.
075400     IF CLIN-LANGUAGE OF WS-OTHER-CLIN (WS-LANG-SUB) = SPACES
075500         GO TO 726-EXIT.
075600     MOVE "N" TO WS-FOUND-SW.
075700     PERFORM 732-SEARCH-LANG-TALLY THRU 732-EXIT
075800         VARYING WS-GOAL-SUB FROM 1 BY 1
075900         UNTIL WS-GOAL-SUB > WS-LANG-TAL-CNT OR WS-FOUND.
076000     IF NOT WS-FOUND AND WS-LANG-TAL-CNT < 10
076100         ADD 1 TO WS-LANG-TAL-CNT
076200         MOVE CLIN-LANGUAGE OF WS-OTHER-CLIN (WS-LANG-SUB)
076300             TO WS-LANG-TAL-TEXT (WS-LANG-TAL-CNT)
076400         MOVE 1 TO WS-LANG-TAL-COUNT (WS-LANG-TAL-CNT).
076500 726-EXIT.
076600     EXIT.
076700
076800 732-SEARCH-LANG-TALLY.
076900     IF WS-LANG-TAL-TEXT (WS-GOAL-SUB) =
077000        CLIN-LANGUAGE OF WS-OTHER-CLIN (WS-LANG-SUB)
077100         ADD 1 TO WS-LANG-TAL-COUNT (WS-GOAL-SUB)
077200         MOVE "Y" TO WS-FOUND-SW.
077300 732-EXIT.
077400     EXIT.
077500
077600 740-TEST-SPEC-REPEATS.
077700     IF WS-SPEC-TAL-COUNT (WS-SPEC-SUB) >=
077800        CFG-SPEC-HISTORY-REPEAT-MIN
077900         MOVE "Y" TO WS-SPEC-REPEATS-SW.
078000     IF WS-SPEC-TAL-COUNT (WS-SPEC-SUB) >= 2
078100         ADD 1 TO WS-TOPSET-CNT.
078200 740-EXIT.
078300     EXIT.
078400
078500 750-EXPERIENCE-MATCH.
078600     IF HIST-POSITIVE-CNT = ZERO
078700         MOVE .5000 TO WS-EXPER-COMP
078800         GO TO 750-EXIT.
078900     IF WS-POS-YEARS-CNT5 = ZERO
079000         MOVE .5000 TO WS-EXPER-COMP
079100         GO TO 750-EXIT.
079200
079300     COMPUTE WS-YEARS-DIFF =
079400         CLIN-YEARS-EXPERIENCE - WS-YEARS-MEAN5.
079500     IF WS-YEARS-DIFF < ZERO
079600         COMPUTE WS-YEARS-DIFF = WS-YEARS-DIFF * -1.
079700
079800     EVALUATE TRUE
079900         WHEN WS-YEARS-DIFF <= CFG-EXP-BAND-1-MAX
080000             MOVE CFG-EXP-BAND-1-SCORE TO WS-EXPER-COMP
080100         WHEN WS-YEARS-DIFF <= CFG-EXP-BAND-2-MAX
080200             MOVE CFG-EXP-BAND-2-SCORE TO WS-EXPER-COMP
080300         WHEN WS-YEARS-DIFF <= CFG-EXP-BAND-3-MAX
080400             MOVE CFG-EXP-BAND-3-SCORE TO WS-EXPER-COMP
080500         WHEN OTHER
080600             MOVE CFG-EXP-BAND-4-SCORE TO WS-EXPER-COMP
080700     END-EVALUATE.
080800 750-EXIT.
080900     EXIT.
081000
081100 800-SUCCESS-PREDICTION.
081200     IF NOT HIST-HAS-HISTORY
081300         MOVE .5000 TO WS-SUCCESS-COMP
081400         GO TO 800-EXIT.
081500
081600     MOVE ZERO TO WS-PREF-SUM.
081700     MOVE ZERO TO WS-WGT-TOTAL.
081800
081900     IF CLIN-AVG-RATING > ZERO
082000         COMPUTE WS-PREF-SUM =
082100             WS-PREF-SUM + ((CLIN-AVG-RATING / 5.0000) * .2000)
082200         ADD .2000 TO WS-WGT-TOTAL.
082300
082400     COMPUTE WS-PREF-SUM =
082500         WS-PREF-SUM + (CLIN-RETENTION-RATE * .3000).
082600     ADD .3000 TO WS-WGT-TOTAL.
082700
082800     COMPUTE WS-PREF-SUM = WS-PREF-SUM + (WS-SPEC-COMP * .3000).
082900     ADD .3000 TO WS-WGT-TOTAL.
083000
083100     IF WS-SIM-CNT5 > ZERO
083200         COMPUTE WS-PREF-SUM =
083300             WS-PREF-SUM + (WS-SIM-SUM5 * .2000)
083400     ELSE
083500         COMPUTE WS-PREF-SUM = WS-PREF-SUM + (.5000 * .2000).
083600     ADD .2000 TO WS-WGT-TOTAL.
083700
083800     IF WS-WGT-TOTAL = ZERO
083900         MOVE .5000 TO WS-SUCCESS-COMP
084000     ELSE
084100         COMPUTE WS-SUCCESS-COMP ROUNDED =
084200             WS-PREF-SUM / WS-WGT-TOTAL.
084300     IF WS-SUCCESS-COMP > 1.0000
084400         MOVE 1.0000 TO WS-SUCCESS-COMP.
084500 800-EXIT.
084600     EXIT.
084700
084800 900-WEIGHT-SELECT.
084900     IF REQ-IS-URGENT
085000         MOVE CFG-WGT-U-AVAIL TO WS-WGT-AVAIL
085100         MOVE CFG-WGT-U-INSUR TO WS-WGT-INSUR
085200         MOVE CFG-WGT-U-SPEC  TO WS-WGT-SPEC
085300         MOVE CFG-WGT-U-LOAD  TO WS-WGT-LOAD
085400         MOVE CFG-WGT-U-PREF  TO WS-WGT-PREF
085500     ELSE
085600         MOVE CFG-WGT-F-AVAIL TO WS-WGT-AVAIL
085700         MOVE CFG-WGT-F-INSUR TO WS-WGT-INSUR
085800         MOVE CFG-WGT-F-SPEC  TO WS-WGT-SPEC
085900         MOVE CFG-WGT-F-LOAD  TO WS-WGT-LOAD
086000         MOVE CFG-WGT-F-PREF  TO WS-WGT-PREF.
086100 900-EXIT.
086200     EXIT.
086300
086400 910-HISTORY-ADAPT-WEIGHTS.
086500     IF HIST-POSITIVE-CNT = ZERO
086600         GO TO 910-EXIT.
086700     IF WS-ALL-SAME-GENDER
086800         COMPUTE WS-WGT-PREF ROUNDED =
086900             WS-WGT-PREF * CFG-PREF-HISTORY-GENDER-MULT.
087000     IF WS-SPEC-REPEATS
087100         COMPUTE WS-WGT-SPEC ROUNDED =
087200             WS-WGT-SPEC * CFG-SPEC-HISTORY-REPEAT-MULT.
087300 910-EXIT.
087400     EXIT.
087500
087600 920-RENORMALIZE-5.
087700     COMPUTE WS-WGT-TOTAL = WS-WGT-AVAIL + WS-WGT-INSUR +
087800         WS-WGT-SPEC + WS-WGT-LOAD + WS-WGT-PREF.
087900     IF WS-WGT-TOTAL = ZERO
088000         GO TO 920-EXIT.
088100     COMPUTE WS-WGT-AVAIL ROUNDED = WS-WGT-AVAIL / WS-WGT-TOTAL.
088200     COMPUTE WS-WGT-INSUR ROUNDED = WS-WGT-INSUR / WS-WGT-TOTAL.
088300     COMPUTE WS-WGT-SPEC  ROUNDED = WS-WGT-SPEC  / WS-WGT-TOTAL.
088400     COMPUTE WS-WGT-LOAD  ROUNDED = WS-WGT-LOAD  / WS-WGT-TOTAL.
088500     COMPUTE WS-WGT-PREF  ROUNDED = WS-WGT-PREF  / WS-WGT-TOTAL.
088600 920-EXIT.
088700     EXIT.
088800
088900 930-SCORE-STRATEGY-A.
089000     COMPUTE WS-ADJ-BASIC ROUNDED =
089100         (WS-WGT-AVAIL * WS-AVAIL-COMP) +
089200         (WS-WGT-INSUR * WS-INSUR-COMP) +
089300         (WS-WGT-SPEC  * WS-SPEC-COMP)  +
089400         (WS-WGT-LOAD  * WS-LOAD-COMP)  +
089500         (WS-WGT-PREF  * WS-PREF-BASIC).
089600     MOVE WS-ADJ-BASIC TO SCR-BASE-SCORE.
089700     MOVE WS-ADJ-BASIC TO SCR-FINAL-SCORE.
089800 930-EXIT.
089900     EXIT.
090000
090100 940-ADD-DEMO-WEIGHT-RENORM6.
090200     MOVE CFG-WEIGHT-DEMOGRAPHICS TO WS-WGT-DEMO.
090300     COMPUTE WS-WGT-TOTAL = WS-WGT-AVAIL + WS-WGT-INSUR +
090400         WS-WGT-SPEC + WS-WGT-LOAD + WS-WGT-PREF + WS-WGT-DEMO.
090500     IF WS-WGT-TOTAL = ZERO
090600         GO TO 940-EXIT.
090700     COMPUTE WS-WGT-AVAIL ROUNDED = WS-WGT-AVAIL / WS-WGT-TOTAL.
090800     COMPUTE WS-WGT-INSUR ROUNDED = WS-WGT-INSUR / WS-WGT-TOTAL.
090900     COMPUTE WS-WGT-SPEC  ROUNDED = WS-WGT-SPEC  / WS-WGT-TOTAL.
091000     COMPUTE WS-WGT-LOAD  ROUNDED = WS-WGT-LOAD  / WS-WGT-TOTAL.
091100     COMPUTE WS-WGT-PREF  ROUNDED = WS-WGT-PREF  / WS-WGT-TOTAL.
091200     COMPUTE WS-WGT-DEMO  ROUNDED = WS-WGT-DEMO  / WS-WGT-TOTAL.
091300 940-EXIT.
091400     EXIT.
091500
091600 950-SCORE-STRATEGY-B.
091700     COMPUTE WS-ADJ-ENHANCED ROUNDED =
091800         (WS-WGT-AVAIL * WS-AVAIL-COMP) +
091900         (WS-WGT-INSUR * WS-INSUR-COMP) +
092000         (WS-WGT-SPEC  * WS-SPEC-COMP)  +
092100         (WS-WGT-LOAD  * WS-LOAD-COMP)  +
092200         (WS-WGT-PREF  * WS-PREF-ENH)   +
092300         (WS-WGT-DEMO  * WS-DEMO-COMP).
092400     IF WS-ADJ-ENHANCED > 1.0000
092500         MOVE 1.0000 TO WS-ADJ-ENHANCED.
092600     MOVE WS-ADJ-ENHANCED TO SCR-BASE-SCORE.
092700     MOVE WS-ADJ-ENHANCED TO SCR-FINAL-SCORE.
092800 950-EXIT.
092900     EXIT.
093000
093100 960-SCORE-STRATEGY-C.
093200     COMPUTE WS-ADJ-ML ROUNDED =
093300         (WS-WGT-AVAIL * WS-AVAIL-COMP) +
093400         (WS-WGT-INSUR * WS-INSUR-COMP) +
093500         (WS-WGT-SPEC  * WS-SPEC-COMP)  +
093600         (WS-WGT-LOAD  * WS-LOAD-COMP)  +
093700         (WS-WGT-PREF  * WS-PREF-ML)    +
093800         (WS-WGT-DEMO  * WS-DEMO-COMP).
093900     IF WS-ADJ-ML > 1.0000
094000         MOVE 1.0000 TO WS-ADJ-ML.
094100     MOVE WS-ADJ-ML TO SCR-BASE-SCORE.
094200
094300     COMPUTE SCR-FINAL-SCORE ROUNDED =
094400         (WS-ADJ-ML + (WS-EXPER-COMP * CFG-WEIGHT-EXPERIENCE) +
094500          (WS-SUCCESS-COMP * CFG-WEIGHT-SUCCESS))
094600             / CFG-STRATC-DIVISOR.
094700 960-EXIT.
094800     EXIT.
094900
095000 1000-BASIC-ADJUSTMENTS.
095100     IF CLIN-IS-NEW
095200         COMPUTE SCR-FINAL-SCORE ROUNDED =
095300             SCR-FINAL-SCORE * CFG-NEW-CLIN-BOOST.
095400     IF WS-LOAD-RATIO > CFG-OVERLOAD-RATIO-THRESH
095500         COMPUTE SCR-FINAL-SCORE ROUNDED =
095600             SCR-FINAL-SCORE * CFG-OVERLOAD-PENALTY.
095700 1000-EXIT.
095800     EXIT.
095900
096000 1100-ENHANCED-ADJUSTMENTS.
096100     IF CLIN-AVG-RATING >= CFG-RATING-BOOST-THRESH
096200         COMPUTE SCR-FINAL-SCORE ROUNDED =
096300             SCR-FINAL-SCORE * CFG-RATING-BOOST-FACTOR.
096400     IF REQ-GENDER-PREF NOT = SPACES
096500        AND WS-GENDER-MATCHED
096600        AND REQ-EXP-FIRST-TIME
096700         COMPUTE SCR-FINAL-SCORE ROUNDED =
096800             SCR-FINAL-SCORE * CFG-CRIT-PREF-BOOST-FACTOR.
096900 1100-EXIT.
097000     EXIT.
097100
097200 1200-ML-ADJUSTMENTS.
097300     PERFORM 1210-REJECTION-RISK-SCAN THRU 1210-EXIT.
097400     IF WS-REJ-MAX-SIM > CFG-REJECT-RISK-SIM-THRESH
097500         COMPUTE SCR-FINAL-SCORE ROUNDED =
097600             SCR-FINAL-SCORE * CFG-REJECT-RISK-PENALTY.
097700     IF CLIN-AVG-RATING >= CFG-TRENDING-RATING-THRESH
097800        AND CLIN-RETENTION-RATE >= CFG-TRENDING-RETENTION-THRESH
097900         COMPUTE SCR-FINAL-SCORE ROUNDED =
098000             SCR-FINAL-SCORE * CFG-TRENDING-BOOST-FACTOR.
098100 1200-EXIT.
098200     EXIT.
098300
098400 1210-REJECTION-RISK-SCAN.
098500     MOVE ZERO TO WS-REJ-MAX-SIM.
098600     IF HIST-REJECTED-CNT = ZERO
098700         GO TO 1210-EXIT.
098800     MOVE HIST-REJECTED-CNT TO WS-REJ-LIMIT.
098900     IF WS-REJ-LIMIT > 3
099000         MOVE 3 TO WS-REJ-LIMIT.
099100     PERFORM 1212-TEST-ONE-REJECTED THRU 1212-EXIT
099200         VARYING WS-REJ-SUB FROM 1 BY 1
099300         UNTIL WS-REJ-SUB > WS-REJ-LIMIT.
099400 1210-EXIT.
099500     EXIT.
099600
099700 1212-TEST-ONE-REJECTED.
099800     MOVE HIST-REJECTED-CLIN (WS-REJ-SUB) TO WS-LOOKUP-ID.
099900     PERFORM 1900-FIND-CLIN-IN-ROSTER THRU 1900-EXIT.
100000     IF NOT WS-LOOKUP-FOUND
100100         GO TO 1212-EXIT.
100200     CALL "CLNSIM" USING CLIN-MASTER-REC WS-OTHER-CLIN
100300                          WS-SIM-RESULT.
100400     IF WS-SIM-RESULT > WS-REJ-MAX-SIM
100500         MOVE WS-SIM-RESULT TO WS-REJ-MAX-SIM.
100600 1212-EXIT.
100700     EXIT.
100800
100900 1300-CAP-FINAL-SCORE.
101000     IF SCR-FINAL-SCORE > 1.0000
101100         MOVE 1.0000 TO SCR-FINAL-SCORE.
101200     IF SCR-FINAL-SCORE < ZERO
101300         MOVE ZERO TO SCR-FINAL-SCORE.
101400 1300-EXIT.
101500     EXIT.
101600
101700 1400-PREF-PATTERN-MATCH.
101800****** MOST-FREQUENT GENDER EQUALS CLINICIAN'S -> 1.0 ELSE 0.5;
101900****** SHARED LANGUAGE SEEN >= 2 TIMES -> 1.0 ELSE 0.3;
102000****** YEARS WITHIN 3 OF THE MEAN -> 1.0, WITHIN 6 -> 0.7, ELSE
102100****** 0.4; SPECIALTY OVERLAP WITH THE REPEAT-SET -> RATIO ELSE
102200****** 0.3.  MEAN OF THE FOUR SUB-SCORES.
102300     MOVE ZERO TO WS-PATT-SUM.
102400     MOVE ZERO TO WS-PATT-CNT.
102500
102600     MOVE SPACES TO WS-MOST-FREQ-GENDER.
102700     MOVE ZERO TO WS-MOST-FREQ-GCNT.
102800     IF WS-POS-GENDER-F-CNT > WS-MOST-FREQ-GCNT
102900         MOVE "F" TO WS-MOST-FREQ-GENDER
103000         MOVE WS-POS-GENDER-F-CNT TO WS-MOST-FREQ-GCNT.
103100     IF WS-POS-GENDER-M-CNT > WS-MOST-FREQ-GCNT
103200         MOVE "M" TO WS-MOST-FREQ-GENDER
103300         MOVE WS-POS-GENDER-M-CNT TO WS-MOST-FREQ-GCNT.
103400     IF WS-POS-GENDER-N-CNT > WS-MOST-FREQ-GCNT
103500         MOVE "N" TO WS-MOST-FREQ-GENDER
103600         MOVE WS-POS-GENDER-N-CNT TO WS-MOST-FREQ-GCNT.
103700     IF WS-MOST-FREQ-GENDER = CLIN-GENDER
103800         ADD 1.0000 TO WS-PATT-SUM
103900     ELSE
104000         ADD .5000 TO WS-PATT-SUM.
104100     ADD 1 TO WS-PATT-CNT.
104200
104300     MOVE "N" TO WS-FOUND-SW.
104400     PERFORM 1420-TEST-SHARED-LANG THRU 1420-EXIT
104500         VARYING WS-LANG-SUB FROM 1 BY 1
104600         UNTIL WS-LANG-SUB > 3 OR WS-FOUND.
104700     IF WS-FOUND
104800         ADD 1.0000 TO WS-PATT-SUM
104900     ELSE
105000         ADD .3000 TO WS-PATT-SUM.
105100     ADD 1 TO WS-PATT-CNT.
105200
105300     IF WS-POS-YEARS-CNT10 > ZERO
105400         COMPUTE WS-YEARS-DIFF =
105500             CLIN-YEARS-EXPERIENCE - WS-YEARS-MEAN10
105600         IF WS-YEARS-DIFF < ZERO
105700             COMPUTE WS-YEARS-DIFF = WS-YEARS-DIFF * -1
105800         END-IF
105900         EVALUATE TRUE
106000             WHEN WS-YEARS-DIFF <= 3
106100                 ADD 1.0000 TO WS-PATT-SUM
106200             WHEN WS-YEARS-DIFF <= 6
106300                 ADD .7000 TO WS-PATT-SUM
106400             WHEN OTHER
106500                 ADD .4000 TO WS-PATT-SUM
106600         END-EVALUATE
106700         ADD 1 TO WS-PATT-CNT.
106800
106900     IF WS-TOPSET-CNT > ZERO
107000         MOVE ZERO TO WS-OVERLAP-CNT
107100         PERFORM 1440-TEST-TOPSET-OVERLAP THRU 1440-EXIT
107200             VARYING WS-SPEC-SUB FROM 1 BY 1
107300             UNTIL WS-SPEC-SUB > 6
107400         IF WS-OVERLAP-CNT = ZERO
107500             ADD .3000 TO WS-PATT-SUM
107600         ELSE
107700             COMPUTE WS-PATT-RATIO ROUNDED =
107800                 (WS-OVERLAP-CNT / WS-TOPSET-CNT) * 1.5000
107900             IF WS-PATT-RATIO > 1.0000
108000                 MOVE 1.0000 TO WS-PATT-RATIO
108100             END-IF
108200             ADD WS-PATT-RATIO TO WS-PATT-SUM
108300         END-IF
108400         ADD 1 TO WS-PATT-CNT.
108500
108600     IF WS-PATT-CNT = ZERO
108700         MOVE .5000 TO WS-PATT-SUM
108800     ELSE
108900         COMPUTE WS-PATT-SUM ROUNDED = WS-PATT-SUM / WS-PATT-CNT.
109000 1400-EXIT.
109100     EXIT.
109200
109300 1420-TEST-SHARED-LANG.
109400     IF CLIN-LANGUAGE (WS-LANG-SUB) = SPACES
109500         GO TO 1420-EXIT.
109600     PERFORM 1430-SEARCH-LANG-REPEAT THRU 1430-EXIT
109700         VARYING WS-GOAL-SUB FROM 1 BY 1
109800         UNTIL WS-GOAL-SUB > WS-LANG-TAL-CNT OR WS-FOUND.
109900 1420-EXIT.
110000     EXIT.
110100
110200 1430-SEARCH-LANG-REPEAT.
110300     IF WS-LANG-TAL-TEXT (WS-GOAL-SUB) =
110400             CLIN-LANGUAGE (WS-LANG-SUB)
110500        AND WS-LANG-TAL-COUNT (WS-GOAL-SUB) >= 2
110600         MOVE "Y" TO WS-FOUND-SW.
110700 1430-EXIT.
110800     EXIT.
110900
111000 1440-TEST-TOPSET-OVERLAP.
111100     IF CLIN-SPECIALTY (WS-SPEC-SUB) = SPACES
111200         GO TO 1440-EXIT.
111300     PERFORM 1450-SEARCH-TOPSET THRU 1450-EXIT
111400         VARYING WS-GOAL-SUB FROM 1 BY 1
111500         UNTIL WS-GOAL-SUB > WS-SPEC-TAL-CNT.
111600 1440-EXIT.
111700     EXIT.
111800
111900 1450-SEARCH-TOPSET.
112000     IF WS-SPEC-TAL-TEXT (WS-GOAL-SUB) =
112100             CLIN-SPECIALTY (WS-SPEC-SUB)
112200        AND WS-SPEC-TAL-COUNT (WS-GOAL-SUB) >= 2
112300         ADD 1 TO WS-OVERLAP-CNT.
112400 1450-EXIT.
112500     EXIT.
112600
112700 1900-FIND-CLIN-IN-ROSTER.
112800     MOVE "N" TO WS-LOOKUP-FOUND-SW.
112900     IF CLIN-TAB-CNT = ZERO
113000         GO TO 1900-EXIT.
113100     PERFORM 1910-TEST-ONE-ROSTER-ROW THRU 1910-EXIT
113200         VARYING WS-ROSTER-SUB FROM 1 BY 1
113300         UNTIL WS-ROSTER-SUB > CLIN-TAB-CNT OR WS-LOOKUP-FOUND.
113400 1900-EXIT.
113500     EXIT.
113600
113700 1910-TEST-ONE-ROSTER-ROW.
113800     MOVE CLIN-TAB-REC (WS-ROSTER-SUB) TO WS-OTHER-CLIN.
113900     IF CLIN-ID OF WS-OTHER-CLIN = WS-LOOKUP-ID
114000         MOVE "Y" TO WS-LOOKUP-FOUND-SW.
114100 1910-EXIT.
114200     EXIT.
