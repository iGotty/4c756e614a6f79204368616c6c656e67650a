000100******************************************************************
000200* MATCH-REPORT LINE LAYOUTS AND RUN CONTROL TOTALS               *
000300*        COPYLIB MEMBER MATCHLIN                                 *
000400*        USED BY MATCHRUN ONLY                                   *
000500******************************************************************
000600* MATCH-REPORT IS A 193-BYTE PRINT FILE - ONE HEADER PER         *
000700* REQUEST, ONE DETAIL PER RANKED MATCH, ONE TRAILER PER REQUEST, *
000800* AND A CONTROL-TOTAL SUMMARY BLOCK AT END OF RUN.               *
000900******************************************************************
001000 01  RPT-BLANK-LINE                  PIC X(193) VALUE SPACES.
001100
001200 01  RPT-HEADER-LINE.
001300     05  FILLER                      PIC X(01) VALUE SPACES.
001400     05  FILLER                      PIC X(10) VALUE "REQUEST - ".
001500     05  HDR-USER-ID-O               PIC X(12).
001600     05  FILLER                      PIC X(08) VALUE "  TYPE: ".
001700     05  HDR-TYPE-DESC-O             PIC X(09).
001800     05  FILLER                      PIC X(09) VALUE "  STATE: ".
001900     05  HDR-STATE-O                 PIC X(02).
002000     05  FILLER                      PIC X(08) VALUE "  APPT: ".
002100     05  HDR-APPT-DESC-O             PIC X(10).
002200     05  FILLER                 PIC X(11) VALUE "  URGENCY: ".
002300     05  HDR-URGENCY-DESC-O          PIC X(08).
002400     05  FILLER                 PIC X(12) VALUE "  STRATEGY: ".
002500     05  HDR-STRATEGY-O              PIC X(20).
002600     05  FILLER                      PIC X(13) VALUE SPACES.
002700
002800 01  RPT-COLM-HDR-LINE.
002900     05  FILLER                      PIC X(01) VALUE SPACES.
003000     05  FILLER                      PIC X(05) VALUE "RANK ".
003100     05  FILLER                 PIC X(13) VALUE "CLINICIAN-ID ".
003200     05  FILLER                 PIC X(31) VALUE
003300         "CLINICIAN-NAME                ".
003400     05  FILLER                      PIC X(07) VALUE "SCORE  ".
003500     05  FILLER                      PIC X(07) VALUE "AVAIL  ".
003600     05  FILLER                      PIC X(07) VALUE "INSUR  ".
003700     05  FILLER                      PIC X(07) VALUE "SPEC   ".
003800     05  FILLER                      PIC X(07) VALUE "PREF   ".
003900     05  FILLER                      PIC X(07) VALUE "LOAD   ".
004000     05  FILLER                      PIC X(10) VALUE "CONFIDENCE".
004100     05  FILLER                      PIC X(31) VALUE SPACES.
004200
004300 01  RPT-DETAIL-LINE.
004400     05  FILLER                      PIC X(01) VALUE SPACES.
004500     05  DTL-RANK-O                  PIC Z9.
004600     05  FILLER                      PIC X(03) VALUE SPACES.
004700     05  DTL-CLIN-ID-O               PIC X(12).
004800     05  FILLER                      PIC X(01) VALUE SPACES.
004900     05  DTL-CLIN-NAME-O             PIC X(30).
005000     05  FILLER                      PIC X(01) VALUE SPACES.
005100     05  DTL-SCORE-O                 PIC 9.9999.
005200     05  FILLER                      PIC X(01) VALUE SPACES.
005300     05  DTL-AVAIL-O                 PIC 9.9999.
005400     05  FILLER                      PIC X(01) VALUE SPACES.
005500     05  DTL-INSUR-O                 PIC 9.9999.
005600     05  FILLER                      PIC X(01) VALUE SPACES.
005700     05  DTL-SPEC-O                  PIC 9.9999.
005800     05  FILLER                      PIC X(01) VALUE SPACES.
005900     05  DTL-PREF-O                  PIC 9.9999.
006000     05  FILLER                      PIC X(01) VALUE SPACES.
006100     05  DTL-LOAD-O                  PIC 9.9999.
006200     05  FILLER                      PIC X(02) VALUE SPACES.
006300     05  DTL-CONFIDENCE-O            PIC X(09).
006400     05  FILLER                      PIC X(01) VALUE SPACES.
006500     05  DTL-REASONS-O               PIC X(90).
006600
006700 01  RPT-TRAILER-LINE.
006800     05  FILLER                      PIC X(01) VALUE SPACES.
006900     05  FILLER                      PIC X(19)
007000             VALUE "  MATCHES RETURNED ".
007100     05  TRL-MATCH-COUNT-O           PIC ZZ9.
007200     05  FILLER                      PIC X(110) VALUE SPACES.
007300
007400 01  RPT-SUMMARY-LINE-1.
007500     05  FILLER                      PIC X(01) VALUE SPACES.
007600     05  FILLER                      PIC X(30)
007700             VALUE "MATCH ENGINE RUN CONTROL TOTALS".
007800     05  FILLER                      PIC X(102) VALUE SPACES.
007900
008000 01  RPT-SUMMARY-LINE-2.
008100     05  FILLER                      PIC X(01) VALUE SPACES.
008200     05  FILLER                      PIC X(26)
008300             VALUE "REQUESTS READ . . . . . . ".
008400     05  SUM-REQS-READ-O             PIC ZZZ,ZZ9.
008500     05  FILLER                      PIC X(99) VALUE SPACES.
008600
008700 01  RPT-SUMMARY-LINE-3.
008800     05  FILLER                      PIC X(01) VALUE SPACES.
008900     05  FILLER                      PIC X(26)
009000             VALUE "REQUESTS - ZERO MATCHES .  ".
009100     05  SUM-REQS-ZERO-O             PIC ZZZ,ZZ9.
009200     05  FILLER                      PIC X(99) VALUE SPACES.
009300
009400 01  RPT-SUMMARY-LINE-4.
009500     05  FILLER                      PIC X(01) VALUE SPACES.
009600     05  FILLER                      PIC X(26)
009700             VALUE "MATCH LINES WRITTEN  . .  ".
009800     05  SUM-MATCHES-O               PIC ZZZ,ZZ9.
009900     05  FILLER                      PIC X(99) VALUE SPACES.
010000
010100 01  RPT-SUMMARY-LINE-5.
010200     05  FILLER                      PIC X(01) VALUE SPACES.
010300     05  FILLER                      PIC X(26)
010400             VALUE "ANONYMOUS REQUESTS  . . .  ".
010500     05  SUM-TYPE-A-O                PIC ZZZ,ZZ9.
010600     05  FILLER                      PIC X(99) VALUE SPACES.
010700
010800 01  RPT-SUMMARY-LINE-6.
010900     05  FILLER                      PIC X(01) VALUE SPACES.
011000     05  FILLER                      PIC X(26)
011100             VALUE "BASIC REQUESTS . . . . . .  ".
011200     05  SUM-TYPE-B-O                PIC ZZZ,ZZ9.
011300     05  FILLER                      PIC X(99) VALUE SPACES.
011400
011500 01  RPT-SUMMARY-LINE-7.
011600     05  FILLER                      PIC X(01) VALUE SPACES.
011700     05  FILLER                      PIC X(26)
011800             VALUE "COMPLETE REQUESTS  . . . .  ".
011900     05  SUM-TYPE-C-O                PIC ZZZ,ZZ9.
012000     05  FILLER                      PIC X(99) VALUE SPACES.
012100
012200 01  RPT-SUMMARY-LINE-8.
012300     05  FILLER                      PIC X(01) VALUE SPACES.
012400     05  FILLER                      PIC X(26)
012500             VALUE "GRAND AVERAGE MATCH SCORE   ".
012600     05  SUM-AVG-SCORE-O             PIC 9.9999.
012700     05  FILLER                      PIC X(100) VALUE SPACES.
012800
012900******************************************************************
013000* RUN CONTROL-TOTAL ACCUMULATORS                                 *
013100******************************************************************
013200 01  RUN-TOTALS.
013300     05  RUN-REQS-READ               PIC S9(07) COMP.
013400     05  RUN-REQS-ZERO-MATCH         PIC S9(07) COMP.
013500     05  RUN-MATCH-LINES             PIC S9(07) COMP.
013600     05  RUN-TYPE-A-CNT              PIC S9(07) COMP.
013700     05  RUN-TYPE-B-CNT              PIC S9(07) COMP.
013800     05  RUN-TYPE-C-CNT              PIC S9(07) COMP.
013900     05  RUN-SCORE-TOTAL             PIC S9(07)V9(4) COMP-3.
014000     05  RUN-AVG-SCORE               PIC 9V9(4).
