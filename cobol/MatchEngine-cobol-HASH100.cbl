000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HASH100.
000400 AUTHOR. R KOWALCZYK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS ROUTINE REPLACES THE OLD "CALL A DIGEST LIBRARY"
001300*          SIMULATION THAT THE MATCH ENGINE USED TO FAKE AN
001400*          INSURANCE-NETWORK LOOKUP.  GIVEN ANY CONCATENATED KEY
001500*          TEXT IT RETURNS A REPEATABLE NUMBER 0-99 SO THE SAME
001600*          CLINICIAN/INSURANCE OR CLINICIAN/SLOT PAIR ALWAYS
001700*          HASHES THE SAME WAY ACROSS RUNS AND ACROSS MACHINES.
001800*
001900******************************************************************
002000* CHANGE LOG                                                     *
002100*                                                                *
002200* 031197  RAK  ????? ORIGINAL HASH100 WRITTEN FOR MTCHSCOR'S     *
002300*              INSURANCE-ACCEPTANCE SIMULATION.                  *
002400* 041597  RAK  00118 ADDED THE NEW-CLINICIAN SIMULATION CALLER   *   00118
002500*              (MTCHSCOR PASSES "...NEW" AS THE KEY SUFFIX).     *   00118
002600* 061297  DMP  00142 TIME-SLOT OVERLAP NOW CALLS THIS SAME       *   00142
002700*              ROUTINE INSTEAD OF ITS OWN COPY - ONE HASH TO     *   00142
002800*              MAINTAIN.                                        *    00142
002900* 092297  RAK  00167 TRAILING-BLANK TRIM WAS SHORT BY ONE BYTE   *   00167
003000*              ON A FULL 40-CHAR KEY - FIXED LENGTH TEST.        *   00167
003100* 021098  DMP  00201 COLLATING TABLE REBUILT AFTER THE YEAR-2000 *   00201
003200*              READINESS REVIEW FLAGGED THE OLD EBCDIC-ONLY      *   00201
003300*              TABLE AS A PORTABILITY RISK ON THE NEW BOXES.     *   00201
003400* 030599  RAK  00214 NO FUNCTIONAL CHANGE - RECOMPILED UNDER THE *   00214
003500*              Y2K BASELINE COMPILER, DATE FIELDS UNCHANGED.     *   00214
003600* 081403  DMP  00256 MODULUS CONSTANTS MOVED TO 77-LEVELS SO QA  *   00256
003700*              CAN POINT AT THEM DURING AUDIT WITHOUT A DIFF.    *   00256
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WS-COLLATE-BYTES.
005100     05  FILLER PIC X(256) VALUE
005200         X'000102030405060708090A0B0C0D0E0F101112131415161718191A1
005300-        'B1C1D1E1F202122232425262728292A2B2C2D2E2F303132333435363
005400-        '738393A3B3C3D3E3F404142434445464748494A4B4C4D4E4F5051525
005500-        '35455565758595A5B5C5D5E5F606162636465666768696A6B6C6D6E6
005600-        'F707172737475767778797A7B7C7D7E7F808182838485868788898A8
005700-        'B8C8D8E8F909192939495969798999A9B9C9D9E9FA0A1A2A3A4A5A6A
005800-        '7A8A9AAABACADAEAFB0B1B2B3B4B5B6B7B8B9BABBBCBDBEBFC0C1C2C
005900-        '3C4C5C6C7C8C9CACBCCCDCECFD0D1D2D3D4D5D6D7D8D9DADBDCDDDED
006000-        'FE0E1E2E3E4E5E6E7E8E9EAEBECEDEEEFF0F1F2F3F4F5F6F7F8F9FAF
006100-        'BFCFDFEFF'.
006200 01  WS-COLLATE-REDEF REDEFINES WS-COLLATE-BYTES.
006300     05  WS-COLLATE-CHAR         PIC X(01) OCCURS 256 TIMES.
006400
006500****** MULTIPLIER AND MODULUS CONSTANTS - SEE 081403 CHANGE ABOVE
006600 77  WS-MULTIPLIER               PIC 9(04) COMP VALUE 31.
006700 77  WS-MODULUS-1                PIC 9(04) COMP VALUE 9973.
006800 77  WS-MODULUS-2                PIC 9(03) COMP VALUE 100.
006900
007000 01  WS-WORK-TEXT                PIC X(40).
007100 01  WS-WORK-TEXT-R REDEFINES WS-WORK-TEXT.
007200     05  WS-WORK-CHAR            PIC X(01) OCCURS 40 TIMES.
007300 01  WS-REV-TEXT                 PIC X(40).
007400
007500 01  WS-WORK-COUNTS.
007600     05  WS-TRIM-LEN             PIC 9(02) COMP.
007700     05  WS-LEADING-SP           PIC 9(02) COMP.
007800     05  WS-SUB                  PIC 9(02) COMP.
007900     05  WS-COLL-SUB             PIC 9(03) COMP.
008000     05  WS-CHAR-VALUE           PIC 9(03) COMP.
008100
008200 01  WS-H-ACCUM                  PIC 9(09) COMP.
008300 01  WS-H-ACCUM-D REDEFINES WS-H-ACCUM.
008400     05  FILLER                  PIC 9(04).
008500     05  WS-H-ACCUM-LOW          PIC 9(05).
008600 01  WS-H-PRODUCT                PIC 9(09) COMP.
008700 01  WS-DIVIDE-QUOT              PIC 9(09) COMP.
008800
008900 LINKAGE SECTION.
009000 01  HASH100-PARMS.
009100     05  HASH-INPUT-TEXT         PIC X(40).
009200     05  HASH-RESULT             PIC 9(03).
009300
009400 PROCEDURE DIVISION USING HASH100-PARMS.
009500 000-HOUSEKEEPING.
009600     MOVE HASH-INPUT-TEXT TO WS-WORK-TEXT.
009700     MOVE FUNCTION REVERSE(WS-WORK-TEXT) TO WS-REV-TEXT.
009800     INSPECT WS-REV-TEXT TALLYING WS-LEADING-SP
009900             FOR LEADING SPACES.
010000     COMPUTE WS-TRIM-LEN = 40 - WS-LEADING-SP.
010100     MOVE ZERO TO WS-H-ACCUM.
010200
010300     IF WS-TRIM-LEN > ZERO
010400         PERFORM 100-HASH-ONE-CHAR THRU 100-EXIT
010500             VARYING WS-SUB FROM 1 BY 1
010600             UNTIL WS-SUB > WS-TRIM-LEN.
010700
010800     DIVIDE WS-H-ACCUM BY WS-MODULUS-2
010900         GIVING WS-DIVIDE-QUOT REMAINDER HASH-RESULT.
011000     GOBACK.
011100
011200 100-HASH-ONE-CHAR.
011300****** LOOK UP THE BYTE'S 0-255 RANK IN THE COLLATING TABLE SO
011400****** THE HASH COMES OUT THE SAME ON ASCII AND EBCDIC BOXES
011500     MOVE 1 TO WS-COLL-SUB.
011600     PERFORM 110-FIND-COLLATE-POS THRU 110-EXIT
011700         UNTIL WS-COLLATE-CHAR(WS-COLL-SUB) =
011800               WS-WORK-CHAR(WS-SUB)
011900            OR WS-COLL-SUB > 256.
012000     COMPUTE WS-CHAR-VALUE = WS-COLL-SUB - 1.
012100
012200     COMPUTE WS-H-PRODUCT =
012300         (WS-H-ACCUM * WS-MULTIPLIER) + WS-CHAR-VALUE.
012400     DIVIDE WS-H-PRODUCT BY WS-MODULUS-1
012500         GIVING WS-DIVIDE-QUOT REMAINDER WS-H-ACCUM.
012600 100-EXIT.
012700     EXIT.
012800
012900 110-FIND-COLLATE-POS.
013000     IF WS-COLLATE-CHAR(WS-COLL-SUB) = WS-WORK-CHAR(WS-SUB)
013100         GO TO 110-EXIT.
013200     ADD 1 TO WS-COLL-SUB.
013300 110-EXIT.
013400     EXIT.
