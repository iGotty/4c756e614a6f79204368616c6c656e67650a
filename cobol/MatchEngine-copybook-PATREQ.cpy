000100******************************************************************
000200* PATIENT MATCH REQUEST RECORD LAYOUT                            *
000300*        COPYLIB MEMBER PATREQ                                   *
000400*        USED BY MATCHRUN / MTCHSCOR / MTCHCLUS                  *
000500******************************************************************
000600* ONE ENTRY PER INCOMING MATCH REQUEST.  THE WHOLE FILE IS READ  *
000700* INTO THE IN-CORE REQ-TABLE (COPYLIB MEMBER REQTBL) BY MATCHRUN *
000800* PARAGRAPH 070-LOAD-REQUEST-TABLE BEFORE THE MAIN REQUEST LOOP  *
000900* BEGINS - REQUESTS ARE STILL PROCESSED IN ARRIVAL (TABLE) ORDER,*
001000* BUT PRELOADING GIVES THE CLUSTERING SIMILAR-USER SEARCH A POOL *
001100* OF OTHER BASIC/COMPLETE REQUESTS TO SCAN AGAINST.              *
001200******************************************************************
001300 01  REQ-MASTER-REC.
001400     05  REQ-USER-ID                 PIC X(12).
001500     05  REQ-REG-TYPE                PIC X(01).
001600         88  REQ-TYPE-ANON               VALUE "A".
001700         88  REQ-TYPE-BASIC              VALUE "B".
001800         88  REQ-TYPE-COMPLETE           VALUE "C".
001900     05  REQ-PREF-STATE              PIC X(02).
002000     05  REQ-INSURANCE               PIC X(15).
002100     05  REQ-APPT-TYPE               PIC X(01).
002200         88  REQ-APPT-IS-THERAPY         VALUE "T".
002300         88  REQ-APPT-IS-MEDICATION      VALUE "M".
002400     05  REQ-LANGUAGE                PIC X(10).
002500     05  REQ-GENDER-PREF             PIC X(01).
002600     05  REQ-CLINICAL-NEEDS.
002700         10  REQ-CLIN-NEED           PIC X(14) OCCURS 4 TIMES.
002800     05  REQ-TIME-SLOTS.
002900         10  REQ-TIME-SLOT           PIC X(10) OCCURS 3 TIMES.
003000     05  REQ-URGENCY                 PIC X(01).
003100         88  REQ-IS-URGENT               VALUE "I".
003200         88  REQ-IS-FLEXIBLE             VALUE "F".
003300     05  REQ-AGE-RANGE               PIC X(05).
003400     05  REQ-THERAPY-EXP             PIC X(01).
003500         88  REQ-EXP-FIRST-TIME          VALUE "F".
003600         88  REQ-EXP-SOME                VALUE "S".
003700         88  REQ-EXP-EXPERIENCED         VALUE "E".
003800     05  REQ-THERAPY-GOALS.
003900         10  REQ-THERAPY-GOAL        PIC X(20) OCCURS 3 TIMES.
004000     05  REQ-RESULT-LIMIT            PIC 9(02).
004100     05  FILLER                      PIC X(03).
004200
004300******************************************************************
004400* PER-REQUEST HISTORY LISTS (STRATEGY C ONLY) - DERIVED FROM     *
004500* HIST-TABLE BY MATCHRUN 260-BUILD-HISTORY-LISTS.  POSITIVE IS   *
004600* (BOOKED UNION CONTACTED) MINUS REJECTED; VIEWED IS VIEWED      *
004700* UNION CLICKED.  PASSED BY REFERENCE TO MTCHSCOR AND MTCHCLUS.  *
004800******************************************************************
004900 01  HIST-LISTS.
005000     05  HIST-POSITIVE-CNT           PIC 9(02) COMP.
005100     05  HIST-POSITIVE-LIST.
005200         10  HIST-POSITIVE-CLIN      PIC X(12) OCCURS 20 TIMES.
005300         10  HIST-POSITIVE-YEARS     PIC 9(02) OCCURS 20 TIMES.
005400     05  HIST-REJECTED-CNT           PIC 9(02) COMP.
005500     05  HIST-REJECTED-LIST.
005600         10  HIST-REJECTED-CLIN      PIC X(12) OCCURS 20 TIMES.
005700     05  HIST-VIEWED-CNT             PIC 9(02) COMP.
005800     05  HIST-VIEWED-LIST.
005900         10  HIST-VIEWED-CLIN        PIC X(12) OCCURS 20 TIMES.
006000     05  HIST-HAS-HISTORY-SW         PIC X(01).
006100         88  HIST-HAS-HISTORY            VALUE "Y".
