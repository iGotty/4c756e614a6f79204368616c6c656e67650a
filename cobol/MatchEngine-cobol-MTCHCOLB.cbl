000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MTCHCOLB.
000400 AUTHOR. R KOWALCZYK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/15/97.
000700 DATE-COMPILED. 07/15/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          COLLABORATIVE-FILTERING SERVICE.  ONE CALL POINT, TWO
001300*          FUNCTIONS SELECTED BY MTCHCOLB-FUNCTION-CODE -
001400*
001500*             "B"  BUILD-ENTRY    FOLD ONE INTERACTION RECORD
001600*                                 INTO HIST-TABLE / HIST-USER-LIST
001700*             "P"  PREDICT-ENTRY  PREDICT A USER'S SCORE FOR ONE
001800*                                 CANDIDATE CLINICIAN FROM OTHER
001900*                                 USERS' SCORING HISTORY
002000*
002100*          MATCHRUN CALLS "B" ONCE PER RECORD WHILE LOADING THE
002200*          INTERACTIONS FILE (PARAGRAPH 060-LOAD-INTERACTION-
002300*          TABLE), THEN CALLS "P" ONCE PER CANDIDATE CLINICIAN
002400*          ON A COMPLETE-PROFILE REQUEST (STRATEGY C).
002500*
002600******************************************************************
002700* CHANGE LOG                                                     *
002800*                                                                *
002900* 071597  RAK  ????? ORIGINAL MTCHCOLB - BUILD-ENTRY ONLY.       *
003000* 072997  RAK  00158 ADDED PREDICT-ENTRY FOR THE STRATEGY C      *   00158
003100*              PILOT.                                            *   00158
003200* 081997  DMP  00163 TIME-TO-ACTION AND APPT-SCHEDULED           *   00163
003300*              MULTIPLIERS ADDED TO THE INTERACTION SCORE AFTER  *   00163
003400*              THE CLINICAL REVIEW BOARD ASKED FOR FASTER        *   00163
003500*              RESPONSES TO COUNT FOR MORE.                      *   00163
003600*              031599  DMP  Y2K BASELINE RECOMPILE - NO LOGIC    *   00163
003700* 030599  DMP  00215 Y2K BASELINE RECOMPILE - NO LOGIC CHANGE.   *   00215
003800* 091202  RAK  00266 NO FUNCTIONAL CHANGE - RECOMPILED AFTER THE *   00266
003900*              HARDWARE REFRESH TO THE NEW IBM-390 IMAGE.        *   00266
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  WS-HROW-SUB                 PIC 9(04) COMP.
005300 01  WS-HROW-SUB2                PIC 9(04) COMP.
005400 01  WS-HUSR-SUB                 PIC 9(03) COMP.
005500 01  WS-FOUND-SW                 PIC X(01).
005600     88  WS-FOUND                    VALUE "Y".
005700
005800 01  WS-SCORE-WORK.
005900     05  WS-INT-SCORE            PIC S9V9(4).
006000 01  WS-SCORE-WORK-R REDEFINES WS-SCORE-WORK.
006100     05  WS-SCORE-BYTES          PIC X(05).
006200
006300 01  WS-NEIGHBOR-WORK.
006400     05  WS-NEIGHBOR-CNT         PIC 9(02) COMP.
006500     05  WS-NEIGHBOR-ROW OCCURS 10 TIMES.
006600         10  WS-NEIGHBOR-ID      PIC X(12).
006700 01  WS-NEIGHBOR-WORK-R REDEFINES WS-NEIGHBOR-WORK.
006800     05  WS-NEIGHBOR-BYTES       PIC X(122).
006900
007000 01  WS-PREDICT-WORK.
007100     05  WS-PRED-SUM             PIC S9V9(4).
007200     05  WS-PRED-CNT             PIC 9(02) COMP.
007300     05  WS-SHARED-CNT           PIC 9(03) COMP.
007400 01  WS-PREDICT-WORK-R REDEFINES WS-PREDICT-WORK.
007500     05  WS-PREDICT-BYTES        PIC X(09).
007600
007700 LINKAGE SECTION.
007800 01  MTCHCOLB-FUNCTION-CODE      PIC X(01).
007900     88  MTCHCOLB-FN-BUILD           VALUE "B".
008000     88  MTCHCOLB-FN-PREDICT         VALUE "P".
008100     COPY INTRACT.
008200 01  MTCHCOLB-TARGET-USER-ID     PIC X(12).
008300 01  MTCHCOLB-CAND-CLIN-ID       PIC X(12).
008400 01  MTCHCOLB-RESULTS.
008500     05  COLB-PREDICTION         PIC 9V9(4).
008600
008700 PROCEDURE DIVISION USING MTCHCOLB-FUNCTION-CODE INT-MASTER-REC
008800                           HIST-TABLE HIST-USER-LIST
008900                           MTCHCOLB-TARGET-USER-ID
009000                           MTCHCOLB-CAND-CLIN-ID MTCHCOLB-RESULTS.
009100
009200 000-HOUSEKEEPING.
009300     EVALUATE TRUE
009400         WHEN MTCHCOLB-FN-BUILD
009500             PERFORM 100-BUILD-ENTRY THRU 100-EXIT
009600         WHEN MTCHCOLB-FN-PREDICT
009700             PERFORM 200-PREDICT-ENTRY THRU 200-EXIT
009800     END-EVALUATE.
009900     GOBACK.
010000
010100 100-BUILD-ENTRY.
010200     PERFORM 110-COMPUTE-INT-SCORE THRU 110-EXIT.
010300     PERFORM 120-FIND-OR-ADD-HIST-ROW THRU 120-EXIT.
010400     IF WS-HROW-SUB = ZERO
010500****** TABLE IS FULL (HIST-ROW-MAX REACHED) - THE RECORD IS
010600****** COUNTED ON THE LOAD-STEP CONTROL TOTAL BY MATCHRUN BUT
010700****** CANNOT BE FOLDED IN.
010800         GO TO 100-EXIT.
010900
011000     IF WS-INT-SCORE > HIST-MAX-SCORE (WS-HROW-SUB)
011100         MOVE WS-INT-SCORE TO HIST-MAX-SCORE (WS-HROW-SUB).
011200
011300     EVALUATE TRUE
011400         WHEN INT-ACT-BOOKED
011500             MOVE "Y" TO HIST-EVER-BOOKED-SW (WS-HROW-SUB)
011600         WHEN INT-ACT-CONTACTED
011700             MOVE "Y" TO HIST-EVER-CONTACTED-SW (WS-HROW-SUB)
011800         WHEN INT-ACT-VIEWED
011900             MOVE "Y" TO HIST-EVER-VIEWED-SW (WS-HROW-SUB)
012000         WHEN INT-ACT-CLICKED
012100             MOVE "Y" TO HIST-EVER-CLICKED-SW (WS-HROW-SUB)
012200         WHEN INT-ACT-REJECTED
012300             MOVE "Y" TO HIST-EVER-REJECTED-SW (WS-HROW-SUB)
012400     END-EVALUATE.
012500
012600     PERFORM 130-MAINTAIN-USER-LIST THRU 130-EXIT.
012700 100-EXIT.
012800     EXIT.
012900
013000 110-COMPUTE-INT-SCORE.
013100****** BASE SCORE BY ACTION, THEN THE RESPONSE-TIME AND
013200****** SCHEDULED-APPOINTMENT MULTIPLIERS, THEN CLAMP.
013300     EVALUATE TRUE
013400         WHEN INT-ACT-BOOKED      MOVE 1.0000 TO WS-INT-SCORE
013500         WHEN INT-ACT-CONTACTED   MOVE  .7000 TO WS-INT-SCORE
013600         WHEN INT-ACT-CLICKED     MOVE  .4000 TO WS-INT-SCORE
013700         WHEN INT-ACT-VIEWED      MOVE  .2000 TO WS-INT-SCORE
013800         WHEN INT-ACT-IGNORED     MOVE  ZERO  TO WS-INT-SCORE
013900         WHEN INT-ACT-REJECTED    MOVE -.5000 TO WS-INT-SCORE
014000         WHEN OTHER               MOVE  .1000 TO WS-INT-SCORE
014100     END-EVALUATE.
014200
014300     IF INT-TIME-TO-ACTION > ZERO
014400         IF INT-TIME-TO-ACTION < 60
014500             COMPUTE WS-INT-SCORE ROUNDED = WS-INT-SCORE * 1.2000
014600         ELSE
014700             IF INT-TIME-TO-ACTION < 180
014800                 COMPUTE WS-INT-SCORE ROUNDED =
014900                     WS-INT-SCORE * 1.1000.
015000
015100     IF INT-WAS-SCHEDULED
015200         COMPUTE WS-INT-SCORE ROUNDED = WS-INT-SCORE * 1.3000.
015300
015400     IF WS-INT-SCORE > 1.0000
015500         MOVE 1.0000 TO WS-INT-SCORE.
015600     IF WS-INT-SCORE < -1.0000
015700         MOVE -1.0000 TO WS-INT-SCORE.
015800 110-EXIT.
015900     EXIT.
016000
016100 120-FIND-OR-ADD-HIST-ROW.
016200****** WS-HROW-SUB COMES BACK POINTING AT THE (USER,CLINICIAN)
016300****** ROW TO UPDATE, OR ZERO IF THE TABLE IS FULL.
016400     MOVE "N" TO WS-FOUND-SW.
016500     MOVE ZERO TO WS-HROW-SUB2.
016600     PERFORM 122-TEST-ONE-HIST-ROW THRU 122-EXIT
016700         VARYING WS-HROW-SUB FROM 1 BY 1
016800         UNTIL WS-HROW-SUB > HIST-ROW-CNT OR WS-FOUND.
016900     IF WS-FOUND
017000         GO TO 120-EXIT.
017100
017200     IF HIST-ROW-CNT >= 2000
017300         MOVE ZERO TO WS-HROW-SUB
017400         GO TO 120-EXIT.
017500
017600     ADD 1 TO HIST-ROW-CNT.
017700     MOVE HIST-ROW-CNT TO WS-HROW-SUB.
017800     MOVE INT-USER-ID TO HIST-USER-ID (WS-HROW-SUB).
017900     MOVE INT-CLIN-ID TO HIST-CLIN-ID (WS-HROW-SUB).
018000     MOVE -1.0000 TO HIST-MAX-SCORE (WS-HROW-SUB).
018100     MOVE "N" TO HIST-EVER-BOOKED-SW (WS-HROW-SUB).
018200     MOVE "N" TO HIST-EVER-CONTACTED-SW (WS-HROW-SUB).
018300     MOVE "N" TO HIST-EVER-REJECTED-SW (WS-HROW-SUB).
018400     MOVE "N" TO HIST-EVER-VIEWED-SW (WS-HROW-SUB).
018500     MOVE "N" TO HIST-EVER-CLICKED-SW (WS-HROW-SUB).
018600 120-EXIT.
018700     EXIT.
018800
018900 122-TEST-ONE-HIST-ROW.
019000     IF HIST-USER-ID (WS-HROW-SUB) = INT-USER-ID
019100        AND HIST-CLIN-ID (WS-HROW-SUB) = INT-CLIN-ID
019200         MOVE "Y" TO WS-FOUND-SW.
019300 122-EXIT.
019400     EXIT.
019500
019600 130-MAINTAIN-USER-LIST.
019700     MOVE "N" TO WS-FOUND-SW.
019800     PERFORM 132-TEST-ONE-USER THRU 132-EXIT
019900         VARYING WS-HUSR-SUB FROM 1 BY 1
020000         UNTIL WS-HUSR-SUB > HIST-USER-CNT OR WS-FOUND.
020100     IF WS-FOUND
020200         GO TO 130-EXIT.
020300     IF HIST-USER-CNT >= 500
020400         GO TO 130-EXIT.
020500     ADD 1 TO HIST-USER-CNT.
020600     MOVE INT-USER-ID TO HIST-USER-ENTRY (HIST-USER-CNT).
020700 130-EXIT.
020800     EXIT.
020900
021000 132-TEST-ONE-USER.
021100     IF HIST-USER-ENTRY (WS-HUSR-SUB) = INT-USER-ID
021200         MOVE "Y" TO WS-FOUND-SW.
021300 132-EXIT.
021400     EXIT.
021500
021600 200-PREDICT-ENTRY.
021700****** DEFAULT PREDICTION IS 0.5 - HOLDS WHEN THE TARGET USER
021800****** HAS NO HISTORY, OR WHEN NONE OF ITS NEIGHBORS SCORED THE
021900****** CANDIDATE.
022000     MOVE .5000 TO COLB-PREDICTION.
022100     MOVE ZERO TO WS-NEIGHBOR-CNT.
022200     MOVE "N" TO WS-FOUND-SW.
022300     PERFORM 210-TEST-HAS-HISTORY THRU 210-EXIT
022400         VARYING WS-HROW-SUB FROM 1 BY 1
022500         UNTIL WS-HROW-SUB > HIST-ROW-CNT OR WS-FOUND.
022600     IF NOT WS-FOUND
022700         GO TO 200-EXIT.
022800
022900     PERFORM 220-TEST-ONE-NEIGHBOR THRU 220-EXIT
023000         VARYING WS-HUSR-SUB FROM 1 BY 1
023100         UNTIL WS-HUSR-SUB > HIST-USER-CNT
023200            OR WS-NEIGHBOR-CNT = 10.
023300
023400     IF WS-NEIGHBOR-CNT = ZERO
023500         GO TO 200-EXIT.
023600
023700     MOVE ZERO TO WS-PRED-SUM.
023800     MOVE ZERO TO WS-PRED-CNT.
023900     PERFORM 250-ADD-NEIGHBOR-SCORE THRU 250-EXIT
024000         VARYING WS-HUSR-SUB FROM 1 BY 1
024100         UNTIL WS-HUSR-SUB > WS-NEIGHBOR-CNT.
024200
024300     IF WS-PRED-CNT > ZERO
024400         COMPUTE COLB-PREDICTION ROUNDED =
024500             WS-PRED-SUM / WS-PRED-CNT.
024600 200-EXIT.
024700     EXIT.
024800
024900 210-TEST-HAS-HISTORY.
025000     IF HIST-USER-ID (WS-HROW-SUB) = MTCHCOLB-TARGET-USER-ID
025100         MOVE "Y" TO WS-FOUND-SW.
025200 210-EXIT.
025300     EXIT.
025400
025500 220-TEST-ONE-NEIGHBOR.
025600     IF HIST-USER-ENTRY (WS-HUSR-SUB) = MTCHCOLB-TARGET-USER-ID
025700         GO TO 220-EXIT.
025800     PERFORM 230-SHARED-COUNT THRU 230-EXIT.
025900     IF WS-SHARED-CNT >= 2
026000         ADD 1 TO WS-NEIGHBOR-CNT
026100         MOVE HIST-USER-ENTRY (WS-HUSR-SUB)
026200             TO WS-NEIGHBOR-ID (WS-NEIGHBOR-CNT).
026300 220-EXIT.
026400     EXIT.
026500
026600 230-SHARED-COUNT.
026700****** NUMBER OF CLINICIANS BOTH THE TARGET USER AND
026800****** HIST-USER-ENTRY (WS-HUSR-SUB) HAVE A SCORED ROW FOR.
026900     MOVE ZERO TO WS-SHARED-CNT.
027000     PERFORM 232-TEST-ONE-TARGET-ROW THRU 232-EXIT
027100         VARYING WS-HROW-SUB FROM 1 BY 1
027200         UNTIL WS-HROW-SUB > HIST-ROW-CNT.
027300 230-EXIT.
027400     EXIT.
027500
027600 232-TEST-ONE-TARGET-ROW.
027700     IF HIST-USER-ID (WS-HROW-SUB) NOT = MTCHCOLB-TARGET-USER-ID
027800         GO TO 232-EXIT.
027900     MOVE "N" TO WS-FOUND-SW.
028000     PERFORM 234-SEARCH-OTHER-ROW THRU 234-EXIT
028100         VARYING WS-HROW-SUB2 FROM 1 BY 1
028200         UNTIL WS-HROW-SUB2 > HIST-ROW-CNT OR WS-FOUND.
028300     IF WS-FOUND
028400         ADD 1 TO WS-SHARED-CNT.
028500 232-EXIT.
028600     EXIT.
028700
028800 234-SEARCH-OTHER-ROW.
028900     IF HIST-USER-ID (WS-HROW-SUB2) =
029000             HIST-USER-ENTRY (WS-HUSR-SUB)
029100        AND HIST-CLIN-ID (WS-HROW-SUB2) =
029200             HIST-CLIN-ID (WS-HROW-SUB)
029300         MOVE "Y" TO WS-FOUND-SW.
029400 234-EXIT.
029500     EXIT.
029600
029700 250-ADD-NEIGHBOR-SCORE.
029800     MOVE "N" TO WS-FOUND-SW.
029900     PERFORM 252-SEARCH-NEIGHBOR-CAND THRU 252-EXIT
030000         VARYING WS-HROW-SUB FROM 1 BY 1
030100         UNTIL WS-HROW-SUB > HIST-ROW-CNT OR WS-FOUND.
030200 250-EXIT.
030300     EXIT.
030400
030500 252-SEARCH-NEIGHBOR-CAND.
030600     IF HIST-USER-ID (WS-HROW-SUB) = WS-NEIGHBOR-ID (WS-HUSR-SUB)
030700        AND HIST-CLIN-ID (WS-HROW-SUB) = MTCHCOLB-CAND-CLIN-ID
030800         MOVE "Y" TO WS-FOUND-SW
030900         ADD HIST-MAX-SCORE (WS-HROW-SUB) TO WS-PRED-SUM
031000         ADD 1 TO WS-PRED-CNT.
031100 252-EXIT.
031200     EXIT.
